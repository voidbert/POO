      ******************************************************************
      * ABENDREC  --  HOUSE FATAL-ERROR LAYOUT, COPIED BY EVERY BATCH  *
      * STEP IN THIS SYSTEM.  A PARAGRAPH THAT CANNOT CONTINUE MOVES   *
      * A REASON (AND, WHEN IT HAS ONE, AN EXPECTED/ACTUAL PAIR) INTO  *
      * THIS AREA, WRITES IT TO SYSOUT, AND FALLS INTO THE SHOP'S      *
      * STANDARD FORCED-ABEND DIVIDE BELOW -- NEVER A GOBACK WITH A    *
      * NON-ZERO RETURN-CODE, SO THE ABEND SHOWS UP IN THE JOB LOG     *
      * THE SAME WAY FOR EVERY PROGRAM IN THE SUITE.                  *
      ******************************************************************
       01  ABEND-REC.
           05  ABEND-REASON            PIC X(40).
           05  EXPECTED-VAL            PIC 9(9).
           05  ACTUAL-VAL              PIC 9(9).
           05  FILLER                  PIC X(77).

       77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
       77  ONE-VAL                     PIC 9(01) VALUE 1.
