       IDENTIFICATION DIVISION.
       PROGRAM-ID.  QRYRUN1.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM RUNS ONE DATE-WINDOWED QUERY OVER THE
      *          FITNESS ROSTER, SELECTED BY THE ONE-RECORD QRYPARM
      *          CONTROL CARD, AND WRITES A SINGLE QUERY-RESULT LINE --
      *
      *              QUERYDISTANCE          ONE USER, TYPE-FILTERED
      *              QUERYMOSTACTIVITIES    WHOLE ROSTER, DONE-COUNT
      *              QUERYMOSTCALORIES      WHOLE ROSTER, KCAL TOTAL
      *
      *          ALL THREE SHARE THE 200-IN-WINDOW DATE TEST -- AN
      *          ACTIVITY IS "IN WINDOW" IF ITS END TIMESTAMP FALLS
      *          STRICTLY BETWEEN QP-WINDOW-START AND QP-WINDOW-END
      *
      ******************************************************************

        PARAMETER CARD FILE    -   FIT0001.QRYPARM

        NEW-USER INPUT FILE    -   FIT0001.USRDATA (ROSTER ORDER)

        VSAM MASTER FILE       -   FIT0001.FITMSTR

        CONTROL CARD FILE      -   FIT0001.FITCTL (READ-ONLY)

        RESULT OUTPUT FILE     -   FIT0001.QRYRSLT

        DUMP FILE              -   SYSOUT

      *    CHANGE LOG
      *    ----------
      *    01/01/08  JS   ----  ORIGINAL PROGRAM (AS PATSRCH).
      *    06/18/09  RM   0106  RETARGETED FROM THE INPATIENT TREATMENT
      *                         SEARCH TO THE FITNESS ENGINE'S DATE-
      *                         WINDOWED QUERY RUNS.  EQUIPMENT-TABLE
      *                         LOOKUP REPLACED BY THE USER-CODE/NAME
      *                         ROSTER TABLE LOADED FROM USRDATA.
      *    07/01/09  RM   0107  ADDED THE QRYPARM CONTROL CARD SO ONE
      *                         LOAD MODULE CAN RUN ANY OF THE THREE
      *                         DATE-WINDOWED QUERIES -- JCL PICKS THE
      *                         QUERY BY SUPPLYING A DIFFERENT CARD.
      *    07/15/09  RM   0108  ADDED 200-IN-WINDOW AS A SHARED
      *                         PARAGRAPH INSTEAD OF CODING THE
      *                         BOUNDARY TEST THREE TIMES -- ONE
      *                         PLACE TO FIX IF IT EVER CHANGES.
      *    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE FIELDS
      *                         ARE ALREADY CCYYMMDDHHMMSS, NO CHANGE.
      *    11/09/10  DHK  0126  QUERYMOSTACTIVITIES TIE-BREAK WAS
      *                         KEEPING THE LAST MAX INSTEAD OF THE
      *                         FIRST-FOUND -- SPEC SAYS FIRST WINS.
      *                         CHANGED THE COMPARISON FROM >= TO >.
      *    09/19/13  PLR  0152  USER TABLE WAS 200 ENTRIES AND SILENTLY
      *                         TRUNCATED THE ROSTER ON A BIG RUN --
      *                         RAISED TO 500 AND ABEND IF STILL SHORT.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT QRYPARM
           ASSIGN TO UT-S-QRYPARM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT USRDATA
           ASSIGN TO UT-S-USRDATA
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITCTL
           ASSIGN TO UT-S-FITCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT QRYRSLT
           ASSIGN TO UT-S-QRYRSLT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITMSTR
                  ASSIGN       TO FITMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS FITMSTR-KEY
                  FILE STATUS  IS FITMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ******* ONE RECORD, PICKS THE QUERY AND SUPPLIES ITS WINDOW/FILTER
       FD  QRYPARM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 70 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QRYPARM-REC.
       01  QRYPARM-REC.
           05  QP-QUERY-NAME           PIC X(24).
               88  QP-QUERY-DISTANCE
                            VALUE 'QUERYDISTANCE           '.
               88  QP-QUERY-MOST-ACTIVITIES
                            VALUE 'QUERYMOSTACTIVITIES     '.
               88  QP-QUERY-MOST-CALORIES
                            VALUE 'QUERYMOSTCALORIES       '.
           05  QP-WINDOW-START         PIC 9(14).
           05  QP-WINDOW-END           PIC 9(14).
      ******* QUERYDISTANCE ONLY -- WHICH USER, AND WHICH DISTANCE TYPES
           05  QP-USER-CODE            PIC 9(09).
           05  QP-DISTANCE-FILTER      PIC X(01).
               88  QP-FILTER-ALL-DISTANCE     VALUE 'A'.
               88  QP-FILTER-ALTIMETRY-ONLY   VALUE 'M'.
           05  FILLER                  PIC X(08).

      ****** NEW-ENROLLEE FEED, READ HERE ONLY TO BUILD THE ROSTER-ORDER
      ****** USER-CODE/NAME TABLE -- FITMSTR CARRIES THE ACTIVITY DATA
       FD  USRDATA
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 198 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS USER-REC-DATA.
       01  USER-REC-DATA PIC X(198).

      ***** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK -- READ
      ***** ONLY FOR THE SYSOUT BANNER, NEVER REWRITTEN HERE
       FD  FITCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FITCTL-REC.
       01  FITCTL-REC.
           05  CTL-NOW-DATE             PIC 9(14).
           05  CTL-NEXT-USER-CODE       PIC 9(09).
           05  FILLER                   PIC X(02).

       FD  QRYRSLT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QUERY-RESULT-REC.
       01  QUERY-RESULT-REC PIC X(120).

       FD  FITMSTR
           RECORD CONTAINS 2964 CHARACTERS
           DATA RECORD IS FITMSTR-REC.
       01  FITMSTR-REC.
           05 FITMSTR-KEY      PIC 9(09).
           05 FILLER           PIC X(2955).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  FITMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".

      ** VSAM FILE
       COPY FITMSTR.

       COPY FITUSER.

       COPY FITRSLT.

       01  WS-SYSOUT-REC.
           05  MSG                     PIC X(80).
           05  FILLER                  PIC X(01).

      ****** ROSTER-ORDER USER-CODE/NAME TABLE, LOADED ONCE FROM USRDATA
      ****** AND WALKED IN ORDER FOR EVERY WHOLE-ROSTER QUERY -- THE
      ****** TEACHER'S EQUIPMENT-TABLE IDIOM, JUST KEYED THE OTHER WAY
      ****** (HERE THE TABLE DRIVES THE RANDOM READS OF THE BIG FILE).
       01  WS-USER-AREA.
           05  USER-COUNT              PIC 9(03) COMP.
           05  WS-USER-TBL OCCURS 500 TIMES
                                        INDEXED BY USER-IDX.
               10  UT-USER-CODE        PIC 9(09).
               10  UT-USER-NAME        PIC X(40).
           05  FILLER                  PIC X(01).
      ****** DISPLAY-ONLY VIEW OF ONE TABLE ROW, DROPPED IN DURING A
      ****** TRACE RUN RATHER THAN UNPACKING THE GROUP BY HAND.
       01  WS-USER-AREA-X REDEFINES WS-USER-AREA.
           05  FILLER                  PIC X(03).
           05  WS-USER-TBL-X OCCURS 500 TIMES
                                        PIC X(49).
           05  FILLER                  PIC X(01).

       01  WS-BEST-SO-FAR.
           05  BEST-USER-CODE          PIC 9(09).
           05  BEST-USER-NAME          PIC X(40).
           05  BEST-ACTIVITY-COUNT     PIC 9(09) COMP.
           05  BEST-KCAL-TOTAL         PIC 9(09)V99.
           05  FILLER                  PIC X(01).

       77  WS-DISTANCE-TOTAL           PIC 9(09)V9(04).

       01  WS-WINDOW-WORK.
           05  WS-ACTV-END             PIC 9(14).
           05  WS-ONE-KCAL             PIC 9(09)V99.
           05  WS-ONE-CALL-RETCODE     PIC S9(04) COMP.
           05  FILLER                  PIC X(01).

       01  CALCKCAL-PARMS-AREA.
           05  CK-ACTIVITY-TYPE        PIC X(16).
           05  CK-DURATION-SEC         PIC 9(07).
           05  CK-BPM                  PIC 9(03).
           05  CK-DISTANCE-KM          PIC 9(05)V9(04).
           05  CK-ALTIMETRY            PIC 9(01)V9(04).
           05  CK-REPS                 PIC 9(05).
           05  CK-WEIGHT-KG            PIC 9(05)V9(04).
           05  CK-MULTIPLIER           PIC 9(01)V9(04).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(9) COMP.
           05 RESULT-USERS-SEEN        PIC 9(7) COMP.
           05 WS-RETURN-LTH            PIC S9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05 MORE-USERS-SW            PIC X(01) VALUE "Y".
               88 NO-MORE-USERS VALUE "N".
           05 DONE-IN-WINDOW-SW        PIC X(01) VALUE "N".
               88 ACTIVITY-IN-WINDOW VALUE "Y".

       COPY ABENDREC.

       77  PARA-NAME                    PIC X(32) VALUE SPACES.

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
               VARYING USER-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.

           EVALUATE TRUE
               WHEN QP-QUERY-DISTANCE
                   PERFORM 400-DO-DISTANCE THRU 400-EXIT
               WHEN QP-QUERY-MOST-ACTIVITIES
                   PERFORM 500-DO-MOST-ACTIVITIES THRU 500-EXIT
               WHEN QP-QUERY-MOST-CALORIES
                   PERFORM 600-DO-MOST-CALORIES THRU 600-EXIT
               WHEN OTHER
                   MOVE "*** UNRECOGNIZED QUERY-NAME ON QRYPARM"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-EVALUATE.

           PERFORM 900-WRITE-RESULT THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB QRYRUN1 ********".
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-BEST-SO-FAR,
                      WS-USER-AREA, WS-DISTANCE-TOTAL.

           READ QRYPARM INTO QRYPARM-REC
               AT END
               MOVE "*** NO QRYPARM CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

           READ FITCTL INTO FITCTL-REC
               AT END
               MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.
           DISPLAY "** ENGINE NOW AS OF THIS RUN **".
           DISPLAY CTL-NOW-DATE.
       000-EXIT.
           EXIT.

       050-LOAD-USER-TABLE.
           MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
           READ USRDATA INTO FITUSER-REC
               AT END
               MOVE "N" TO MORE-USERS-SW
               GO TO 050-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
           IF USER-IDX > 500
               MOVE "*** USER ROSTER TABLE FULL (500)" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           MOVE FU-USER-CODE            TO UT-USER-CODE(USER-IDX).
           MOVE FU-USER-NAME            TO UT-USER-NAME(USER-IDX).
           SET USER-COUNT TO USER-IDX.
       050-EXIT.
           EXIT.

       200-IN-WINDOW.
      ******** SHARED DATE-WINDOW TEST -- AN ACTIVITY IS IN WINDOW
      ******** IF ITS END FALLS STRICTLY BETWEEN QP-WINDOW-START
      ******** AND QP-WINDOW-END.
           MOVE "200-IN-WINDOW" TO PARA-NAME.
           MOVE "N" TO DONE-IN-WINDOW-SW.
           IF QP-WINDOW-START < WS-ACTV-END
           AND WS-ACTV-END < QP-WINDOW-END
               MOVE "Y" TO DONE-IN-WINDOW-SW.
       200-EXIT.
           EXIT.

       400-DO-DISTANCE.
           MOVE "400-DO-DISTANCE" TO PARA-NAME.
           MOVE "QUERYDISTANCE           " TO RESULT-QUERY-NAME.
           MOVE QP-USER-CODE TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "*** QUERYDISTANCE USER-CODE NOT ON FITMSTR"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 410-DISTANCE-ONE-DONE THRU 410-EXIT
               VARYING DONE-IDX FROM 1 BY 1
               UNTIL DONE-IDX > FITMSTR-DONE-COUNT.

           MOVE FITMSTR-KEY             TO RESULT-USER-CODE.
           MOVE FITMSTR-USER-NAME       TO RESULT-USER-NAME.
           MOVE WS-DISTANCE-TOTAL       TO RESULT-NUMERIC.
       400-EXIT.
           EXIT.

       410-DISTANCE-ONE-DONE.
           IF QP-FILTER-ALTIMETRY-ONLY
           AND DONE-ACTIVITY-TYPE(DONE-IDX) NOT =
                                    'MOUNTAINRUN     '
               GO TO 410-EXIT.
           IF NOT (DONE-ACTIVITY-TYPE(DONE-IDX) = 'TRACKRUN        '
               OR  DONE-ACTIVITY-TYPE(DONE-IDX) = 'MOUNTAINRUN     ')
               GO TO 410-EXIT.

           COMPUTE WS-ACTV-END =
               DONE-EXEC-DATE(DONE-IDX) + DONE-DURATION-SEC(DONE-IDX).
           PERFORM 200-IN-WINDOW THRU 200-EXIT.
           IF ACTIVITY-IN-WINDOW
               ADD DONE-DISTANCE-KM(DONE-IDX) TO WS-DISTANCE-TOTAL.
       410-EXIT.
           EXIT.

       500-DO-MOST-ACTIVITIES.
           MOVE "500-DO-MOST-ACTIVITIES" TO PARA-NAME.
           MOVE "QUERYMOSTACTIVITIES     " TO RESULT-QUERY-NAME.
           PERFORM 510-COUNT-ONE-USER THRU 510-EXIT
               VARYING USER-IDX FROM 1 BY 1
               UNTIL USER-IDX > USER-COUNT.

           MOVE BEST-USER-CODE          TO RESULT-USER-CODE.
           MOVE BEST-USER-NAME          TO RESULT-USER-NAME.
           MOVE BEST-ACTIVITY-COUNT     TO RESULT-NUMERIC.
       500-EXIT.
           EXIT.

       510-COUNT-ONE-USER.
           MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.
           ADD +1 TO RESULT-USERS-SEEN.

           MOVE ZERO TO RESULT-COUNT.
           PERFORM 515-COUNT-ONE-DONE THRU 515-EXIT
               VARYING DONE-IDX FROM 1 BY 1
               UNTIL DONE-IDX > FITMSTR-DONE-COUNT.

           IF RESULT-COUNT > BEST-ACTIVITY-COUNT
               MOVE RESULT-COUNT        TO BEST-ACTIVITY-COUNT
               MOVE FITMSTR-KEY         TO BEST-USER-CODE
               MOVE FITMSTR-USER-NAME   TO BEST-USER-NAME.
       510-EXIT.
           EXIT.

       515-COUNT-ONE-DONE.
           COMPUTE WS-ACTV-END =
               DONE-EXEC-DATE(DONE-IDX) + DONE-DURATION-SEC(DONE-IDX).
           PERFORM 200-IN-WINDOW THRU 200-EXIT.
           IF ACTIVITY-IN-WINDOW
               ADD 1 TO RESULT-COUNT.
       515-EXIT.
           EXIT.

       600-DO-MOST-CALORIES.
           MOVE "600-DO-MOST-CALORIES" TO PARA-NAME.
           MOVE "QUERYMOSTCALORIES       " TO RESULT-QUERY-NAME.
           PERFORM 610-CALORIES-ONE-USER THRU 610-EXIT
               VARYING USER-IDX FROM 1 BY 1
               UNTIL USER-IDX > USER-COUNT.

           MOVE BEST-USER-CODE          TO RESULT-USER-CODE.
           MOVE BEST-USER-NAME          TO RESULT-USER-NAME.
           MOVE BEST-KCAL-TOTAL         TO RESULT-NUMERIC.
       600-EXIT.
           EXIT.

       610-CALORIES-ONE-USER.
           MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.
           ADD +1 TO RESULT-USERS-SEEN.

           MOVE ZERO TO WS-ONE-KCAL.
           MOVE ZERO TO WS-DISTANCE-TOTAL.
           PERFORM 615-CALORIES-ONE-DONE THRU 615-EXIT
               VARYING DONE-IDX FROM 1 BY 1
               UNTIL DONE-IDX > FITMSTR-DONE-COUNT.

           IF WS-DISTANCE-TOTAL > BEST-KCAL-TOTAL
               MOVE WS-DISTANCE-TOTAL   TO BEST-KCAL-TOTAL
               MOVE FITMSTR-KEY         TO BEST-USER-CODE
               MOVE FITMSTR-USER-NAME   TO BEST-USER-NAME.
       610-EXIT.
           EXIT.

       615-CALORIES-ONE-DONE.
           COMPUTE WS-ACTV-END =
               DONE-EXEC-DATE(DONE-IDX) + DONE-DURATION-SEC(DONE-IDX).
           PERFORM 200-IN-WINDOW THRU 200-EXIT.
           IF NOT ACTIVITY-IN-WINDOW
               GO TO 615-EXIT.

           MOVE DONE-ACTIVITY-TYPE(DONE-IDX) TO CK-ACTIVITY-TYPE.
           MOVE DONE-DURATION-SEC(DONE-IDX)  TO CK-DURATION-SEC.
           MOVE DONE-BPM(DONE-IDX)           TO CK-BPM.
           MOVE DONE-DISTANCE-KM(DONE-IDX)   TO CK-DISTANCE-KM.
           MOVE DONE-ALTIMETRY(DONE-IDX)     TO CK-ALTIMETRY.
           MOVE DONE-REPS(DONE-IDX)          TO CK-REPS.
           MOVE DONE-WEIGHT-KG(DONE-IDX)     TO CK-WEIGHT-KG.
           MOVE FITMSTR-CALORIE-MULT         TO CK-MULTIPLIER.

           CALL 'CALCKCAL' USING CALCKCAL-PARMS-AREA, WS-ONE-KCAL,
                                  WS-ONE-CALL-RETCODE.
           IF WS-ONE-CALL-RETCODE NOT = ZERO
               MOVE "*** NON-ZERO RETURN CODE FROM CALCKCAL"
                                        TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           ADD WS-ONE-KCAL TO WS-DISTANCE-TOTAL.
       615-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE QRYPARM, USRDATA, FITCTL, QRYRSLT, SYSOUT, FITMSTR.
       700-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT QRYPARM, USRDATA, FITCTL, FITMSTR.
           OPEN OUTPUT QRYRSLT, SYSOUT.
       800-EXIT.
           EXIT.

       900-WRITE-RESULT.
           MOVE "900-WRITE-RESULT" TO PARA-NAME.
           WRITE QUERY-RESULT-REC FROM FITRSLT-REC.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ROSTER USERS SEEN **".
           DISPLAY RESULT-USERS-SEEN.

           DISPLAY "******** NORMAL END OF JOB QRYRUN1 ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-QRYRUN1 ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
