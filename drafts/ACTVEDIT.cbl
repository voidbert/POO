       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ACTVEDIT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/23/88.
       DATE-COMPILED. 01/23/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM EDITS A DAILY ACTIVITY-ADMISSION FILE
      *          PRODUCED BY THE FRONT-END COLLECTION JOB FROM THE
      *          FITNESS APPLICATION'S TO-DO REQUESTS
      *
      *          IT CONTAINS A SINGLE RECORD FOR EVERY CANDIDATE
      *          ACTIVITY OFFERED TO THE ENGINE THIS RUN
      *
      *          THE PROGRAM EDITS EACH RECORD AGAINST THE FIELD RULES
      *          FOR ITS ACTIVITY-TYPE, BALANCES FINAL RECORDS-READ
      *          VERSUS A TRAILER REC, AND WRITES A "GOOD" ACTIVITY
      *          OUTPUT FILE FOR ACTVUPDT TO ADMIT
      *
      ******************************************************************

               INPUT FILE              -   FIT0001.ACTDATA

               VSAM MASTER FILE        -   FIT0001.FITMSTR

               CONTROL CARD FILE       -   FIT0001.FITCTL

               INPUT ERROR FILE        -   FIT0001.ACTERR

               OUTPUT FILE PRODUCED    -   FIT0001.ACTEDIT

               DUMP FILE               -   SYSOUT

      *    CHANGE LOG
      *    ----------
      *    01/23/88  JS   ----  ORIGINAL PROGRAM (AS DALYEDIT).
      *    06/11/09  RM   0102  RETARGETED FROM THE PATIENT DAILY
      *                         CHARGES FEED TO THE FITNESS ENGINE'S
      *                         ACTIVITY-ADMISSION FEED.  FIELD EDITS
      *                         REWRITTEN PER ACTIVITY-TYPE.
      *    09/30/09  RM   0109  ADDED THE FITCTL "NOW" PRECONDITION --
      *                         A STANDALONE ACTIVITY MAY NOT START
      *                         BEFORE THE ENGINE'S CURRENT CLOCK.
      *    02/14/10  DHK  0118  SET ACTIVITY-BPM FROM THE OWNING
      *                         USER'S AVERAGE ON THE WAY THROUGH --
      *                         SAVES ACTVUPDT A SECOND VSAM READ.
      *    08/02/10  DHK  0121  REJECT WHEN FA-USER-CODE IS NOT ON
      *                         FITMSTR INSTEAD OF LETTING ACTVUPDT
      *                         ABEND ON THE RANDOM READ.
      *    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE
      *                         FIELDS ARE ALREADY CCYYMMDD, NO
      *                         WINDOWING LOGIC PRESENT, NO CHANGE.
      *    11/19/11  RM   0133  ALTIMETRY UPPER-BOUND EDIT WAS USING
      *                         "NOT >" INSTEAD OF "<=" -- REJECTED
      *                         1.0000 EXACTLY.  FIXED PER TICKET
      *                         FIT-133.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT ACTDATA
           ASSIGN TO UT-S-ACTDATA
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT ACTEDIT
           ASSIGN TO UT-S-ACTEDIT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT ACTERR
           ASSIGN TO UT-S-ACTERR
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITCTL
           ASSIGN TO UT-S-FITCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITMSTR
                  ASSIGN       TO FITMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS FITMSTR-KEY
                  FILE STATUS  IS FITMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(130).

      ****** THIS FILE IS PASSED IN FROM THE FITNESS COLLECTION SYSTEM
      ****** IT CONSISTS OF ALL CANDIDATE ACTIVITY RECORDS ENTERED
      ****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
      ****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
       FD  ACTDATA
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 90 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ACTIVITY-REC-DATA.
       01  ACTIVITY-REC-DATA PIC X(90).

      ****** THIS FILE IS WRITTEN FOR ALL ACTIVITY RECORDS THAT PASS
      ****** THE PROGRAM'S EDIT ROUTINES
      ****** THE TRAILER RECORD SHOULD ONLY CARRY THE NUMBER OF
      ****** RECORDS IN THE FILE ON TO THE NEXT JOB STEP
       FD  ACTEDIT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           RECORD CONTAINS 90 CHARACTERS
           DATA RECORD IS ACTIVITY-REC-EDIT.
       01  ACTIVITY-REC-EDIT PIC X(90).

       FD  ACTERR
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 130 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ACTIVITY-REC-ERR.
       01  ACTIVITY-REC-ERR.
           05  ERR-MSG                     PIC X(40).
           05  REST-OF-REC                 PIC X(89).
           05  FILLER                      PIC X(01).

      ****** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK FORWARD
      ****** BETWEEN JOB STEPS -- SEE FITCTL-REC BELOW
       FD  FITCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FITCTL-REC.
       01  FITCTL-REC.
           05  CTL-NOW-DATE             PIC 9(14).
           05  CTL-NEXT-USER-CODE       PIC 9(09).
           05  FILLER                   PIC X(02).

       FD  FITMSTR
           RECORD CONTAINS 2964 CHARACTERS
           DATA RECORD IS FITMSTR-REC.
       01  FITMSTR-REC.
           05 FITMSTR-KEY      PIC 9(09).
           05 FILLER           PIC X(2955).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  FITMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".
           05  OFCODE                  PIC X(2).
               88 CODE-WRITE    VALUE SPACES.
           05  FILLER                  PIC X(01).

      ** QSAM FILE
       COPY FITACTV.

      ** VSAM FILE
       COPY FITMSTR.

       01  WS-TRAILER-REC.
           05  FILLER                  PIC X(1).
           05  IN-RECORD-COUNT         PIC 9(9).
           05  FILLER                  PIC X(01).

       01  WS-SYSOUT-REC.
           05  MSG                     PIC X(80).
           05  FILLER                  PIC X(01).

       77  WS-RETURN-LTH                PIC S9(4) VALUE ZERO.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-WRITTEN          PIC 9(7) COMP.
           05 RECORDS-IN-ERROR         PIC 9(7) COMP.
           05 RECORDS-READ             PIC 9(9) COMP.
           05 ROW-SUB                  PIC 9(02).
           05 FILLER                  PIC X(01).

       01  MISC-WS-FLDS.
           05 RETURN-CD                PIC S9(04) VALUE 0.
           05 FILLER                  PIC X(01).

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-DATA VALUE "N".
           05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
               88 RECORD-ERROR-FOUND VALUE "Y".
               88 VALID-RECORD  VALUE "N".
           05 IS-TRAILER-SW            PIC X(01) VALUE "N".
               88 TRAILER-REC  VALUE "Y".
           05 FILLER                  PIC X(01).

       COPY ABENDREC.

       77  PARA-NAME                    PIC X(32) VALUE SPACES.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA OR
                   TRAILER-REC.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB ACTVEDIT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           READ FITCTL INTO FITCTL-REC
               AT END
               MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.
           PERFORM 900-READ-ACTDATA THRU 900-EXIT.
           IF NO-MORE-DATA
               MOVE "EMPTY INPUT FILE" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
      *  Validate the activity against its type's field rules
           PERFORM 300-FIELD-EDITS THRU 300-EXIT.

           IF RECORD-ERROR-FOUND
               ADD +1 TO RECORDS-IN-ERROR
               PERFORM 710-WRITE-ACTERR THRU 710-EXIT
           ELSE
               ADD +1 TO RECORDS-WRITTEN
               PERFORM 700-WRITE-ACTEDIT THRU 700-EXIT.
           PERFORM 900-READ-ACTDATA THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-FIELD-EDITS.
           MOVE "300-FIELD-EDITS" TO PARA-NAME.
           MOVE "N" TO ERROR-FOUND-SW IN FLAGS-AND-SWITCHES.
      ******** Common fields, every activity type
           IF FA-DURATION-SEC IN FITACTV-REC < 1
              MOVE "*** DURATION-SEC MUST BE >= 1" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 300-EXIT.

           IF NOT FA-TYPE-TRACKRUN    IN FITACTV-REC
           AND NOT FA-TYPE-MOUNTAINRUN IN FITACTV-REC
           AND NOT FA-TYPE-PUSHUP      IN FITACTV-REC
           AND NOT FA-TYPE-DIAMONDPUSHUP IN FITACTV-REC
           AND NOT FA-TYPE-WEIGHTLIFTING IN FITACTV-REC
              MOVE "*** UNRECOGNIZED ACTIVITY-TYPE" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 300-EXIT.

           IF FA-TYPE-DISTANCE IN FITACTV-REC
              PERFORM 310-EDIT-DISTANCE THRU 310-EXIT
              IF RECORD-ERROR-FOUND GO TO 300-EXIT.

           IF FA-TYPE-MOUNTAINRUN IN FITACTV-REC
              PERFORM 320-EDIT-ALTIMETRY THRU 320-EXIT
              IF RECORD-ERROR-FOUND GO TO 300-EXIT.

           IF FA-TYPE-REPETITION IN FITACTV-REC
              PERFORM 330-EDIT-REPS THRU 330-EXIT
              IF RECORD-ERROR-FOUND GO TO 300-EXIT.

           IF FA-TYPE-WEIGHTLIFTING IN FITACTV-REC
              PERFORM 340-EDIT-WEIGHT THRU 340-EXIT
              IF RECORD-ERROR-FOUND GO TO 300-EXIT.

           IF VALID-RECORD
              PERFORM 400-PRECONDITION-EDITS THRU 400-EXIT.

       300-EXIT.
           EXIT.

       310-EDIT-DISTANCE.
      ******** TRACKRUN, MOUNTAINRUN -- must carry a positive distance
           IF FA-DISTANCE-KM IN FITACTV-REC NOT > ZERO
              MOVE "*** DISTANCE-KM MUST BE > 0" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW.
       310-EXIT.
           EXIT.

       320-EDIT-ALTIMETRY.
      ******** MOUNTAINRUN -- altimetry difficulty in [0.0000, 1.0000]
           IF FA-ALTIMETRY IN FITACTV-REC > 1.0000
              MOVE "*** ALTIMETRY MUST BE <= 1.0000" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW.
       320-EXIT.
           EXIT.

       330-EDIT-REPS.
      ******** PUSHUP, DIAMONDPUSHUP, WEIGHTLIFTING -- reps must be > 0
           IF FA-REPS IN FITACTV-REC NOT > ZERO
              MOVE "*** REPS MUST BE > 0" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW.
       330-EXIT.
           EXIT.

       340-EDIT-WEIGHT.
      ******** WEIGHTLIFTING -- weight-kg must be > 0
           IF FA-WEIGHT-KG IN FITACTV-REC NOT > ZERO
              MOVE "*** WEIGHT-KG MUST BE > 0" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW.
       340-EXIT.
           EXIT.

       400-PRECONDITION-EDITS.
           MOVE "400-PRECONDITION-EDITS" TO PARA-NAME.
      ******** Admission precondition -- start may not be before "now"
           IF FA-EXEC-DATE-NUM IN FITACTV-REC < CTL-NOW-DATE
              MOVE "*** ACTIVITY STARTS BEFORE ENGINE NOW" TO
              ERR-MSG IN ACTIVITY-REC-ERR
              MOVE "Y" TO ERROR-FOUND-SW
              GO TO 400-EXIT.

      ******** Owning user must already be on the roster master
           MOVE FA-USER-CODE IN FITACTV-REC TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA.
           IF NOT RECORD-FOUND
               MOVE "*** USER-CODE NOT-FOUND ON FITMSTR" TO
               ERR-MSG IN ACTIVITY-REC-ERR
               MOVE "Y" TO ERROR-FOUND-SW
               GO TO 400-EXIT.

      ******** Stamp the activity's BPM from the owning user's average
           MOVE FITMSTR-USER-AVG-BPM TO FA-BPM IN FITACTV-REC.
       400-EXIT.
           EXIT.

       700-WRITE-ACTEDIT.
           WRITE ACTIVITY-REC-EDIT FROM FITACTV-REC.
       700-EXIT.
           EXIT.

       710-WRITE-ACTERR.
           MOVE FITACTV-REC TO REST-OF-REC.
           WRITE ACTIVITY-REC-ERR.
       710-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT ACTDATA, FITCTL.
           OPEN OUTPUT ACTEDIT, SYSOUT, ACTERR.
           OPEN I-O FITMSTR.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE ACTDATA, FITCTL,
                 ACTEDIT, SYSOUT, ACTERR,
                 FITMSTR.
       850-EXIT.
           EXIT.

       900-READ-ACTDATA.
           READ ACTDATA INTO FITACTV-REC
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           MOVE "N" TO ERROR-FOUND-SW.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
      *  Final file-handling edits and trailer record handling
           MOVE ACTIVITY-REC-DATA TO WS-TRAILER-REC.
           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
                                     TO ABEND-REASON
               MOVE RECORDS-READ     TO ACTUAL-VAL
               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
               DISPLAY "** RECORDS READ **"
               DISPLAY RECORDS-READ
               DISPLAY "** RECORD-IN EXPECTED **"
               DISPLAY  IN-RECORD-COUNT
               GO TO 1000-ABEND-RTN.

           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** RECORDS WRITTEN **".
           DISPLAY  RECORDS-WRITTEN.
           DISPLAY "** ERROR RECORDS FOUND **".
           DISPLAY  RECORDS-IN-ERROR.

           DISPLAY "******** NORMAL END OF JOB ACTVEDIT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-ACTVEDIT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
