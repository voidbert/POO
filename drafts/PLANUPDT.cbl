       IDENTIFICATION DIVISION.
       PROGRAM-ID.  PLANUPDT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM APPLIES TRAINING-PLAN CHANGES TO FITMSTR.
      *          EACH PLANDATA RECORD NAMES ONE RECURRING ENTRY TO ADD
      *          TO A USER'S PLAN, TOGETHER WITH THE WEEKDAY MASK THE
      *          WHOLE PLAN IS TO RUN ON FROM THIS POINT FORWARD -- IF
      *          THE MASK ON THE RECORD DIFFERS FROM WHAT FITMSTR
      *          CARRIES, THE MASK IS REPLACED AND THE USER'S CURRENT
      *          TO-DO SET IS RE-PROVED AGAINST THE PLAN BEFORE THE NEW
      *          ENTRY ITSELF IS ADMITTED
      *
      ******************************************************************

               INPUT FILE              -   FIT0001.PLANDATA

               VSAM MASTER FILE        -   FIT0001.FITMSTR

               DUMP FILE               -   SYSOUT

      *    CHANGE LOG
      *    ----------
      *    01/01/08  JS   ----  ORIGINAL PROGRAM (AS TRMTUPDT).
      *    06/11/09  RM   0102  RETARGETED FROM PATIENT TREATMENT
      *                         CHARGE ROLL-UP TO TRAINING-PLAN ENTRY
      *                         ADMISSION.  LAB-CHARGE TABLE LOGIC
      *                         REPLACED BY THE PLAN-ENTRY OVERLAP TEST.
      *    07/09/09  RM   0106  ADDED 320-OVERLAP-TEST -- A NEW PLAN
      *                         ENTRY MAY NOT OVERLAP ANOTHER ENTRY ON
      *                         ANY WEEKDAY THE PLAN RUNS.  THE ENTRY'S
      *                         DURATION IS MULTIPLIED BY ITS OWN
      *                         PLAN-TIMES FOR THE TEST, THEN STORED AT
      *                         ITS ORIGINAL, UN-MULTIPLIED DURATION.
      *    07/21/09  DHK  0108  ADDED 310-SET-WEEKDAYS AND THE
      *                         330-REVALIDATE-TODO RE-PROVE STEP --
      *                         CHANGING THE MASK CAN EXPOSE THE PLAN TO
      *                         A TO-DO ACTIVITY IT NEVER CONFLICTED
      *                         WITH BEFORE.
      *    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE FIELDS
      *                         ARE ALREADY CCYYMMDD, NO WINDOWING
      *                         LOGIC PRESENT, NO CHANGE.
      *    02/18/11  DHK  0127  CANDIDATE ENTRY DATE WAS TAKEN AS-IS
      *                         FROM THE FEED -- NOW FORCED TO
      *                         00010101 REGARDLESS, PER THE "A PLAN
      *                         ENTRY HAS NO CALENDAR DATE OF ITS OWN"
      *                         RULE.
      *    09/19/13  PLR  0151  FITMSTR-PLAN-TBL FULL (20 ENTRIES) FELL
      *                         THROUGH SILENTLY ON THE REWRITE --
      *                         ABEND INSTEAD OF LOSING THE RECORD, SAME
      *                         FIX AS FIT-151 IN ACTVUPDT.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT PLANDATA
           ASSIGN TO UT-S-PLANDATA
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITMSTR
                  ASSIGN       TO FITMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS FITMSTR-KEY
                  FILE STATUS  IS FITMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(100).

      ****** RECURRING TRAINING-PLAN ENTRY FEED.  LAST RECORD ON THE
      ****** FILE IS A TRAILER CARRYING THE RECORD COUNT -- SEE
      ****** WS-TRAILER-REC BELOW
       FD  PLANDATA
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 97 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS PLAN-REC-DATA.
       01  PLAN-REC-DATA PIC X(97).

       FD  FITMSTR
           RECORD CONTAINS 2964 CHARACTERS
           DATA RECORD IS FITMSTR-REC.
       01  FITMSTR-REC.
           05 FITMSTR-KEY      PIC 9(09).
           05 FILLER           PIC X(2955).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  FITMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".
           05  FILLER                  PIC X(01).

      ** QSAM FILE
       COPY FITACTV.

      ** VSAM FILE
       COPY FITMSTR.

       01  WS-TRAILER-REC.
           05  FILLER                  PIC X(1).
           05  IN-RECORD-COUNT         PIC 9(9).
           05  FILLER                  PIC X(01).

       01  WS-SYSOUT-REC.
           05  MSG                     PIC X(80).
           05  MSG-USER-CODE           PIC 9(09).
           05  FILLER                  PIC X(10).
           05  FILLER                  PIC X(01).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(9) COMP.
           05 ENTRIES-ADDED            PIC 9(7) COMP.
           05 ENTRIES-REJECTED         PIC 9(7) COMP.
           05 FILLER                  PIC X(01).

       01  FLAGS-AND-SWITCHES.
           05 MORE-DATA-SW             PIC X(01) VALUE "Y".
               88 NO-MORE-PLANDATA  VALUE "N".
           05 ENTRY-ERROR-SW           PIC X(01) VALUE "N".
               88 ENTRY-HAS-ERROR  VALUE "Y".
           05 OVERLAP-FOUND-SW         PIC X(01) VALUE "N".
               88 OVERLAP-FOUND  VALUE "Y".
           05 WEEKDAYS-CHANGED-SW      PIC X(01) VALUE "N".
               88 WEEKDAYS-CHANGED  VALUE "Y".
           05 FILLER                  PIC X(01).

       COPY ABENDREC.

       77  PARA-NAME                    PIC X(32) VALUE SPACES.
       77  WS-END-THIS                  PIC 9(14) COMP.
       77  WS-START-OTHER                PIC 9(14) COMP.
       77  WS-END-OTHER                  PIC 9(14) COMP.
       77  WS-SAVE-WEEKDAYS              PIC 9(07) COMP.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-ADD-PLAN-ENTRIES THRU 100-EXIT
                   UNTIL NO-MORE-PLANDATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB PLANUPDT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-PLANDATA THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-ADD-PLAN-ENTRIES.
           MOVE "100-ADD-PLAN-ENTRIES" TO PARA-NAME.
           PERFORM 300-ADD-PLAN-ENTRY THRU 300-EXIT.
           IF ENTRY-HAS-ERROR
               ADD +1 TO ENTRIES-REJECTED
           ELSE
               ADD +1 TO ENTRIES-ADDED.
           PERFORM 900-READ-PLANDATA THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-ADD-PLAN-ENTRY.
           MOVE "300-ADD-PLAN-ENTRY" TO PARA-NAME.
           MOVE "N" TO ENTRY-ERROR-SW.
      ******** A plan entry has no calendar date of its own
           MOVE 00010101 TO FP-EXEC-DATE-CCYYMMDD IN FITPLAN-REC.

           MOVE FP-USER-CODE IN FITPLAN-REC TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA.
           IF NOT RECORD-FOUND
               MOVE "Y" TO ENTRY-ERROR-SW
               MOVE "*** REJECTED, USER-CODE NOT-FOUND ON FITMSTR"
                                        TO MSG IN WS-SYSOUT-REC
               PERFORM 710-WRITE-SYSOUT THRU 710-EXIT
               GO TO 300-EXIT.

           IF FP-WEEKDAY-MASK IN FITPLAN-REC
                NOT = FITMSTR-PLAN-WEEKDAYS
               PERFORM 310-SET-WEEKDAYS THRU 310-EXIT
               IF ENTRY-HAS-ERROR
                   GO TO 300-EXIT.

           PERFORM 320-OVERLAP-TEST THRU 320-EXIT.
           IF OVERLAP-FOUND
               MOVE "Y" TO ENTRY-ERROR-SW
               MOVE "*** REJECTED, PLAN ENTRY OVERLAPS"
                                        TO MSG IN WS-SYSOUT-REC
               PERFORM 710-WRITE-SYSOUT THRU 710-EXIT
               GO TO 300-EXIT.

           IF FITMSTR-PLAN-COUNT = 20
               MOVE "** FITMSTR-PLAN-TBL IS FULL" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           ADD +1 TO FITMSTR-PLAN-COUNT.
           SET PLAN-IDX TO FITMSTR-PLAN-COUNT.
           MOVE FP-ACTIVITY-TYPE IN FITPLAN-REC
                                    TO PLANT-ACTIVITY-TYPE(PLAN-IDX).
           MOVE FP-DURATION-SEC IN FITPLAN-REC
                                    TO PLANT-DURATION-SEC(PLAN-IDX).
           MOVE FP-EXEC-DATE-NUM IN FITPLAN-REC
                                    TO PLANT-EXEC-TIME(PLAN-IDX).
           MOVE FP-BPM IN FITPLAN-REC
                                    TO PLANT-BPM(PLAN-IDX).
           MOVE FP-DISTANCE-KM IN FITPLAN-REC
                                    TO PLANT-DISTANCE-KM(PLAN-IDX).
           MOVE FP-ALTIMETRY IN FITPLAN-REC
                                    TO PLANT-ALTIMETRY(PLAN-IDX).
           MOVE FP-REPS IN FITPLAN-REC
                                    TO PLANT-REPS(PLAN-IDX).
           MOVE FP-WEIGHT-KG IN FITPLAN-REC
                                    TO PLANT-WEIGHT-KG(PLAN-IDX).
           MOVE FP-PLAN-TIMES IN FITPLAN-REC
                                    TO PLANT-TIMES(PLAN-IDX).

           REWRITE FITMSTR-REC FROM FITMSTR-AREA
               INVALID KEY
                   MOVE "** PROBLEM REWRITING FITMSTR" TO ABEND-REASON
                   MOVE FITMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-REWRITE.
       300-EXIT.
           EXIT.

       310-SET-WEEKDAYS.
      ******** Replace the mask, then re-prove the to-do set still
      ******** clears the plan before it is made permanent
           MOVE "310-SET-WEEKDAYS" TO PARA-NAME.
           MOVE FITMSTR-PLAN-WEEKDAYS TO WS-SAVE-WEEKDAYS.
           MOVE FP-WEEKDAY-MASK IN FITPLAN-REC
                                        TO FITMSTR-PLAN-WEEKDAYS.

           PERFORM 330-REVALIDATE-TODO THRU 330-EXIT.
           IF OVERLAP-FOUND
               MOVE WS-SAVE-WEEKDAYS TO FITMSTR-PLAN-WEEKDAYS
               MOVE "Y" TO ENTRY-ERROR-SW
               MOVE "*** REJECTED, WEEKDAY CHANGE EXPOSES TO-DO"
                                        TO MSG IN WS-SYSOUT-REC
               PERFORM 710-WRITE-SYSOUT THRU 710-EXIT
               GO TO 310-EXIT.

           MOVE "Y" TO WEEKDAYS-CHANGED-SW.
       310-EXIT.
           EXIT.

       320-OVERLAP-TEST.
      ******** Half-open interval test: startA<endB AND startB<endA,
      ******** candidate entry's combined (TIMES-multiplied) span
      ******** against every existing plan entry's combined span.
           MOVE "320-OVERLAP-TEST" TO PARA-NAME.
           MOVE "N" TO OVERLAP-FOUND-SW.
           COMPUTE WS-END-THIS =
               FP-EXEC-DATE-NUM IN FITPLAN-REC
                   + (FP-DURATION-SEC IN FITPLAN-REC
                       * FP-PLAN-TIMES IN FITPLAN-REC).

           IF FITMSTR-PLAN-COUNT > 0
               PERFORM 325-OVERLAP-VS-PLAN THRU 325-EXIT
                   VARYING PLAN-IDX FROM 1 BY 1
                   UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT
                   OR OVERLAP-FOUND.
       320-EXIT.
           EXIT.

       325-OVERLAP-VS-PLAN.
           MOVE PLANT-EXEC-TIME(PLAN-IDX) TO WS-START-OTHER.
           COMPUTE WS-END-OTHER = WS-START-OTHER +
               (PLANT-DURATION-SEC(PLAN-IDX) * PLANT-TIMES(PLAN-IDX)).
           IF FP-EXEC-DATE-NUM IN FITPLAN-REC < WS-END-OTHER
           AND WS-START-OTHER < WS-END-THIS
               MOVE "Y" TO OVERLAP-FOUND-SW.
       325-EXIT.
           EXIT.

       330-REVALIDATE-TODO.
      ******** Every to-do activity carried for this user against
      ******** every plan entry, at the (possibly new) weekday mask --
      ******** the mask itself does not enter the span test, so this
      ******** only ever finds what 500-OVERLAP-TEST would have found
      ******** in ACTVUPDT had the mask been set this way from the
      ******** start.
           MOVE "330-REVALIDATE-TODO" TO PARA-NAME.
           MOVE "N" TO OVERLAP-FOUND-SW.
           IF FITMSTR-TODO-COUNT > 0 AND FITMSTR-PLAN-COUNT > 0
               PERFORM 335-TODO-VS-PLAN THRU 335-EXIT
                   VARYING TODO-IDX FROM 1 BY 1
                   UNTIL TODO-IDX > FITMSTR-TODO-COUNT
                   OR OVERLAP-FOUND.
       330-EXIT.
           EXIT.

       335-TODO-VS-PLAN.
           COMPUTE WS-END-THIS =
               TODO-EXEC-DATE(TODO-IDX) + TODO-DURATION-SEC(TODO-IDX).
           PERFORM 340-ONE-TODO-VS-ALL-PLAN THRU 340-EXIT
               VARYING PLAN-IDX FROM 1 BY 1
               UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT
               OR OVERLAP-FOUND.
       335-EXIT.
           EXIT.

       340-ONE-TODO-VS-ALL-PLAN.
           MOVE PLANT-EXEC-TIME(PLAN-IDX) TO WS-START-OTHER.
           COMPUTE WS-END-OTHER = WS-START-OTHER +
               (PLANT-DURATION-SEC(PLAN-IDX) * PLANT-TIMES(PLAN-IDX)).
           IF TODO-EXEC-DATE(TODO-IDX) < WS-END-OTHER
           AND WS-START-OTHER < WS-END-THIS
               MOVE "Y" TO OVERLAP-FOUND-SW.
       340-EXIT.
           EXIT.

       710-WRITE-SYSOUT.
           MOVE FP-USER-CODE IN FITPLAN-REC TO MSG-USER-CODE
                                                IN WS-SYSOUT-REC.
           WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
       710-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT PLANDATA.
           OPEN OUTPUT SYSOUT.
           OPEN I-O FITMSTR.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE PLANDATA, SYSOUT, FITMSTR.
       850-EXIT.
           EXIT.

       900-READ-PLANDATA.
           READ PLANDATA INTO FITPLAN-REC
               AT END MOVE "N" TO MORE-DATA-SW
               GO TO 900-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
      *  Final file-handling edits and trailer record handling
           MOVE PLAN-REC-DATA TO WS-TRAILER-REC.
           IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
               MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
                                     TO ABEND-REASON
               MOVE RECORDS-READ     TO ACTUAL-VAL
               MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
               DISPLAY "** RECORDS READ **"
               DISPLAY RECORDS-READ
               DISPLAY "** RECORD-IN EXPECTED **"
               DISPLAY  IN-RECORD-COUNT
               GO TO 1000-ABEND-RTN.

           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** PLAN ENTRIES READ / ADDED / REJECTED **".
           DISPLAY RECORDS-READ.
           DISPLAY ENTRIES-ADDED.
           DISPLAY ENTRIES-REJECTED.

           DISPLAY "******** NORMAL END OF JOB PLANUPDT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-PLANUPDT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
