      ******************************************************************
      * FITACTV  --  ACTIVITY AND TRAINING-PLAN-ENTRY FLAT RECORDS     *
      *                                                                *
      * ONE LINE PER ACTIVITY ON THE ACTIVITIES INPUT FILE, KEYED BY   *
      * THE FA-USER-CODE LEADING FIELD (THE LOGICAL ACTIVITY RECORD    *
      * ITSELF HAS NO USER-CODE -- THIS FILE LAYOUT ADDS ONE SO A      *
      * SEQUENTIAL READ CAN BE MATCHED BACK TO THE OWNING USER).       *
      *                                                                *
      * THE RECORD IS A DISCRIMINATED UNION OVER FA-ACTIVITY-TYPE --   *
      * EVERY TYPE-SPECIFIC FIELD IS PRESENT ON EVERY RECORD BUT ONLY  *
      * THE ONES THAT APPLY TO THE TYPE IN FORCE ARE MEANINGFUL; THE   *
      * REST ARE LEFT AT ZERO/BLANK BY THE FEEDING SYSTEM.             *
      ******************************************************************
       01  FITACTV-REC.
           05  FA-USER-CODE             PIC 9(09).
           05  FA-ACTIVITY-TYPE         PIC X(16).
               88  FA-TYPE-TRACKRUN            VALUE 'TRACKRUN        '.
               88  FA-TYPE-MOUNTAINRUN         VALUE 'MOUNTAINRUN     '.
               88  FA-TYPE-PUSHUP              VALUE 'PUSHUP          '.
               88  FA-TYPE-DIAMONDPUSHUP      VALUE 'DIAMONDPUSHUP   '.
               88  FA-TYPE-WEIGHTLIFTING      VALUE 'WEIGHTLIFTING   '.
               88  FA-TYPE-DISTANCE           VALUES 'TRACKRUN        '
                                                     'MOUNTAINRUN     '.
               88  FA-TYPE-REPETITION         VALUES 'PUSHUP          '
                                                     'DIAMONDPUSHUP   '
                                                     'WEIGHTLIFTING   '.
           05  FA-DURATION-SEC          PIC 9(07).
      ******************************************************************
      *    CCYYMMDDHHMMSS.  FOR A TRAINING-PLAN-ENTRY RECORD (SEE      *
      *    01 FITPLAN-REC BELOW) THE CCYYMMDD PART IS FIXED AT         *
      *    00010101 -- ONLY THE HHMMSS PART IS MEANINGFUL THERE.       *
      ******************************************************************
           05  FA-EXEC-DATE.
               10  FA-EXEC-DATE-CCYYMMDD  PIC 9(08).
               10  FA-EXEC-DATE-HHMMSS    PIC 9(06).
      ******************************************************************
      *    SINGLE-FIELD NUMERIC VIEW OF FA-EXEC-DATE, USED WHEREVER THE
      *    DATE/TIME NEEDS COMPARING OR MOVING AS ONE NUMBER INSTEAD OF
      *    AS TWO (ACTVEDIT'S "NOW" PRECONDITION, LEAPFWD'S WINDOW
      *    TESTS).
      ******************************************************************
           05  FA-EXEC-DATE-NUM REDEFINES FA-EXEC-DATE PIC 9(14).
           05  FA-BPM                   PIC 9(03).
           05  FA-DISTANCE-KM           PIC 9(05)V9(04).
           05  FA-ALTIMETRY             PIC 9(01)V9(04).
           05  FA-REPS                  PIC 9(05).
           05  FA-WEIGHT-KG             PIC 9(05)V9(04).
           05  FA-STATUS                PIC X(04).
               88  FA-STATUS-TODO              VALUE 'TODO'.
               88  FA-STATUS-DONE              VALUE 'DONE'.
           05  FILLER                   PIC X(09).

      ******************************************************************
      * FITPLAN-REC  --  ONE LINE PER RECURRING TRAINING-PLAN ENTRY ON *
      * THE TRAINING-PLAN INPUT FILE.  CARRIES THE SAME ACTIVITY       *
      * TEMPLATE SHAPE AS FITACTV-REC (LESS FA-STATUS, WHICH DOES NOT  *
      * APPLY TO A PLAN ENTRY) PLUS THE REPEAT COUNT AND WEEKDAY MASK. *
      ******************************************************************
       01  FITPLAN-REC.
           05  FP-USER-CODE             PIC 9(09).
           05  FP-ACTIVITY-TYPE         PIC X(16).
               88  FP-TYPE-TRACKRUN            VALUE 'TRACKRUN        '.
               88  FP-TYPE-MOUNTAINRUN         VALUE 'MOUNTAINRUN     '.
               88  FP-TYPE-PUSHUP              VALUE 'PUSHUP          '.
               88  FP-TYPE-DIAMONDPUSHUP       VALUE 'DIAMONDPUSHUP   '.
               88  FP-TYPE-WEIGHTLIFTING       VALUE 'WEIGHTLIFTING   '.
           05  FP-DURATION-SEC          PIC 9(07).
      ******************************************************************
      *    TIME-OF-DAY ONLY IS MEANINGFUL; CCYYMMDD IS ALWAYS 00010101 *
      *    ON THIS FILE (THE PLAN HAS NO CALENDAR DATE OF ITS OWN --   *
      *    LEAPFWD STAMPS IN THE REAL CALENDAR DATE WHEN IT            *
      *    MATERIALIZES AN OCCURRENCE).                                *
      ******************************************************************
           05  FP-EXEC-DATE.
               10  FP-EXEC-DATE-CCYYMMDD  PIC 9(08).
               10  FP-EXEC-DATE-HHMMSS    PIC 9(06).
           05  FP-EXEC-DATE-NUM REDEFINES FP-EXEC-DATE PIC 9(14).
           05  FP-BPM                   PIC 9(03).
           05  FP-DISTANCE-KM           PIC 9(05)V9(04).
           05  FP-ALTIMETRY             PIC 9(01)V9(04).
           05  FP-REPS                  PIC 9(05).
           05  FP-WEIGHT-KG             PIC 9(05)V9(04).
      ******************************************************************
      *    NUMBER OF BACK-TO-BACK REPETITIONS OF THIS ENTRY EACH TIME  *
      *    THE PLAN RUNS.  REPETITION I'S START = ENTRY START PLUS     *
      *    I TIMES FP-DURATION-SEC (SEE LEAPFWD 420-EXPAND-PLAN-ENTRY).*
      ******************************************************************
           05  FP-PLAN-TIMES            PIC 9(05).
      ******************************************************************
      *    MON..SUN, 1 = PLAN RUNS THAT DAY.  LEFTMOST DIGIT IS MONDAY.*
      ******************************************************************
           05  FP-WEEKDAY-MASK          PIC 9(07).
           05  FILLER                   PIC X(08).
