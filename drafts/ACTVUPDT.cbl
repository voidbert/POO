       IDENTIFICATION DIVISION.
       PROGRAM-ID.  ACTVUPDT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM APPLIES THE DAY'S ROSTER CHANGES TO
      *          FITMSTR -- NEW USERS GET ENROLLED AND ASSIGNED THE
      *          NEXT SEQUENTIAL USER-CODE, AND VALIDATED ACTIVITIES
      *          (FROM ACTVEDIT'S ACTEDIT OUTPUT) ARE ADMITTED TO THE
      *          OWNING USER'S TO-DO SET IF THEY DO NOT OVERLAP AN
      *          EXISTING TO-DO ACTIVITY OR A RECURRING TRAINING-PLAN
      *          ENTRY
      *
      ******************************************************************

               NEW-USER INPUT FILE     -   FIT0001.USRDATA

               ACTIVITY INPUT FILE     -   FIT0001.ACTEDIT

               VSAM MASTER FILE        -   FIT0001.FITMSTR

               CONTROL CARD FILE       -   FIT0001.FITCTL (I-O)

               DUMP FILE               -   SYSOUT

      *    CHANGE LOG
      *    ----------
      *    01/01/08  JS   ----  ORIGINAL PROGRAM (AS DALYUPDT).
      *    06/11/09  RM   0102  RETARGETED FROM THE PATIENT/LAB UPDATE
      *                         TO THE FITNESS ROSTER UPDATE.  PATIENT
      *                         EQUIPMENT-CHARGE LOGIC REPLACED BY
      *                         USER ENROLLMENT AND ACTIVITY ADMISSION.
      *    06/25/09  RM   0104  ADDED 200-ADD-USER -- USER-CODE IS NOW
      *                         ASSIGNED HERE, NOT CARRIED ON THE
      *                         INPUT FEED.  NEXT-USER-CODE LIVES ON
      *                         FITCTL SO IT SURVIVES ACROSS RUNS.
      *    07/02/09  RM   0105  ADDED 250-LOOKUP-MULTIPLIER -- CLASS
      *                         TO CALORIE-MULTIPLIER TABLE, CACHED
      *                         ON FITMSTR SO CALCKCAL'S CALLERS NEVER
      *                         HAVE TO RE-DERIVE IT.
      *    10/14/09  DHK  0111  ADDED 400-ADD-ACTIVITY AND THE SHARED
      *                         500-OVERLAP-TEST -- A NEW ACTIVITY MAY
      *                         NOT OVERLAP ANOTHER TO-DO ACTIVITY OR
      *                         A TRAINING-PLAN ENTRY FOR THE SAME
      *                         USER.
      *    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE
      *                         FIELDS ARE ALREADY CCYYMMDD, NO
      *                         WINDOWING LOGIC PRESENT, NO CHANGE.
      *    03/11/12  DHK  0140  OVERLAP TEST WAS COMPARING START TIMES
      *                         ONLY -- REWROTE TO THE HALF-OPEN
      *                         INTERVAL TEST (STARTA<ENDB AND
      *                         STARTB<ENDA) PER AUDIT FINDING 12-009.
      *    09/19/13  PLR  0151  FITMSTR-TODO-TBL WAS FULL (50 ENTRIES)
      *                         AND THE REWRITE FELL THROUGH SILENTLY
      *                         -- ABEND INSTEAD OF LOSING THE RECORD.
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT USRDATA
           ASSIGN TO UT-S-USRDATA
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT ACTEDIT
           ASSIGN TO UT-S-ACTEDIT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITCTL
           ASSIGN TO UT-S-FITCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITMSTR
                  ASSIGN       TO FITMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS FITMSTR-KEY
                  FILE STATUS  IS FITMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 100 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(100).

      ****** NEW-ENROLLEE FEED.  FU-USER-CODE ARRIVES ZERO -- THIS
      ****** PROGRAM ASSIGNS THE REAL CODE AS EACH RECORD IS READ
       FD  USRDATA
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 198 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS USER-REC-DATA.
       01  USER-REC-DATA PIC X(198).

      ****** VALIDATED ACTIVITY FEED PRODUCED BY ACTVEDIT
       FD  ACTEDIT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 90 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS ACTIVITY-REC-EDIT.
       01  ACTIVITY-REC-EDIT PIC X(90).

      ****** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK AND THE
      ****** NEXT USER-CODE FORWARD BETWEEN RUNS
       FD  FITCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FITCTL-REC.
       01  FITCTL-REC.
           05  CTL-NOW-DATE             PIC 9(14).
           05  CTL-NEXT-USER-CODE       PIC 9(09).
           05  FILLER                   PIC X(02).

       FD  FITMSTR
           RECORD CONTAINS 2964 CHARACTERS
           DATA RECORD IS FITMSTR-REC.
       01  FITMSTR-REC.
           05 FITMSTR-KEY      PIC 9(09).
           05 FILLER           PIC X(2955).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  FITMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".
           05  FILLER                  PIC X(01).

      ** QSAM FILE
       COPY FITUSER.
       COPY FITACTV.

      ** VSAM FILE
       COPY FITMSTR.

       01  WS-TRAILER-REC.
           05  FILLER                  PIC X(1).
           05  IN-RECORD-COUNT         PIC 9(9).
           05  FILLER                  PIC X(01).

       01  MULT-CLASS-TBL.
           05  MULT-ENTRY OCCURS 3 TIMES INDEXED BY MULT-IDX.
               10  MULT-CLASS           PIC X(12).
               10  MULT-VALUE            PIC 9(01)V9(04).
           05  FILLER                  PIC X(01).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 USERS-READ               PIC 9(7) COMP.
           05 USERS-ADDED              PIC 9(7) COMP.
           05 USERS-REJECTED           PIC 9(7) COMP.
           05 ACTIVITIES-READ          PIC 9(9) COMP.
           05 ACTIVITIES-ADDED         PIC 9(7) COMP.
           05 ACTIVITIES-REJECTED      PIC 9(7) COMP.
           05 ROW-SUB                  PIC 9(02) COMP.
           05 FILLER                  PIC X(01).

       01  FLAGS-AND-SWITCHES.
           05 MORE-USERS-SW            PIC X(01) VALUE "Y".
               88 NO-MORE-USERS  VALUE "N".
           05 MORE-ACTIVITY-SW         PIC X(01) VALUE "Y".
               88 NO-MORE-ACTIVITY  VALUE "N".
           05 USER-ERROR-SW            PIC X(01) VALUE "N".
               88 USER-HAS-ERROR  VALUE "Y".
           05 ACTIVITY-ERROR-SW        PIC X(01) VALUE "N".
               88 ACTIVITY-HAS-ERROR  VALUE "Y".
           05 OVERLAP-FOUND-SW         PIC X(01) VALUE "N".
               88 OVERLAP-FOUND  VALUE "Y".
           05 FILLER                  PIC X(01).

       COPY ABENDREC.

       77  PARA-NAME                    PIC X(32) VALUE SPACES.
       77  WS-END-THIS                  PIC 9(14) COMP.
       77  WS-START-OTHER               PIC 9(14) COMP.
       77  WS-END-OTHER                 PIC 9(14) COMP.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-ADD-USERS THRU 100-EXIT
                   UNTIL NO-MORE-USERS.
           PERFORM 200-ADD-ACTIVITIES THRU 200-EXIT
                   UNTIL NO-MORE-ACTIVITY.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB ACTVUPDT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 850-LOAD-MULT-TABLE THRU 850-EXIT.
           READ FITCTL INTO FITCTL-REC
               AT END
               MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.
           PERFORM 910-READ-USRDATA THRU 910-EXIT.
           PERFORM 920-READ-ACTEDIT THRU 920-EXIT.
       000-EXIT.
           EXIT.

       100-ADD-USERS.
           MOVE "100-ADD-USERS" TO PARA-NAME.
           PERFORM 210-EDIT-USER THRU 210-EXIT.
           IF NOT USER-HAS-ERROR
               PERFORM 220-ADD-USER THRU 220-EXIT
               ADD +1 TO USERS-ADDED
           ELSE
               ADD +1 TO USERS-REJECTED.
           PERFORM 910-READ-USRDATA THRU 910-EXIT.
       100-EXIT.
           EXIT.

       200-ADD-ACTIVITIES.
           MOVE "200-ADD-ACTIVITIES" TO PARA-NAME.
           PERFORM 400-ADD-ACTIVITY THRU 400-EXIT.
           IF ACTIVITY-HAS-ERROR
               ADD +1 TO ACTIVITIES-REJECTED
           ELSE
               ADD +1 TO ACTIVITIES-ADDED.
           PERFORM 920-READ-ACTEDIT THRU 920-EXIT.
       200-EXIT.
           EXIT.

       210-EDIT-USER.
           MOVE "210-EDIT-USER" TO PARA-NAME.
           MOVE "N" TO USER-ERROR-SW.
           IF FU-USER-AVG-BPM IN FITUSER-REC NOT > ZERO
               MOVE "Y" TO USER-ERROR-SW
               DISPLAY "*** REJECTED, USER-AVG-BPM MUST BE > 0 ***"
               GO TO 210-EXIT.
           IF NOT FU-CLASS-VALID IN FITUSER-REC
               MOVE "Y" TO USER-ERROR-SW
               DISPLAY "*** REJECTED, INVALID USER-CLASS ***".
       210-EXIT.
           EXIT.

       220-ADD-USER.
           MOVE "220-ADD-USER" TO PARA-NAME.
      ******** Assign the next sequential, never-reused user code
           ADD +1 TO CTL-NEXT-USER-CODE.
           MOVE CTL-NEXT-USER-CODE TO FU-USER-CODE IN FITUSER-REC.
           MOVE CTL-NEXT-USER-CODE TO FITMSTR-KEY.

           PERFORM 250-LOOKUP-MULTIPLIER THRU 250-EXIT.

           MOVE SPACES TO FITMSTR-AREA.
           MOVE FITMSTR-KEY             TO FITMSTR-KEY IN FITMSTR-AREA.
           MOVE FU-USER-CLASS IN FITUSER-REC
                                        TO FITMSTR-USER-CLASS.
           MOVE FU-USER-NAME IN FITUSER-REC
                                        TO FITMSTR-USER-NAME.
           MOVE FU-USER-ADDRESS IN FITUSER-REC
                                        TO FITMSTR-USER-ADDRESS.
           MOVE FU-USER-EMAIL IN FITUSER-REC
                                        TO FITMSTR-USER-EMAIL.
           MOVE FU-USER-AVG-BPM IN FITUSER-REC
                                        TO FITMSTR-USER-AVG-BPM.
           MOVE MULT-VALUE(MULT-IDX)   TO FITMSTR-CALORIE-MULT.
           MOVE ZERO                   TO FITMSTR-PLAN-WEEKDAYS.
           MOVE ZERO                   TO FITMSTR-TODO-COUNT
                                           FITMSTR-DONE-COUNT
                                           FITMSTR-PLAN-COUNT.

           WRITE FITMSTR-REC FROM FITMSTR-AREA
               INVALID KEY
                   MOVE "** PROBLEM WRITING FITMSTR" TO ABEND-REASON
                   MOVE FITMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-WRITE.
       220-EXIT.
           EXIT.

       250-LOOKUP-MULTIPLIER.
           MOVE "250-LOOKUP-MULTIPLIER" TO PARA-NAME.
           SET MULT-IDX TO 1.
           SEARCH MULT-ENTRY
               AT END
                   MOVE "** UNKNOWN USER CLASS FOR MULTIPLIER"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
               WHEN MULT-CLASS(MULT-IDX) = FU-USER-CLASS IN FITUSER-REC
                   CONTINUE
           END-SEARCH.
       250-EXIT.
           EXIT.

       400-ADD-ACTIVITY.
           MOVE "400-ADD-ACTIVITY" TO PARA-NAME.
           MOVE "N" TO ACTIVITY-ERROR-SW.

           MOVE FA-USER-CODE IN FITACTV-REC TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "** PROBLEM READING FITMSTR" TO ABEND-REASON
                   MOVE FITMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 500-OVERLAP-TEST THRU 500-EXIT.
           IF OVERLAP-FOUND
               MOVE "Y" TO ACTIVITY-ERROR-SW
               DISPLAY "*** REJECTED, ACTIVITY OVERLAPS ***"
               GO TO 400-EXIT.

           IF FITMSTR-TODO-COUNT = 50
               MOVE "** FITMSTR-TODO-TBL IS FULL" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           ADD +1 TO FITMSTR-TODO-COUNT.
           SET TODO-IDX TO FITMSTR-TODO-COUNT.
           MOVE FA-ACTIVITY-TYPE IN FITACTV-REC
                                    TO TODO-ACTIVITY-TYPE(TODO-IDX).
           MOVE FA-DURATION-SEC IN FITACTV-REC
                                    TO TODO-DURATION-SEC(TODO-IDX).
           MOVE FA-EXEC-DATE-NUM IN FITACTV-REC
                                    TO TODO-EXEC-DATE(TODO-IDX).
           MOVE FA-BPM IN FITACTV-REC
                                    TO TODO-BPM(TODO-IDX).
           MOVE FA-DISTANCE-KM IN FITACTV-REC
                                    TO TODO-DISTANCE-KM(TODO-IDX).
           MOVE FA-ALTIMETRY IN FITACTV-REC
                                    TO TODO-ALTIMETRY(TODO-IDX).
           MOVE FA-REPS IN FITACTV-REC
                                    TO TODO-REPS(TODO-IDX).
           MOVE FA-WEIGHT-KG IN FITACTV-REC
                                    TO TODO-WEIGHT-KG(TODO-IDX).

           REWRITE FITMSTR-REC FROM FITMSTR-AREA
               INVALID KEY
                   MOVE "** PROBLEM REWRITING FITMSTR" TO ABEND-REASON
                   MOVE FITMSTR-STATUS TO EXPECTED-VAL
                   GO TO 1000-ABEND-RTN
           END-REWRITE.
       400-EXIT.
           EXIT.

       500-OVERLAP-TEST.
      ******** Half-open interval test: startA<endB AND startB<endA,
      ******** against every existing to-do activity and plan entry
      ******** carried for this user (useractivities.UserActivities).
           MOVE "500-OVERLAP-TEST" TO PARA-NAME.
           MOVE "N" TO OVERLAP-FOUND-SW.
           COMPUTE WS-END-THIS =
               FA-EXEC-DATE-NUM IN FITACTV-REC
                   + FA-DURATION-SEC IN FITACTV-REC.

           IF FITMSTR-TODO-COUNT > 0
               PERFORM 510-OVERLAP-VS-TODO THRU 510-EXIT
                   VARYING TODO-IDX FROM 1 BY 1
                   UNTIL TODO-IDX > FITMSTR-TODO-COUNT
                   OR OVERLAP-FOUND.

           IF NOT OVERLAP-FOUND AND FITMSTR-PLAN-COUNT > 0
               PERFORM 520-OVERLAP-VS-PLAN THRU 520-EXIT
                   VARYING PLAN-IDX FROM 1 BY 1
                   UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT
                   OR OVERLAP-FOUND.
       500-EXIT.
           EXIT.

       510-OVERLAP-VS-TODO.
           MOVE TODO-EXEC-DATE(TODO-IDX) TO WS-START-OTHER.
           COMPUTE WS-END-OTHER =
               WS-START-OTHER + TODO-DURATION-SEC(TODO-IDX).
           IF FA-EXEC-DATE-NUM IN FITACTV-REC < WS-END-OTHER
           AND WS-START-OTHER < WS-END-THIS
               MOVE "Y" TO OVERLAP-FOUND-SW.
       510-EXIT.
           EXIT.

       520-OVERLAP-VS-PLAN.
      ******** A plan entry recurs every run day it is set for; treat
      ******** its single stored occurrence as the representative
      ******** window (LEAPFWD already expands real calendar dates).
           MOVE PLANT-EXEC-TIME(PLAN-IDX) TO WS-START-OTHER.
           COMPUTE WS-END-OTHER =
               WS-START-OTHER + PLANT-DURATION-SEC(PLAN-IDX).
           IF FA-EXEC-DATE-NUM IN FITACTV-REC < WS-END-OTHER
           AND WS-START-OTHER < WS-END-THIS
               MOVE "Y" TO OVERLAP-FOUND-SW.
       520-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT USRDATA, ACTEDIT, FITCTL.
           OPEN OUTPUT SYSOUT.
           OPEN I-O FITMSTR.
       800-EXIT.
           EXIT.

       850-LOAD-MULT-TABLE.
      ******** Multiplier table -- keep in step with FITUSER 88-levels
           MOVE "BEGINNER    "  TO MULT-CLASS(1).
           MOVE 1.0000          TO MULT-VALUE(1).
           MOVE "INTERMEDIATE"  TO MULT-CLASS(2).
           MOVE 1.2000          TO MULT-VALUE(2).
           MOVE "ADVANCED    "  TO MULT-CLASS(3).
           MOVE 1.5000          TO MULT-VALUE(3).
       850-EXIT.
           EXIT.

       900-CLOSE-FILES.
           MOVE "900-CLOSE-FILES" TO PARA-NAME.
           CLOSE USRDATA, ACTEDIT, FITCTL, SYSOUT, FITMSTR.
       900-EXIT.
           EXIT.

       910-READ-USRDATA.
           READ USRDATA INTO FITUSER-REC
               AT END MOVE "N" TO MORE-USERS-SW
           END-READ.
           IF MORE-USERS-SW = "Y"
               ADD +1 TO USERS-READ.
       910-EXIT.
           EXIT.

       920-READ-ACTEDIT.
           READ ACTEDIT INTO FITACTV-REC
               AT END MOVE "N" TO MORE-ACTIVITY-SW
           END-READ.
           IF MORE-ACTIVITY-SW = "Y"
               ADD +1 TO ACTIVITIES-READ.
       920-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 900-CLOSE-FILES THRU 900-EXIT.

           DISPLAY "** USERS READ / ADDED / REJECTED **".
           DISPLAY USERS-READ.
           DISPLAY USERS-ADDED.
           DISPLAY USERS-REJECTED.
           DISPLAY "** ACTIVITIES READ / ADDED / REJECTED **".
           DISPLAY ACTIVITIES-READ.
           DISPLAY ACTIVITIES-ADDED.
           DISPLAY ACTIVITIES-REJECTED.

           DISPLAY "******** NORMAL END OF JOB ACTVUPDT ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 900-CLOSE-FILES THRU 900-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-ACTVUPDT ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
