       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CALCKCAL.
       AUTHOR. R MEEKS.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 03/14/89.
       DATE-COMPILED. 03/14/89.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    CALLED SUBPROGRAM -- COMPUTES THE CALORIE BURN (KCAL) FOR
      *    ONE ACTIVITY, GIVEN THE ACTIVITY-TYPE DISCRIMINANT AND THE
      *    PERFORMING USER'S CALORIE MULTIPLIER.  NO FILE I/O; PURE
      *    ARITHMETIC, CALLED ONCE PER ACTIVITY BY QRYRUN1 (CALORIE
      *    QUERY) AND QRYRUN2 (HARDEST-PLAN QUERY).
      *
      *    CHANGE LOG
      *    ----------
      *    03/14/89  RM   0001  ORIGINAL PROGRAM -- PUSH-UP, DIAMOND
      *                         PUSH-UP AND WEIGHT-LIFTING FORMULAS.
      *    09/02/89  RM   0006  ADDED TRACK-RUN FORMULA (DISTANCE-
      *                         WEIGHTED, NO HOURS FACTOR -- DO NOT
      *                         "FIX" THIS, IT MATCHES THE SPEC).
      *    01/11/90  RM   0014  ADDED MOUNTAIN-RUN FORMULA (ALTIMETRY
      *                         SURCHARGE).
      *    06/19/91  DHK  0033  MET BREAKS WERE BEING TESTED ON THE
      *                         UNROUNDED KM/HR -- ROUND FIRST, THEN
      *                         TEST, PER AUDIT FINDING 91-118.
      *    02/08/93  DHK  0047  GUARD AGAINST A ZERO-DURATION CALL
      *                         BLOWING UP THE KM/HR DIVIDE -- SHOULD
      *                         NEVER HAPPEN (ACTVEDIT REJECTS IT) BUT
      *                         COST US AN ABEND IN THE OVERNIGHT RUN.
      *    11/30/94  JWT  0058  CARRY THE CALL COUNT FOR THE RUN-END
      *                         TALLY DISPLAYED BY THE DRIVER JOBS.
      *    04/02/98  JWT  0071  YEAR-2000 READINESS REVIEW -- NO DATE
      *                         FIELDS IN THIS PROGRAM, NO CHANGE
      *                         REQUIRED.  SIGNED OFF PER MEMO Y2K-41.
      *    07/14/99  DHK  0074  ROUND MET AND KM/HR INTERMEDIATES TO 4
      *                         DECIMALS EXPLICITLY INSTEAD OF LETTING
      *                         COMPUTE TRUNCATE -- MATCHES THE JAVA
      *                         DOUBLE ARITHMETIC MORE CLOSELY.
      *    10/05/01  PLR  0082  FINAL KCAL ROUNDED TO 2 DECIMALS ON
      *                         THE WAY OUT; CALLERS NO LONGER ROUND.
      *    08/19/04  PLR  0095  RETURN CODE -8 FOR AN UNRECOGNIZED
      *                         ACTIVITY-TYPE INSTEAD OF FALLING
      *                         THROUGH WITH A ZERO RESULT.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  CK-CALL-COUNT                PIC 9(7) COMP VALUE ZERO.

       01  CK-WORK-FIELDS.
           05  WS-MET                   PIC 9(2)V9(4) COMP-3.
           05  WS-HOURS                 PIC 9(5)V9(4) COMP-3.
           05  WS-KMPH                  PIC 9(5)V9(4) COMP-3.
           05  WS-KCAL-4DP              PIC 9(9)V9(4) COMP-3.
           05  FILLER                   PIC X(01).

      ******************************************************************
      *    ALTERNATE DISPLAY VIEWS OF THE COMP-3 WORK FIELDS ABOVE, SO
      *    A DISPLAY STATEMENT CAN BE DROPPED IN DURING A TRACE RUN
      *    WITHOUT UN-PACKING THEM BY HAND.
      ******************************************************************
       01  CK-WORK-FIELDS-X REDEFINES CK-WORK-FIELDS.
           05  WS-MET-X                 PIC X(06).
           05  WS-HOURS-X                PIC X(09).
           05  WS-KMPH-X                 PIC X(09).
           05  WS-KCAL-4DP-X             PIC X(12).
           05  FILLER                   PIC X(01).
      ******************************************************************
      *    BINARY-SUBSCRIPT VIEW OF WS-MET/WS-HOURS TOGETHER, USED BY
      *    A TRACE DROP-IN THAT WANTS TO WALK THE TWO SIGNED-LESS
      *    COMP-3 HALVES AS A SINGLE CONTIGUOUS DISPLAY FIELD.
      ******************************************************************
       01  CK-WORK-FIELDS-2X REDEFINES CK-WORK-FIELDS.
           05  WS-MET-HOURS-X            PIC X(15).
           05  WS-KMPH-KCAL-X            PIC X(21).
           05  FILLER                   PIC X(01).

       01  CK-CALL-COUNT-X REDEFINES CK-CALL-COUNT
                                        PIC 9(7).

       LINKAGE SECTION.
       01  CALCKCAL-PARMS.
           05  CK-ACTIVITY-TYPE          PIC X(16).
               88  CK-TRACKRUN                 VALUE 'TRACKRUN        '.
               88  CK-MOUNTAINRUN              VALUE 'MOUNTAINRUN     '.
               88  CK-PUSHUP                   VALUE 'PUSHUP          '.
               88  CK-DIAMONDPUSHUP            VALUE 'DIAMONDPUSHUP   '.
               88  CK-WEIGHTLIFTING            VALUE 'WEIGHTLIFTING   '.
           05  CK-DURATION-SEC           PIC 9(07).
           05  CK-BPM                    PIC 9(03).
           05  CK-DISTANCE-KM            PIC 9(05)V9(04).
           05  CK-ALTIMETRY              PIC 9(01)V9(04).
           05  CK-REPS                   PIC 9(05).
           05  CK-WEIGHT-KG              PIC 9(05)V9(04).
           05  CK-MULTIPLIER             PIC 9(01)V9(04).

       01  CK-KCAL-RESULT                PIC 9(09)V99.

       01  CK-RETURN-CODE                PIC S9(04) COMP.

       PROCEDURE DIVISION USING CALCKCAL-PARMS, CK-KCAL-RESULT,
                                 CK-RETURN-CODE.
       000-CALCKCAL-MAIN.
           ADD +1 TO CK-CALL-COUNT.
           MOVE ZERO TO CK-RETURN-CODE.
           MOVE ZERO TO WS-KCAL-4DP.
           IF CK-DURATION-SEC = ZERO
               MOVE 1 TO WS-HOURS
           ELSE
               COMPUTE WS-HOURS ROUNDED = CK-DURATION-SEC / 3600.

           EVALUATE TRUE
               WHEN CK-PUSHUP
                   PERFORM 100-CALC-PUSHUP THRU 100-EXIT
               WHEN CK-DIAMONDPUSHUP
                   PERFORM 200-CALC-DIAMOND THRU 200-EXIT
               WHEN CK-WEIGHTLIFTING
                   PERFORM 300-CALC-WEIGHTS THRU 300-EXIT
               WHEN CK-TRACKRUN
                   PERFORM 400-CALC-TRACKRUN THRU 400-EXIT
               WHEN CK-MOUNTAINRUN
                   PERFORM 500-CALC-MOUNTAIN THRU 500-EXIT
               WHEN OTHER
                   MOVE -8 TO CK-RETURN-CODE
           END-EVALUATE.

           MOVE ZERO TO CK-KCAL-RESULT.
           IF CK-RETURN-CODE = ZERO
               COMPUTE CK-KCAL-RESULT ROUNDED = WS-KCAL-4DP.
           GOBACK.

       100-CALC-PUSHUP.
           IF CK-REPS <= 40
               MOVE 3.8 TO WS-MET
           ELSE
               MOVE 7.5 TO WS-MET.
           COMPUTE WS-KCAL-4DP ROUNDED =
               WS-MET * CK-BPM * WS-HOURS * CK-MULTIPLIER.
       100-EXIT.
           EXIT.

       200-CALC-DIAMOND.
           IF CK-REPS <= 40
               MOVE 4.5 TO WS-MET
           ELSE
               MOVE 9.0 TO WS-MET.
           COMPUTE WS-KCAL-4DP ROUNDED =
               WS-MET * CK-BPM * WS-HOURS * CK-MULTIPLIER.
       200-EXIT.
           EXIT.

       300-CALC-WEIGHTS.
           IF CK-REPS <= 15
               MOVE 3.5 TO WS-MET
           ELSE
               IF CK-REPS <= 30
                   MOVE 5.0 TO WS-MET
               ELSE
                   MOVE 6.0 TO WS-MET.
           COMPUTE WS-KCAL-4DP ROUNDED =
               WS-MET * CK-BPM * (CK-WEIGHT-KG / 200.0) * CK-MULTIPLIER.
       300-EXIT.
           EXIT.

       400-CALC-TRACKRUN.
           COMPUTE WS-KMPH ROUNDED = CK-DISTANCE-KM / WS-HOURS.
           IF WS-KMPH <= 6.7593
               MOVE 6.5 TO WS-MET
           ELSE
               IF WS-KMPH <= 12.0701
                   MOVE 11.8 TO WS-MET
               ELSE
                   IF WS-KMPH <= 15.4497
                       MOVE 14.8 TO WS-MET
                   ELSE
                       MOVE 18.0 TO WS-MET.
           COMPUTE WS-KCAL-4DP ROUNDED =
               WS-MET * CK-BPM * CK-DISTANCE-KM * CK-MULTIPLIER.
       400-EXIT.
           EXIT.

       500-CALC-MOUNTAIN.
           COMPUTE WS-KMPH ROUNDED = CK-DISTANCE-KM / WS-HOURS.
           IF WS-KMPH <= 7.24
               MOVE 10.3 TO WS-MET
           ELSE
               IF WS-KMPH <= 9.66
                   MOVE 13.3 TO WS-MET
               ELSE
                   MOVE 15.5 TO WS-MET.
           COMPUTE WS-KCAL-4DP ROUNDED =
               WS-MET * CK-BPM * WS-HOURS * (1 + CK-ALTIMETRY)
                   * CK-MULTIPLIER.
       500-EXIT.
           EXIT.
