       IDENTIFICATION DIVISION.
       PROGRAM-ID.  LEAPFWD.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM RUNS THE ENGINE'S "LEAP FORWARD" STATE
      *          TRANSITION -- IT MOVES THE CLOCK (FITCTL CTL-NOW-DATE)
      *          AHEAD TO A GOAL DATE CARRIED ON LEAPCTL, AND FOR EVERY
      *          USER ON THE ROSTER (IN USER-CODE ORDER):
      *
      *              (1) PROMOTES EVERY "TO-DO" ACTIVITY WHOSE END
      *                  TIMESTAMP FALLS AT OR BEFORE GOAL TO "DONE",
      *              (2) MATERIALIZES EVERY TRAINING-PLAN OCCURRENCE
      *                  FALLING ON A QUALIFYING CALENDAR DAY FROM NOW
      *                  THROUGH GOAL, WHOSE OWN END FALLS AT OR
      *                  BEFORE GOAL -- ADDING IT STRAIGHT TO "DONE".
      *
      *          NOTHING IS EVER REMOVED FROM "DONE".  A "TO-DO" ENTRY
      *          THAT DOES NOT QUALIFY STAYS ON THE TABLE.  THE RUN IS
      *          REJECTED OUTRIGHT, BEFORE FITMSTR IS TOUCHED, IF THE
      *          GOAL IS NOT STRICTLY LATER THAN THE CURRENT NOW.
      *
      ******************************************************************

       PARAMETER CARD FILE    -   FIT0001.LEAPCTL

       NEW-USER INPUT FILE    -   FIT0001.USRDATA (ROSTER ORDER)

       CONTROL CARD FILE      -   FIT0001.FITCTL (I-O -- CLOCK ADVANCES)

       VSAM MASTER FILE       -   FIT0001.FITMSTR (I-O)

       DUMP FILE              -   SYSOUT

      *    CHANGE LOG
      *    ----------
      *    01/01/08  JS   ----  ORIGINAL PROGRAM (AS PATLIST).
      *    09/30/09  RM   0109  RETARGETED FROM THE INPATIENT CENSUS/
      *                         TREATMENT REPORT TO THE FITNESS ENGINE'S
      *                         LEAP-FORWARD BATCH STEP.  THE OLD
      *                         PATIENT-BY-PATIENT REPORT PRINT BECOMES
      *                         THE USER-BY-USER TO-DO-PROMOTE-AND-PLAN-
      *                         MATERIALIZE SWEEP IN 200-LEAP-ONE-USER.
      *    10/05/09  RM   0112  ADDED THE CALENDAR WALK (700-INCREMENT-
      *                         DATE/710-LEAP-YEAR-CHECK) AND THE
      *                         WEEKDAY TEST (410-CALC-WEEKDAY) --
      *                         NEITHER TABLE NOR INTRINSIC FUNCTION
      *                         EXISTED ON THIS
      *                         SHOP'S COMPILER FOR EITHER ONE, SO BOTH
      *                         ARE HAND-CODED HERE FROM ORDINARY
      *                         ARITHMETIC.
      *    11/02/09  RM   0114  DROPPED THE PAGE-PRINT PARAGRAPHS (600
      *                         THROUGH 790 IN THE OLD PATLIST) -- THIS
      *                         STEP WRITES NO REPORT, IT ONLY REWRITES
      *                         FITMSTR AND FITCTL.
      *    04/02/98  JS   0071  Y2K READINESS REVIEW -- THE CALENDAR
      *                         WALK CARRIES A FULL 4-DIGIT CCYY
      *                         THROUGHOUT, INCLUDING THE LEAP-YEAR
      *                         TEST, SO THE
      *                         CENTURY ROLLOVER NEEDS NO SPECIAL CASE.
      *    02/22/11  DHK  0133  460-PROMOTE-TODO WAS SHIFTING THE WRONG
      *                         ENTRY DOWN WHEN A KEPT ROW FOLLOWED A
      *                         PROMOTED ONE -- FIXED THE COMPACTION TO
      *                         COPY FROM TODO-IDX TO WS-KEEP-COUNT, NOT
      *                         THE OTHER WAY AROUND.
      *    08/19/13  PLR  0158  FITMSTR-DONE-TBL IS NOW CHECKED FOR ROOM
      *                         BEFORE EVERY PROMOTION -- ABEND
      *                         INSTEAD OF LOSING AN OCCURRENCE IF IT
      *                         EVER FILLS.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT LEAPCTL
           ASSIGN TO UT-S-LEAPCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT USRDATA
           ASSIGN TO UT-S-USRDATA
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITCTL
           ASSIGN TO UT-S-FITCTL
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITMSTR
                  ASSIGN       TO FITMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS FITMSTR-KEY
                  FILE STATUS  IS FITMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(120).

      ****** ONE RECORD, CARRYING THE TARGET ("GOAL") DATE/TIME TO LEAP
      ****** THE ENGINE CLOCK FORWARD TO.
       FD  LEAPCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 24 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS LEAPCTL-REC.
       01  LEAPCTL-REC.
           05  LC-GOAL-DATE            PIC 9(14).
           05  FILLER                  PIC X(10).

      ****** NEW-ENROLLEE FEED, READ HERE ONLY TO BUILD THE ROSTER-ORDER
      ****** USER-CODE/NAME TABLE -- FITMSTR CARRIES THE ACTIVITY DATA
       FD  USRDATA
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 198 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS USER-REC-DATA.
       01  USER-REC-DATA PIC X(198).

      ****** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK FORWARD
      ****** BETWEEN JOB STEPS -- THIS IS THE ONE STEP THAT ADVANCES IT.
       FD  FITCTL
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 25 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS FITCTL-REC.
       01  FITCTL-REC.
           05  CTL-NOW-DATE             PIC 9(14).
           05  CTL-NEXT-USER-CODE       PIC 9(09).
           05  FILLER                   PIC X(02).

       FD  FITMSTR
           RECORD CONTAINS 2964 CHARACTERS
           DATA RECORD IS FITMSTR-REC.
       01  FITMSTR-REC.
           05 FITMSTR-KEY      PIC 9(09).
           05 FILLER           PIC X(2955).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  FITMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".

      ** VSAM FILE
       COPY FITMSTR.

       COPY FITUSER.

       01  WS-SYSOUT-REC.
           05  MSG                     PIC X(80).
           05  FILLER                  PIC X(01).

      ****** ROSTER-ORDER USER-CODE TABLE, LOADED ONCE FROM USRDATA AND
      ****** WALKED IN ORDER -- THE SAME EQUIPMENT-TABLE IDIOM QRYRUN1
      ****** AND QRYRUN2 USE AGAINST FITMSTR, KEYED THE SAME WAY HERE.
       01  WS-USER-AREA.
           05  USER-COUNT              PIC 9(03) COMP.
           05  WS-USER-TBL OCCURS 500 TIMES
                                        INDEXED BY USER-IDX.
               10  UT-USER-CODE        PIC 9(09).
               10  UT-USER-NAME        PIC X(40).
           05  FILLER                  PIC X(01).
      ****** DISPLAY-ONLY VIEW OF ONE TABLE ROW, DROPPED IN DURING A
      ****** TRACE RUN RATHER THAN UNPACKING THE GROUP BY HAND.
       01  WS-USER-AREA-X REDEFINES WS-USER-AREA.
           05  FILLER                  PIC X(03).
           05  WS-USER-TBL-X OCCURS 500 TIMES
                                        PIC X(49).
           05  FILLER                  PIC X(01).

      ****** THE CALENDAR-WALK "NOW" POINTER, WALKED ONE DAY AT A TIME
      ****** FROM THE SAVED ENGINE NOW UP TO THE GOAL, FOR EACH USER IN
      ****** TURN -- RESET PER USER SINCE EACH USER'S OWN PLAN-WEEKDAYS
      ****** MASK AND PLAN-TBL DECIDE WHAT A QUALIFYING DAY PRODUCES.
       01  WS-WALK-DATE-ONLY           PIC 9(08).
      ****** BROKEN-OUT CCYY/MM/DD VIEW OF THE SAME FIELD, FOR THE
      ****** CALENDAR-INCREMENT AND WEEKDAY ARITHMETIC BELOW.
       01  WS-WALK-DATE-X REDEFINES WS-WALK-DATE-ONLY.
           05  WS-WALK-CCYY            PIC 9(04).
           05  WS-WALK-MM              PIC 9(02).
           05  WS-WALK-DD              PIC 9(02).

       01  WS-CALENDAR-AREA.
           05  WS-NOW-DATE-ONLY        PIC 9(08).
           05  WS-GOAL-DATE-ONLY       PIC 9(08).
           05  WS-DAYS-THIS-MONTH      PIC 9(02) COMP.
           05  WS-LEAP-REM             PIC 9(02) COMP.
           05  LEAP-YEAR-SW            PIC X(01).
               88 LEAP-YEAR     VALUE "Y".
               88 NOT-LEAP-YEAR VALUE "N".
           05  FILLER                  PIC X(01).

      ****** THE TWELVE MONTH LENGTHS, SHORT FEBRUARY -- 710-LEAP-YEAR-
      ****** CHECK PATCHES FEBRUARY TO 29 ON A LEAP YEAR BEFORE THE
      ****** OVERFLOW TEST IN 700-INCREMENT-DATE RUNS.
       01  WS-MONTH-TBL-AREA.
           05  MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
           05  FILLER                  PIC X(01).

      ****** ZELLER'S-CONGRUENCE WORK FIELDS FOR 410-CALC-WEEKDAY.  NO
      ****** INTRINSIC FUNCTION FOR DAY-OF-WEEK EXISTS ON THIS SHOP'S
      ****** COMPILER, SO THE CLASSIC HAND ARITHMETIC IS USED INSTEAD.
      ****** RESULT IS WEEKDAY-IDX, 1=MONDAY THROUGH 7=SUNDAY, MATCHING
      ****** THE LEFT-TO-RIGHT ORDER OF FITMSTR-PLAN-WEEKDAYS' 7 DIGITS.
       01  WS-ZELLER-AREA.
           05  Z-MONTH                 PIC 9(02) COMP.
           05  Z-YEAR                  PIC 9(04) COMP.
           05  Z-CENTURY               PIC 9(02) COMP.
           05  Z-YR-IN-CENT            PIC 9(02) COMP.
           05  Z-TERM1                 PIC 9(02) COMP.
           05  Z-TERM2                 PIC 9(02) COMP.
           05  Z-TERM3                 PIC 9(02) COMP.
           05  Z-SUM                   PIC 9(04) COMP.
           05  Z-QUOTIENT              PIC 9(02) COMP.
           05  Z-DOW-RAW               PIC 9(01) COMP.
           05  WS-WEEKDAY-RAW          PIC S9(02) COMP.
           05  WEEKDAY-IDX             PIC 9(01) COMP.
           05  FILLER                  PIC X(01).

      ****** TIMESTAMP WORK FIELDS FOR THE TWO PLACES THIS PROGRAM
      ****** COMPUTES AN END FROM A START AND A DURATION -- THE SAME
      ****** PLAIN-ARITHMETIC "END = START + DURATION" RULE ACTVUPDT
      ****** USES FOR ITS OWN OVERLAP TEST.
       01  WS-TIMESTAMP-AREA.
           05  WS-ENTRY-START          PIC 9(14).
           05  WS-OCC-START            PIC 9(14).
           05  WS-OCC-END              PIC 9(14).
           05  WS-TODO-END             PIC 9(14).
           05  FILLER                  PIC X(02).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(9) COMP.
           05 RESULT-USERS-SEEN        PIC 9(7) COMP.
           05 WS-OCC-COUNTER           PIC 9(05) COMP.
           05 WS-KEEP-COUNT            PIC 9(03) COMP.
           05 WS-MONTH-IDX             PIC 9(02) COMP.

       01  FLAGS-AND-SWITCHES.
           05 MORE-USERS-SW            PIC X(01) VALUE "Y".
               88 NO-MORE-USERS VALUE "N".

       COPY ABENDREC.

       77  PARA-NAME                    PIC X(32) VALUE SPACES.

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT.
           PERFORM 900-REWRITE-FITCTL THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB LEAPFWD ********".
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-USER-AREA,
                      WS-CALENDAR-AREA, WS-ZELLER-AREA,
                      WS-TIMESTAMP-AREA.

           PERFORM 010-INIT-MONTH-TABLE THRU 010-EXIT.

           READ LEAPCTL INTO LEAPCTL-REC
               AT END
               MOVE "*** NO LEAPCTL CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

           READ FITCTL INTO FITCTL-REC
               AT END
               MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

      ****** PRECONDITION -- GOAL MUST BE STRICTLY LATER THAN NOW, OR
      ****** THE WHOLE RUN IS REJECTED BEFORE FITMSTR IS EVER OPENED
      ****** FOR UPDATE -- NO PARTIAL EFFECT.
           IF LC-GOAL-DATE NOT > CTL-NOW-DATE
               MOVE "*** GOAL DATE NOT STRICTLY AFTER NOW -- REJECTED"
                                        TO ABEND-REASON
               MOVE CTL-NOW-DATE(1:9)       TO EXPECTED-VAL
               MOVE LC-GOAL-DATE(1:9)       TO ACTUAL-VAL
               GO TO 1000-ABEND-RTN.

           MOVE CTL-NOW-DATE(1:8)       TO WS-NOW-DATE-ONLY.
           MOVE LC-GOAL-DATE(1:8)       TO WS-GOAL-DATE-ONLY.

           PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
               VARYING USER-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.
       000-EXIT.
           EXIT.

      ****** THE TWELVE MONTH LENGTHS, SHORT FEBRUARY -- PLAIN
      ****** SEQUENTIAL MOVES, THE SAME WAY 850-LOAD-MULT-TABLE IN
      ****** ACTVUPDT LOADS
      ****** ITS OWN SMALL LOOKUP TABLE.
       010-INIT-MONTH-TABLE.
           MOVE "010-INIT-MONTH-TABLE" TO PARA-NAME.
           MOVE 31 TO MONTH-DAYS(1).
           MOVE 28 TO MONTH-DAYS(2).
           MOVE 31 TO MONTH-DAYS(3).
           MOVE 30 TO MONTH-DAYS(4).
           MOVE 31 TO MONTH-DAYS(5).
           MOVE 30 TO MONTH-DAYS(6).
           MOVE 31 TO MONTH-DAYS(7).
           MOVE 31 TO MONTH-DAYS(8).
           MOVE 30 TO MONTH-DAYS(9).
           MOVE 31 TO MONTH-DAYS(10).
           MOVE 30 TO MONTH-DAYS(11).
           MOVE 31 TO MONTH-DAYS(12).
       010-EXIT.
           EXIT.

       050-LOAD-USER-TABLE.
           MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
           READ USRDATA INTO FITUSER-REC
               AT END
               MOVE "N" TO MORE-USERS-SW
               GO TO 050-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
           IF USER-IDX > 500
               MOVE "*** USER ROSTER TABLE FULL (500)" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           MOVE FU-USER-CODE            TO UT-USER-CODE(USER-IDX).
           MOVE FU-USER-NAME            TO UT-USER-NAME(USER-IDX).
           SET USER-COUNT TO USER-IDX.
       050-EXIT.
           EXIT.

      ****** THE LEAP-FORWARD SWEEP ITSELF -- EVERY USER ON THE ROSTER,
      ****** IN USER-CODE ORDER, GETS THE SAME TREATMENT.
       100-MAINLINE.
           MOVE "100-MAINLINE" TO PARA-NAME.
           PERFORM 200-LEAP-ONE-USER THRU 200-EXIT
               VARYING USER-IDX FROM 1 BY 1 UNTIL USER-IDX > USER-COUNT.
       100-EXIT.
           EXIT.

       200-LEAP-ONE-USER.
           MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.
           ADD +1 TO RESULT-USERS-SEEN.

           PERFORM 400-MATERIALIZE-PLAN THRU 400-EXIT.
           PERFORM 460-PROMOTE-TODO THRU 460-EXIT.

           REWRITE FITMSTR-REC FROM FITMSTR-AREA
               INVALID KEY
                   MOVE "*** FITMSTR REWRITE FAILED" TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-REWRITE.
       200-EXIT.
           EXIT.

      ****** WALKS EVERY CALENDAR DAY FROM NOW THROUGH GOAL (INCLUSIVE)
      ****** FOR THIS USER, EXPANDING THE TRAINING PLAN ON EVERY DAY
      ****** WHOSE WEEKDAY IS SET IN THIS USER'S OWN PLAN-WEEKDAYS MASK.
       400-MATERIALIZE-PLAN.
           MOVE "400-MATERIALIZE-PLAN" TO PARA-NAME.
           MOVE WS-NOW-DATE-ONLY TO WS-WALK-DATE-ONLY.
           PERFORM 405-WALK-ONE-DAY THRU 405-EXIT
               UNTIL WS-WALK-DATE-ONLY > WS-GOAL-DATE-ONLY.
       400-EXIT.
           EXIT.

       405-WALK-ONE-DAY.
           PERFORM 410-CALC-WEEKDAY THRU 410-EXIT.
           IF FITMSTR-PLAN-WEEKDAYS(WEEKDAY-IDX:1) = "1"
               PERFORM 420-EXPAND-PLAN-ENTRY THRU 420-EXIT
                   VARYING PLAN-IDX FROM 1 BY 1
                   UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT.
           PERFORM 700-INCREMENT-DATE THRU 700-EXIT.
       405-EXIT.
           EXIT.

      ****** ZELLER'S CONGRUENCE AGAINST WS-WALK-CCYY/MM/DD -- RAW
      ****** RESULT 0=SATURDAY THROUGH 6=FRIDAY, RE-BASED BELOW TO
      ****** 1=MONDAY
      ****** THROUGH 7=SUNDAY TO LINE UP WITH THE PLAN-WEEKDAYS MASK.
       410-CALC-WEEKDAY.
           MOVE "410-CALC-WEEKDAY" TO PARA-NAME.
           IF WS-WALK-MM < 3
               COMPUTE Z-MONTH = WS-WALK-MM + 12
               COMPUTE Z-YEAR = WS-WALK-CCYY - 1
           ELSE
               MOVE WS-WALK-MM TO Z-MONTH
               MOVE WS-WALK-CCYY TO Z-YEAR
           END-IF.
           DIVIDE Z-YEAR BY 100 GIVING Z-CENTURY REMAINDER Z-YR-IN-CENT.
           COMPUTE Z-TERM1 = (13 * (Z-MONTH + 1)) / 5.
           COMPUTE Z-TERM2 = Z-YR-IN-CENT / 4.
           COMPUTE Z-TERM3 = Z-CENTURY / 4.
           COMPUTE Z-SUM = WS-WALK-DD + Z-TERM1 + Z-YR-IN-CENT
                           + Z-TERM2 + Z-TERM3 + (5 * Z-CENTURY).
           DIVIDE Z-SUM BY 7 GIVING Z-QUOTIENT REMAINDER Z-DOW-RAW.
           COMPUTE WS-WEEKDAY-RAW = Z-DOW-RAW - 1.
           IF WS-WEEKDAY-RAW <= 0
               COMPUTE WS-WEEKDAY-RAW = WS-WEEKDAY-RAW + 7.
           MOVE WS-WEEKDAY-RAW TO WEEKDAY-IDX.
       410-EXIT.
           EXIT.

      ****** ONE PLAN ENTRY ON A QUALIFYING DAY -- ITS START ON THIS DAY
      ****** IS THE WALK DATE GLUED TO THE ENTRY'S OWN TIME-OF-DAY (THE
      ****** ENTRY'S OWN NORMALIZED DATE IN PLANT-EXEC-TIME IS IGNORED).
       420-EXPAND-PLAN-ENTRY.
           MOVE "420-EXPAND-PLAN-ENTRY" TO PARA-NAME.
           MOVE WS-WALK-DATE-ONLY TO WS-ENTRY-START(1:8).
           MOVE PLANT-EXEC-TIME(PLAN-IDX)(9:6) TO WS-ENTRY-START(9:6).
           PERFORM 440-STORE-OCCURRENCE THRU 440-EXIT
               VARYING WS-OCC-COUNTER FROM 0 BY 1
               UNTIL WS-OCC-COUNTER >= PLANT-TIMES(PLAN-IDX).
       420-EXIT.
           EXIT.

      ****** OCCURRENCE I OF THE ENTRY -- STARTS I*DURATION AFTER THE
      ****** ENTRY'S OWN START ON THIS DAY, KEPT ONLY IF IT ENDS AT OR
      ****** BEFORE THE GOAL.
       440-STORE-OCCURRENCE.
           MOVE "440-STORE-OCCURRENCE" TO PARA-NAME.
           COMPUTE WS-OCC-START = WS-ENTRY-START
               + (WS-OCC-COUNTER * PLANT-DURATION-SEC(PLAN-IDX)).
           COMPUTE WS-OCC-END =
               WS-OCC-START + PLANT-DURATION-SEC(PLAN-IDX).
           IF WS-OCC-END <= LC-GOAL-DATE
               IF FITMSTR-DONE-COUNT = 200
                   MOVE "*** FITMSTR-DONE-TBL IS FULL" TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
               END-IF
               ADD 1 TO FITMSTR-DONE-COUNT
               SET DONE-IDX TO FITMSTR-DONE-COUNT
               MOVE PLANT-ACTIVITY-TYPE(PLAN-IDX)
                                        TO DONE-ACTIVITY-TYPE(DONE-IDX)
               MOVE PLANT-DURATION-SEC(PLAN-IDX)
                                        TO DONE-DURATION-SEC(DONE-IDX)
               MOVE WS-OCC-START        TO DONE-EXEC-DATE(DONE-IDX)
               MOVE PLANT-BPM(PLAN-IDX) TO DONE-BPM(DONE-IDX)
               MOVE PLANT-DISTANCE-KM(PLAN-IDX)
                                        TO DONE-DISTANCE-KM(DONE-IDX)
               MOVE PLANT-ALTIMETRY(PLAN-IDX)
                                        TO DONE-ALTIMETRY(DONE-IDX)
               MOVE PLANT-REPS(PLAN-IDX) TO DONE-REPS(DONE-IDX)
               MOVE PLANT-WEIGHT-KG(PLAN-IDX)
                                        TO DONE-WEIGHT-KG(DONE-IDX)
           END-IF.
       440-EXIT.
           EXIT.

      ****** PROMOTES EVERY QUALIFYING TO-DO ENTRY TO DONE AND COMPACTS
      ****** THE TO-DO TABLE DOWN OVER THE GAPS LEFT BEHIND -- WS-KEEP-
      ****** COUNT IS THE WRITE POINTER, ALWAYS AT OR BEHIND TODO-IDX.
       460-PROMOTE-TODO.
           MOVE "460-PROMOTE-TODO" TO PARA-NAME.
           MOVE 0 TO WS-KEEP-COUNT.
           PERFORM 470-PROMOTE-ONE-TODO THRU 470-EXIT
               VARYING TODO-IDX FROM 1 BY 1
               UNTIL TODO-IDX > FITMSTR-TODO-COUNT.
           MOVE WS-KEEP-COUNT TO FITMSTR-TODO-COUNT.
       460-EXIT.
           EXIT.

       470-PROMOTE-ONE-TODO.
           COMPUTE WS-TODO-END =
               TODO-EXEC-DATE(TODO-IDX) + TODO-DURATION-SEC(TODO-IDX).
           IF WS-TODO-END <= LC-GOAL-DATE
               IF FITMSTR-DONE-COUNT = 200
                   MOVE "*** FITMSTR-DONE-TBL IS FULL" TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
               END-IF
               ADD 1 TO FITMSTR-DONE-COUNT
               SET DONE-IDX TO FITMSTR-DONE-COUNT
               MOVE TODO-ACTIVITY-TYPE(TODO-IDX)
                                        TO DONE-ACTIVITY-TYPE(DONE-IDX)
               MOVE TODO-DURATION-SEC(TODO-IDX)
                                        TO DONE-DURATION-SEC(DONE-IDX)
               MOVE TODO-EXEC-DATE(TODO-IDX)
                                        TO DONE-EXEC-DATE(DONE-IDX)
               MOVE TODO-BPM(TODO-IDX)  TO DONE-BPM(DONE-IDX)
               MOVE TODO-DISTANCE-KM(TODO-IDX)
                                        TO DONE-DISTANCE-KM(DONE-IDX)
               MOVE TODO-ALTIMETRY(TODO-IDX)
                                        TO DONE-ALTIMETRY(DONE-IDX)
               MOVE TODO-REPS(TODO-IDX) TO DONE-REPS(DONE-IDX)
               MOVE TODO-WEIGHT-KG(TODO-IDX)
                                        TO DONE-WEIGHT-KG(DONE-IDX)
           ELSE
               ADD 1 TO WS-KEEP-COUNT
               IF WS-KEEP-COUNT NOT = TODO-IDX
                   MOVE TODO-ACTIVITY-TYPE(TODO-IDX)
                               TO TODO-ACTIVITY-TYPE(WS-KEEP-COUNT)
                   MOVE TODO-DURATION-SEC(TODO-IDX)
                               TO TODO-DURATION-SEC(WS-KEEP-COUNT)
                   MOVE TODO-EXEC-DATE(TODO-IDX)
                               TO TODO-EXEC-DATE(WS-KEEP-COUNT)
                   MOVE TODO-BPM(TODO-IDX)
                               TO TODO-BPM(WS-KEEP-COUNT)
                   MOVE TODO-DISTANCE-KM(TODO-IDX)
                               TO TODO-DISTANCE-KM(WS-KEEP-COUNT)
                   MOVE TODO-ALTIMETRY(TODO-IDX)
                               TO TODO-ALTIMETRY(WS-KEEP-COUNT)
                   MOVE TODO-REPS(TODO-IDX)
                               TO TODO-REPS(WS-KEEP-COUNT)
                   MOVE TODO-WEIGHT-KG(TODO-IDX)
                               TO TODO-WEIGHT-KG(WS-KEEP-COUNT)
               END-IF
           END-IF.
       470-EXIT.
           EXIT.

      ****** ADDS ONE CALENDAR DAY TO THE WALK DATE, ROLLING MONTH AND
      ****** YEAR AS NEEDED -- NO INTRINSIC FUNCTION FOR THIS EITHER, SO
      ****** THE MONTH-LENGTH TABLE PLUS THE LEAP-YEAR TEST DO THE WORK.
       700-INCREMENT-DATE.
           MOVE "700-INCREMENT-DATE" TO PARA-NAME.
           ADD 1 TO WS-WALK-DD.
           PERFORM 710-LEAP-YEAR-CHECK THRU 710-EXIT.
           MOVE MONTH-DAYS(WS-WALK-MM) TO WS-DAYS-THIS-MONTH.
           IF WS-WALK-MM = 2 AND LEAP-YEAR
               MOVE 29 TO WS-DAYS-THIS-MONTH.
           IF WS-WALK-DD > WS-DAYS-THIS-MONTH
               MOVE 1 TO WS-WALK-DD
               ADD 1 TO WS-WALK-MM
               IF WS-WALK-MM > 12
                   MOVE 1 TO WS-WALK-MM
                   ADD 1 TO WS-WALK-CCYY
               END-IF
           END-IF.
       700-EXIT.
           EXIT.

      ****** STANDARD LEAP-YEAR TEST -- DIVISIBLE BY 4, NOT BY 100
      ****** UNLESS ALSO BY 400.
       710-LEAP-YEAR-CHECK.
           MOVE "710-LEAP-YEAR-CHECK" TO PARA-NAME.
           DIVIDE WS-WALK-CCYY BY 4   GIVING Z-QUOTIENT
                                       REMAINDER WS-LEAP-REM.
           IF WS-LEAP-REM NOT = 0
               SET NOT-LEAP-YEAR TO TRUE
           ELSE
               DIVIDE WS-WALK-CCYY BY 100 GIVING Z-QUOTIENT
                                           REMAINDER WS-LEAP-REM
               IF WS-LEAP-REM NOT = 0
                   SET LEAP-YEAR TO TRUE
               ELSE
                   DIVIDE WS-WALK-CCYY BY 400 GIVING Z-QUOTIENT
                                               REMAINDER WS-LEAP-REM
                   IF WS-LEAP-REM = 0
                       SET LEAP-YEAR TO TRUE
                   ELSE
                       SET NOT-LEAP-YEAR TO TRUE
                   END-IF
               END-IF
           END-IF.
       710-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT LEAPCTL, USRDATA.
           OPEN I-O FITCTL, FITMSTR.
           OPEN OUTPUT SYSOUT.
       800-EXIT.
           EXIT.

      ****** ONLY THE OTHER PARAGRAPH THAT REWRITES FITCTL -- THE CLOCK
      ****** MOVES TO THE GOAL ONLY AFTER EVERY USER HAS BEEN SWEPT.
       900-REWRITE-FITCTL.
           MOVE "900-REWRITE-FITCTL" TO PARA-NAME.
           MOVE LC-GOAL-DATE TO CTL-NOW-DATE.
           REWRITE FITCTL-REC.
           IF NOT CODE-READ
               MOVE "*** FITCTL REWRITE FAILED" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
       900-EXIT.
           EXIT.

       850-CLOSE-FILES.
           MOVE "850-CLOSE-FILES" TO PARA-NAME.
           CLOSE LEAPCTL, USRDATA, FITCTL, SYSOUT, FITMSTR.
       850-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ROSTER USERS SEEN **".
           DISPLAY RESULT-USERS-SEEN.

           DISPLAY "******** NORMAL END OF JOB LEAPFWD ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-LEAPFWD ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
