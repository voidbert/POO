       IDENTIFICATION DIVISION.
       PROGRAM-ID.  QRYRUN2.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM RUNS ONE WHOLE-ROSTER, NO-DATE-WINDOW
      *          QUERY AND WRITES A SINGLE QUERY-RESULT LINE --
      *
      *              QUERYMOSTCOMMONACTIVITY   ACTIVITY-TYPE TALLY
      *              QUERYHARDESTTRAININGPLAN  PER-USER PLAN KCAL TOTAL
      *
      *          UNLIKE QRYRUN1, NEITHER QUERY HERE LOOKS AT ACTIVITY-
      *          EXEC-DATE AT ALL -- EVERY "DONE" OR "PLAN" ENTRY ON THE
      *          ROSTER COUNTS, NO MATTER WHEN IT FELL.
      *
      ******************************************************************

        PARAMETER CARD FILE    -   FIT0001.QRYPARM

        NEW-USER INPUT FILE    -   FIT0001.USRDATA (ROSTER ORDER)

        VSAM MASTER FILE       -   FIT0001.FITMSTR

        RESULT OUTPUT FILE     -   FIT0001.QRYRSLT

        DUMP FILE              -   SYSOUT

      *    CHANGE LOG
      *    ----------
      *    01/01/08  JS   ----  ORIGINAL PROGRAM (AS TRMTSRCH).
      *    08/03/09  RM   0109  RETARGETED FROM THE INPATIENT TREATMENT
      *                         SEARCH/LAB-COST CALCULATION TO THE
      *                         FITNESS ENGINE'S TWO WHOLE-ROSTER, NO-
      *                         DATE-WINDOW QUERIES.  THE LAB-TEST-TABLE
      *                         SEARCH BECOMES THE ACTIVITY-TYPE TALLY
      *                         TABLE SEARCH IN 500-DO-MOST-COMMON.
      *    08/10/09  RM   0110  DROPPED THE SORT/TRAILER-RECORD PAIR OF
      *                         FILES -- THIS PROGRAM NEEDS NO FITCTL
      *                         CLOCK AND NO IN/OUT BALANCING, SO IT
      *                         READS USRDATA DIRECTLY, ONE PASS.
      *    04/02/98  JS   0071  Y2K READINESS REVIEW -- NO DATE FIELDS
      *                         ARE READ OR COMPARED BY THIS PROGRAM.
      *    02/14/11  DHK  0131  QUERYHARDESTTRAININGPLAN WAS SUMMING
      *                         RAW PLANT-DURATION-SEC INSTEAD OF
      *                         CALLING CALCKCAL -- FIXED TO SUM KCAL.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT QRYPARM
           ASSIGN TO UT-S-QRYPARM
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT USRDATA
           ASSIGN TO UT-S-USRDATA
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT QRYRSLT
           ASSIGN TO UT-S-QRYRSLT
             ACCESS MODE IS SEQUENTIAL
             FILE STATUS IS OFCODE.

           SELECT FITMSTR
                  ASSIGN       TO FITMSTR
                  ORGANIZATION IS INDEXED
                  ACCESS MODE  IS RANDOM
                  RECORD KEY   IS FITMSTR-KEY
                  FILE STATUS  IS FITMSTR-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(120).

      ****** ONE RECORD, PICKS THE QUERY -- NEITHER QUERY HERE TAKES ANY
      ****** FURTHER PARAMETER, SO THIS CARD CARRIES NOTHING ELSE
       FD  QRYPARM
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 24 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QRYPARM-REC.
       01  QRYPARM-REC.
           05  QP-QUERY-NAME           PIC X(24).
               88  QP-QUERY-MOST-COMMON-ACTIVITY
                            VALUE 'QUERYMOSTCOMMONACTIVITY'.
               88  QP-QUERY-HARDEST-PLAN
                            VALUE 'QUERYHARDESTTRAININGPLAN'.

      ****** NEW-ENROLLEE FEED, READ HERE ONLY TO BUILD THE ROSTER-ORDER
      ****** USER-CODE/NAME TABLE -- FITMSTR CARRIES THE ACTIVITY DATA
       FD  USRDATA
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 198 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS USER-REC-DATA.
       01  USER-REC-DATA PIC X(198).

       FD  QRYRSLT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 120 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS QUERY-RESULT-REC.
       01  QUERY-RESULT-REC PIC X(120).

       FD  FITMSTR
           RECORD CONTAINS 2964 CHARACTERS
           DATA RECORD IS FITMSTR-REC.
       01  FITMSTR-REC.
           05 FITMSTR-KEY      PIC 9(09).
           05 FILLER           PIC X(2955).

      ** QSAM FILE
       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  OFCODE                  PIC X(2).
               88 CODE-READ     VALUE SPACES.
               88 NO-MORE-DATA  VALUE "10".
           05  FITMSTR-STATUS          PIC X(2).
               88 RECORD-FOUND    VALUE "00".

      ** VSAM FILE
       COPY FITMSTR.

       COPY FITUSER.

       COPY FITRSLT.

       01  WS-SYSOUT-REC.
           05  MSG                     PIC X(80).
           05  FILLER                  PIC X(01).

      ****** ROSTER-ORDER USER-CODE/NAME TABLE, LOADED ONCE FROM
      ****** USRDATA AND WALKED IN ORDER FOR WHICHEVER WHOLE-ROSTER
      ****** QUERY RUNS -- THE EQUIPMENT-TABLE IDIOM, KEYED OTHER WAY.
       01  WS-USER-AREA.
           05  USER-COUNT              PIC 9(03) COMP.
           05  WS-USER-TBL OCCURS 500 TIMES
                                        INDEXED BY USER-IDX.
               10  UT-USER-CODE        PIC 9(09).
               10  UT-USER-NAME        PIC X(40).
           05  FILLER                  PIC X(01).
      ****** DISPLAY-ONLY VIEW OF ONE TABLE ROW, DROPPED IN DURING A
      ****** TRACE RUN RATHER THAN UNPACKING THE GROUP BY HAND.
       01  WS-USER-AREA-X REDEFINES WS-USER-AREA.
           05  FILLER                  PIC X(03).
           05  WS-USER-TBL-X OCCURS 500 TIMES
                                        PIC X(49).
           05  FILLER                  PIC X(01).

      ****** ACTIVITY-TYPE TALLY TABLE FOR 500-DO-MOST-COMMON, ONE ROW
      ****** PER ACTIVITY TYPE THIS SHOP RECOGNIZES -- SAME SEARCH IDIOM
      ****** TRMTSRCH USED AGAINST ITS LAB-TEST TABLE, JUST A TALLY
      ****** INSTEAD OF A COST LOOKUP.
       01  WS-TALLY-AREA.
           05  WS-TALLY-TBL OCCURS 5 TIMES INDEXED BY TALLY-IDX.
               10  TALLY-ACTIVITY-TYPE  PIC X(16).
               10  TALLY-COUNT          PIC 9(09) COMP.
           05  FILLER                  PIC X(01).
      ****** ALTERNATE VIEW OF THE WHOLE TABLE, USED ONLY TO ZERO IT IN
      ****** ONE MOVE INSTEAD OF FIVE.
       01  WS-TALLY-AREA-X REDEFINES WS-TALLY-AREA.
           05  FILLER                  PIC X(125).

       01  WS-BEST-SO-FAR.
           05  BEST-USER-CODE          PIC 9(09).
           05  BEST-USER-NAME          PIC X(40).
           05  BEST-KCAL-TOTAL         PIC 9(09)V99.
           05  FILLER                  PIC X(01).

       01  WS-WORK-AREA.
           05  WS-ONE-KCAL             PIC 9(09)V99.
           05  WS-PLAN-TOTAL           PIC 9(09)V99.
           05  WS-ONE-CALL-RETCODE     PIC S9(04) COMP.
           05  WS-REPEAT-COUNTER       PIC 9(05) COMP.
           05  FILLER                  PIC X(01).

       01  CALCKCAL-PARMS-AREA.
           05  CK-ACTIVITY-TYPE        PIC X(16).
           05  CK-DURATION-SEC         PIC 9(07).
           05  CK-BPM                  PIC 9(03).
           05  CK-DISTANCE-KM          PIC 9(05)V9(04).
           05  CK-ALTIMETRY            PIC 9(01)V9(04).
           05  CK-REPS                 PIC 9(05).
           05  CK-WEIGHT-KG            PIC 9(05)V9(04).
           05  CK-MULTIPLIER           PIC 9(01)V9(04).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05 RECORDS-READ             PIC 9(9) COMP.
           05 RESULT-USERS-SEEN        PIC 9(7) COMP.
           05 BEST-TALLY-IDX           PIC 9(02) COMP.

       01  FLAGS-AND-SWITCHES.
           05 MORE-USERS-SW            PIC X(01) VALUE "Y".
               88 NO-MORE-USERS VALUE "N".

       COPY ABENDREC.

       77  PARA-NAME                    PIC X(32) VALUE SPACES.

       LINKAGE SECTION.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
               VARYING USER-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.

           EVALUATE TRUE
               WHEN QP-QUERY-MOST-COMMON-ACTIVITY
                   PERFORM 500-DO-MOST-COMMON THRU 500-EXIT
               WHEN QP-QUERY-HARDEST-PLAN
                   PERFORM 600-DO-HARDEST-PLAN THRU 600-EXIT
               WHEN OTHER
                   MOVE "*** UNRECOGNIZED QUERY-NAME ON QRYPARM"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-EVALUATE.

           PERFORM 900-WRITE-RESULT THRU 900-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE ZERO TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           MOVE "000-HOUSEKEEPING" TO PARA-NAME.
           DISPLAY "******** BEGIN JOB QRYRUN2 ********".
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-BEST-SO-FAR,
                      WS-USER-AREA, WS-TALLY-AREA.

           READ QRYPARM INTO QRYPARM-REC
               AT END
               MOVE "*** NO QRYPARM CONTROL RECORD" TO ABEND-REASON
               GO TO 1000-ABEND-RTN
           END-READ.

           PERFORM 010-INIT-TALLY-TABLE THRU 010-EXIT
               VARYING TALLY-IDX FROM 1 BY 1 UNTIL TALLY-IDX > 5.
       000-EXIT.
           EXIT.

      ****** THE FIVE ACTIVITY TYPES CALCKCAL KNOWS -- KEEP THIS LIST IN
      ****** STEP WITH CALCKCAL'S OWN 88-LEVELS.
       010-INIT-TALLY-TABLE.
           MOVE "010-INIT-TALLY-TABLE" TO PARA-NAME.
           EVALUATE TALLY-IDX
               WHEN 1
                   MOVE 'TRACKRUN        '
                                TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
               WHEN 2
                   MOVE 'MOUNTAINRUN     '
                                TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
               WHEN 3
                   MOVE 'PUSHUP          '
                                TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
               WHEN 4
                   MOVE 'DIAMONDPUSHUP   '
                                TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
               WHEN 5
                   MOVE 'WEIGHTLIFTING   '
                                TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
           END-EVALUATE.
           MOVE ZERO TO TALLY-COUNT(TALLY-IDX).
       010-EXIT.
           EXIT.

       050-LOAD-USER-TABLE.
           MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
           READ USRDATA INTO FITUSER-REC
               AT END
               MOVE "N" TO MORE-USERS-SW
               GO TO 050-EXIT
           END-READ.
           ADD +1 TO RECORDS-READ.
           IF USER-IDX > 500
               MOVE "*** USER ROSTER TABLE FULL (500)" TO ABEND-REASON
               GO TO 1000-ABEND-RTN.
           MOVE FU-USER-CODE            TO UT-USER-CODE(USER-IDX).
           MOVE FU-USER-NAME            TO UT-USER-NAME(USER-IDX).
           SET USER-COUNT TO USER-IDX.
       050-EXIT.
           EXIT.

       500-DO-MOST-COMMON.
           MOVE "500-DO-MOST-COMMON" TO PARA-NAME.
           MOVE 'QUERYMOSTCOMMONACTIVITY ' TO RESULT-QUERY-NAME.
           PERFORM 510-TALLY-ONE-USER THRU 510-EXIT
               VARYING USER-IDX FROM 1 BY 1
               UNTIL USER-IDX > USER-COUNT.

           SET BEST-TALLY-IDX TO 1.
           PERFORM 520-FIND-BEST-TALLY THRU 520-EXIT
               VARYING TALLY-IDX FROM 2 BY 1 UNTIL TALLY-IDX > 5.

           MOVE TALLY-ACTIVITY-TYPE(BEST-TALLY-IDX)
                                        TO RESULT-ACTIVITY-TYPE.
           MOVE TALLY-COUNT(BEST-TALLY-IDX) TO RESULT-COUNT.
       500-EXIT.
           EXIT.

       510-TALLY-ONE-USER.
           MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.
           ADD +1 TO RESULT-USERS-SEEN.

           PERFORM 515-TALLY-ONE-DONE THRU 515-EXIT
               VARYING DONE-IDX FROM 1 BY 1
               UNTIL DONE-IDX > FITMSTR-DONE-COUNT.
       510-EXIT.
           EXIT.

       515-TALLY-ONE-DONE.
           SET TALLY-IDX TO 1.
           SEARCH WS-TALLY-TBL
               AT END
                   MOVE "*** DONE ACTIVITY-TYPE NOT IN TALLY TABLE"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
               WHEN TALLY-ACTIVITY-TYPE(TALLY-IDX)
                                  = DONE-ACTIVITY-TYPE(DONE-IDX)
                   ADD 1 TO TALLY-COUNT(TALLY-IDX)
           END-SEARCH.
       515-EXIT.
           EXIT.

       520-FIND-BEST-TALLY.
           IF TALLY-COUNT(TALLY-IDX) > TALLY-COUNT(BEST-TALLY-IDX)
               SET BEST-TALLY-IDX TO TALLY-IDX.
       520-EXIT.
           EXIT.

       600-DO-HARDEST-PLAN.
           MOVE "600-DO-HARDEST-PLAN" TO PARA-NAME.
           MOVE 'QUERYHARDESTTRAININGPLAN' TO RESULT-QUERY-NAME.
           PERFORM 610-PLAN-ONE-USER THRU 610-EXIT
               VARYING USER-IDX FROM 1 BY 1
               UNTIL USER-IDX > USER-COUNT.

           MOVE BEST-USER-CODE          TO RESULT-USER-CODE.
           MOVE BEST-USER-NAME          TO RESULT-USER-NAME.
           MOVE BEST-KCAL-TOTAL         TO RESULT-NUMERIC.
       600-EXIT.
           EXIT.

       610-PLAN-ONE-USER.
           MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
           READ FITMSTR INTO FITMSTR-AREA
               INVALID KEY
                   MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
                                        TO ABEND-REASON
                   GO TO 1000-ABEND-RTN
           END-READ.
           ADD +1 TO RESULT-USERS-SEEN.

           MOVE ZERO TO WS-PLAN-TOTAL.
           PERFORM 615-PLAN-ONE-ENTRY THRU 615-EXIT
               VARYING PLAN-IDX FROM 1 BY 1
               UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT.

           IF WS-PLAN-TOTAL > BEST-KCAL-TOTAL
               MOVE WS-PLAN-TOTAL       TO BEST-KCAL-TOTAL
               MOVE FITMSTR-KEY         TO BEST-USER-CODE
               MOVE FITMSTR-USER-NAME   TO BEST-USER-NAME.
       610-EXIT.
           EXIT.

       615-PLAN-ONE-ENTRY.
           MOVE PLANT-ACTIVITY-TYPE(PLAN-IDX) TO CK-ACTIVITY-TYPE.
           MOVE PLANT-DURATION-SEC(PLAN-IDX)  TO CK-DURATION-SEC.
           MOVE PLANT-BPM(PLAN-IDX)           TO CK-BPM.
           MOVE PLANT-DISTANCE-KM(PLAN-IDX)   TO CK-DISTANCE-KM.
           MOVE PLANT-ALTIMETRY(PLAN-IDX)     TO CK-ALTIMETRY.
           MOVE PLANT-REPS(PLAN-IDX)          TO CK-REPS.
           MOVE PLANT-WEIGHT-KG(PLAN-IDX)     TO CK-WEIGHT-KG.
           MOVE FITMSTR-CALORIE-MULT          TO CK-MULTIPLIER.

           CALL 'CALCKCAL' USING CALCKCAL-PARMS-AREA, WS-ONE-KCAL,
                                  WS-ONE-CALL-RETCODE.
           IF WS-ONE-CALL-RETCODE NOT = ZERO
               MOVE "*** NON-ZERO RETURN CODE FROM CALCKCAL"
                                        TO ABEND-REASON
               GO TO 1000-ABEND-RTN.

           PERFORM 620-ADD-REPEATS THRU 620-EXIT
               VARYING WS-REPEAT-COUNTER FROM 1 BY 1
               UNTIL WS-REPEAT-COUNTER > PLANT-TIMES(PLAN-IDX).
       615-EXIT.
           EXIT.

       620-ADD-REPEATS.
           ADD WS-ONE-KCAL TO WS-PLAN-TOTAL.
       620-EXIT.
           EXIT.

       700-CLOSE-FILES.
           MOVE "700-CLOSE-FILES" TO PARA-NAME.
           CLOSE QRYPARM, USRDATA, QRYRSLT, SYSOUT, FITMSTR.
       700-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT QRYPARM, USRDATA, FITMSTR.
           OPEN OUTPUT QRYRSLT, SYSOUT.
       800-EXIT.
           EXIT.

       900-WRITE-RESULT.
           MOVE "900-WRITE-RESULT" TO PARA-NAME.
           WRITE QUERY-RESULT-REC FROM FITRSLT-REC.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           MOVE "999-CLEANUP" TO PARA-NAME.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.

           DISPLAY "** RECORDS READ **".
           DISPLAY RECORDS-READ.
           DISPLAY "** ROSTER USERS SEEN **".
           DISPLAY RESULT-USERS-SEEN.

           DISPLAY "******** NORMAL END OF JOB QRYRUN2 ********".
       999-EXIT.
           EXIT.

       1000-ABEND-RTN.
           MOVE "1000-ABEND-RTN" TO PARA-NAME.
           WRITE SYSOUT-REC FROM ABEND-REC.
           PERFORM 700-CLOSE-FILES THRU 700-EXIT.
           DISPLAY "*** ABNORMAL END OF JOB-QRYRUN2 ***" UPON CONSOLE.
           DIVIDE ZERO-VAL INTO ONE-VAL.
