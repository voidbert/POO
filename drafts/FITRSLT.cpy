      ******************************************************************
      * FITRSLT  --  QUERY-RESULT RECORD, ONE LINE PER BATCH QUERY RUN *
      *                                                                *
      * ONLY THE COLUMNS RELEVANT TO THE QUERY THAT RAN ARE POPULATED; *
      * THE REST ARE LEFT AT ZERO/BLANK BY QRYRUN1/QRYRUN2 900-WRITE-  *
      * RESULT.  NO CONTROL BREAKS OR SUBTOTALS -- THE "TOTAL" IS THE  *
      * ONE FINAL FIGURE THE QUERY ACCUMULATED.                        *
      ******************************************************************
       01  FITRSLT-REC.
           05  RESULT-QUERY-NAME        PIC X(24).
           05  RESULT-USER-CODE         PIC 9(09).
           05  RESULT-USER-NAME         PIC X(40).
           05  RESULT-NUMERIC           PIC 9(09)V9(04).
           05  RESULT-ACTIVITY-TYPE     PIC X(16).
           05  RESULT-COUNT             PIC 9(09).
           05  FILLER                   PIC X(09).
