       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  TRMLEN.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/08.
       DATE-COMPILED. 01/01/08.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    HOUSE UTILITY -- RETURNS THE LENGTH OF THE SUPPLIED TEXT
      *    FIELD WITH TRAILING BLANKS/LOW-VALUES STRIPPED.  CARRIED
      *    FORWARD FROM THE ORIGINAL STRING-LENGTH UTILITY UNCHANGED
      *    IN MECHANISM; ONLY THE CALLERS ARE NEW.
      *
      *    CHANGE LOG
      *    ----------
      *    01/01/08  JS   ----  ORIGINAL PROGRAM.
      *    05/20/09  JS   0003  ADOPTED BY THE FITNESS ENGINE TO SIZE
      *                         RESULT-USER-NAME FOR QRYRUN1/QRYRUN2
      *                         AND LEAPFWD REPORT LINES.
      *    04/02/98  JS   0071  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       77  TRMLEN-CALL-COUNT   PIC 9(7) COMP VALUE ZERO.
       01  MISC-FIELDS.
           05 L              PIC S9(4) COMP.
           05 TEMP-TXT       PIC X(255).
           05 FILLER                   PIC X(01).
      ******************************************************************
      *    ALTERNATE TABLE VIEW OF THE WORK TEXT, ONE BYTE PER ENTRY --
      *    KEPT FOR THE OCCASIONAL TRACE THAT NEEDS TO WALK IT A
      *    CHARACTER AT A TIME RATHER THAN INSPECT THE WHOLE FIELD.
      ******************************************************************
       01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
           05 L-X                      PIC X(2).
           05 TEMP-TXT-TBL OCCURS 255 TIMES
                                        PIC X(1).
           05 FILLER                   PIC X(01).
      ******************************************************************
      *    HALF-WORD VIEW OF THE SAME BYTES, USED ONLY WHEN A CALLER
      *    PASSES A SHORTER FIELD AND THE TRACE NEEDS TO SEE WHERE THE
      *    BOUNDARY FALLS WITHOUT UNPACKING THE FULL 255-BYTE TABLE.
      ******************************************************************
       01  MISC-FIELDS-2X REDEFINES MISC-FIELDS.
           05 L-2X                     PIC X(2).
           05 TEMP-TXT-HALF1            PIC X(128).
           05 TEMP-TXT-HALF2            PIC X(127).
           05 FILLER                   PIC X(01).
      ******************************************************************
      *    CALL-COUNT VIEW THAT LETS A TRACE DROP-IN DISPLAY THE RUN
      *    TOTAL AS UNSIGNED DISPLAY DIGITS WITHOUT A SEPARATE MOVE.
      ******************************************************************
       77  TRMLEN-CALL-COUNT-X REDEFINES TRMLEN-CALL-COUNT
                                        PIC 9(7).

       LINKAGE SECTION.
       01  TEXT1             PIC X(255).
       01  RETURN-LTH        PIC S9(4).

       PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
           ADD +1 TO TRMLEN-CALL-COUNT.
           MOVE TEXT1 TO TEMP-TXT.
           INSPECT TEMP-TXT
                     REPLACING ALL LOW-VALUES BY SPACES.
           MOVE LENGTH OF TEMP-TXT TO L.
           PERFORM 100-TRIM-TRAILING THRU 100-EXIT
               UNTIL L = 0.
           ADD L TO RETURN-LTH.
           GOBACK.

       100-TRIM-TRAILING.
           IF TEMP-TXT(L:1) NOT = SPACE
               GO TO 100-EXIT.
           SUBTRACT 1 FROM L.
       100-EXIT.
           EXIT.
