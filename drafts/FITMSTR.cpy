      ******************************************************************
      * FITMSTR  --  FITNESS ROSTER MASTER, ONE VSAM RECORD PER USER   *
      *                                                                *
      * KEYED RANDOM BY FITMSTR-KEY (= USER-CODE).  HOLDS EVERYTHING   *
      * useractivities.UserActivities AND useractivities.TrainingPlan  *
      * CARRY FOR ONE USER IN THE JAVA ORIGINAL: THE TO-DO SET, THE    *
      * DONE SET, AND THE RECURRING TRAINING PLAN.                     *
      *                                                                *
      * WRITTEN BY ACTVUPDT 220-ADD-USER WHEN A USER FIRST ENROLLS,    *
      * REWRITTEN BY ACTVUPDT (ACTIVITY ADMITTED TO TO-DO), BY         *
      * PLANUPDT (PLAN ENTRY ADDED / WEEKDAYS CHANGED), AND BY LEAPFWD *
      * (TO-DO PROMOTED TO DONE, PLAN OCCURRENCES MATERIALIZED INTO    *
      * DONE).  READ RANDOM BY QRYRUN1/QRYRUN2/LEAPFWD, ONE USER-CODE  *
      * AT A TIME, DRIVEN OFF A ROSTER TABLE LOADED FROM USRDATA --    *
      * THIS SHOP HAS NO KEYED LOOKUP BY ANYTHING OTHER THAN           *
      * USER-CODE, SO AN ALTERNATE INDEX IS NOT CARRIED.               *
      *                                                                *
      * TABLE SIZES ARE INSTALLATION LIMITS, NOT BUSINESS RULES --     *
      * THEY BOUND HOW MANY ISOLATED TO-DO/DONE ACTIVITIES AND PLAN    *
      * ENTRIES ONE USER MAY CARRY IN THIS RELEASE.  RAISE LT-87       *
      * BEFORE RAISING THESE IF A SHOP EVER NEEDS MORE.                *
      ******************************************************************
       01  FITMSTR-AREA.
           05  FITMSTR-KEY              PIC 9(09).
      ******************************************************************
      *    ALTERNATE ALPHANUMERIC VIEW OF THE KEY, USED BY ACTVUPDT,   *
      *    PLANUPDT AND LEAPFWD WHEN BUILDING DISPLAY/REPORT LINES --  *
      *    AVOIDS A SEPARATE MOVE-AND-EDIT JUST FOR A KEY ECHO.        *
      ******************************************************************
           05  FITMSTR-KEY-X REDEFINES FITMSTR-KEY
                                        PIC X(09).
           05  FITMSTR-USER-CLASS       PIC X(12).
               88  FITMSTR-CLASS-BEGINNER      VALUE 'BEGINNER    '.
               88  FITMSTR-CLASS-INTERMED      VALUE 'INTERMEDIATE'.
               88  FITMSTR-CLASS-ADVANCED      VALUE 'ADVANCED    '.
           05  FITMSTR-USER-NAME        PIC X(40).
           05  FITMSTR-USER-ADDRESS     PIC X(60).
           05  FITMSTR-USER-EMAIL       PIC X(40).
           05  FITMSTR-USER-AVG-BPM     PIC 9(03).
      ******************************************************************
      *    MULTIPLIER IN FORCE FOR THIS USER, CACHED AT ENROLLMENT BY  *
      *    ACTVUPDT 250-LOOKUP-MULTIPLIER SO QRYRUN1/QRYRUN2/CALCKCAL  *
      *    NEVER HAVE TO RE-DERIVE IT FROM FITMSTR-USER-CLASS.         *
      ******************************************************************
           05  FITMSTR-CALORIE-MULT     PIC 9(01)V9(04).
      ******************************************************************
      *    MON..SUN, 1 = THE RECURRING PLAN RUNS THAT DAY.  LEFTMOST   *
      *    DIGIT IS MONDAY.  REPLACED WHOLESALE BY PLANUPDT            *
      *    300-SET-WEEKDAYS; NEVER ADDED TO A DIGIT AT A TIME.         *
      ******************************************************************
           05  FITMSTR-PLAN-WEEKDAYS    PIC 9(07).
      ******************************************************************
      *    ISOLATED ("TO-DO") ACTIVITIES NOT YET PROMOTED TO DONE.     *
      *    ADDED BY ACTVUPDT 400-ADD-ACTIVITY, REMOVED (BY COMPACTING  *
      *    THE TABLE) WHEN LEAPFWD PROMOTES AN ENTRY TO THE DONE       *
      *    TABLE BELOW.                                                *
      ******************************************************************
           05  FITMSTR-TODO-COUNT       PIC 9(03) COMP.
           05  FITMSTR-TODO-TBL OCCURS 50 TIMES
                                INDEXED BY TODO-IDX.
               10  TODO-ACTIVITY-TYPE    PIC X(16).
               10  TODO-DURATION-SEC     PIC 9(07).
               10  TODO-EXEC-DATE        PIC 9(14).
               10  TODO-BPM              PIC 9(03).
               10  TODO-DISTANCE-KM      PIC 9(05)V9(04).
               10  TODO-ALTIMETRY        PIC 9(01)V9(04).
               10  TODO-REPS             PIC 9(05).
               10  TODO-WEIGHT-KG        PIC 9(05)V9(04).
      ******************************************************************
      *    ACTIVITIES THAT EITHER RAN THEIR COURSE (PROMOTED BY        *
      *    LEAPFWD 460-PROMOTE-TODO) OR WERE MATERIALIZED STRAIGHT     *
      *    FROM THE TRAINING PLAN (LEAPFWD 440-STORE-OCCURRENCE).      *
      *    NOTHING IS EVER REMOVED FROM THIS TABLE ONCE WRITTEN.       *
      ******************************************************************
           05  FITMSTR-DONE-COUNT       PIC 9(03) COMP.
           05  FITMSTR-DONE-TBL OCCURS 200 TIMES
                                INDEXED BY DONE-IDX.
               10  DONE-ACTIVITY-TYPE    PIC X(16).
               10  DONE-DURATION-SEC     PIC 9(07).
               10  DONE-EXEC-DATE        PIC 9(14).
               10  DONE-BPM              PIC 9(03).
               10  DONE-DISTANCE-KM      PIC 9(05)V9(04).
               10  DONE-ALTIMETRY        PIC 9(01)V9(04).
               10  DONE-REPS             PIC 9(05).
               10  DONE-WEIGHT-KG        PIC 9(05)V9(04).
      ******************************************************************
      *    ALTERNATE FLAT VIEW OF ONE DONE-TBL ENTRY, USED BY          *
      *    CALCKCAL'S CALLER TO PASS A SINGLE DONE ROW AS ONE          *
      *    CONTIGUOUS LINKAGE PARAMETER WITHOUT AN INTERMEDIATE MOVE.  *
      ******************************************************************
           05  FITMSTR-DONE-TBL-X REDEFINES FITMSTR-DONE-TBL
                                PIC X(68)
                                OCCURS 200 TIMES
                                INDEXED BY DONEX-IDX.
      ******************************************************************
      *    THE RECURRING TRAINING PLAN.  ADDED BY PLANUPDT             *
      *    300-ADD-PLAN-ENTRY; ENTRIES ARE KEPT AT THEIR ORIGINAL      *
      *    (UN-MULTIPLIED) DURATION -- PLAN-TIMES CARRIES THE REPEAT.  *
      ******************************************************************
           05  FITMSTR-PLAN-COUNT       PIC 9(03) COMP.
           05  FITMSTR-PLAN-TBL OCCURS 20 TIMES
                                INDEXED BY PLAN-IDX.
               10  PLANT-ACTIVITY-TYPE   PIC X(16).
               10  PLANT-DURATION-SEC    PIC 9(07).
               10  PLANT-EXEC-TIME       PIC 9(14).
               10  PLANT-BPM             PIC 9(03).
               10  PLANT-DISTANCE-KM     PIC 9(05)V9(04).
               10  PLANT-ALTIMETRY       PIC 9(01)V9(04).
               10  PLANT-REPS            PIC 9(05).
               10  PLANT-WEIGHT-KG       PIC 9(05)V9(04).
               10  PLANT-TIMES           PIC 9(05).
           05  FILLER                    PIC X(20).
