      ******************************************************************
      * FITUSER  --  FITNESS ROSTER APPLICANT/MEMBER RECORD            *
      *                                                                *
      * ONE RECORD PER ENROLLED USER, ONE LINE PER RECORD ON THE       *
      * USERS INPUT FILE.  FILE ORDER = USER-CODE ORDER (ASCENDING)    *
      * SINCE CODES ARE HANDED OUT SEQUENTIALLY BY ACTVUPDT AS EACH    *
      * USER IS FIRST ENROLLED -- NOTHING RE-SORTS THIS FILE.          *
      *                                                                *
      * MAINTENANCE HISTORY IS CARRIED IN THE PROGRAMS THAT COPY       *
      * THIS MEMBER, NOT HERE -- SEE ACTVEDIT/ACTVUPDT/QRYRUN1/QRYRUN2.*
      ******************************************************************
       01  FITUSER-REC.
      ******************************************************************
      *    SEQUENTIAL CODE, ASSIGNED BY ACTVUPDT 220-ADD-USER.         *
      *    FIRST USER ADDED GETS 1; NEVER REUSED, EVEN IF A USER IS    *
      *    LATER DROPPED FROM THE ROSTER.                              *
      ******************************************************************
           05  FU-USER-CODE            PIC 9(09).
      ******************************************************************
      *    TRAINING CLASS -- DRIVES THE CALORIE MULTIPLIER LOOKED UP   *
      *    BY ACTVUPDT 250-LOOKUP-MULTIPLIER.  KEEP THE 88-LEVELS IN   *
      *    STEP WITH THE MULT-CLASS-TBL IN THAT PARAGRAPH.             *
      ******************************************************************
           05  FU-USER-CLASS            PIC X(12).
               88  FU-CLASS-BEGINNER             VALUE 'BEGINNER    '.
               88  FU-CLASS-INTERMEDIATE         VALUE 'INTERMEDIATE'.
               88  FU-CLASS-ADVANCED             VALUE 'ADVANCED    '.
               88  FU-CLASS-VALID                VALUES 'BEGINNER    '
                                                         'INTERMEDIATE'
                                                         'ADVANCED    '.
           05  FU-USER-NAME             PIC X(40).
           05  FU-USER-ADDRESS          PIC X(60).
           05  FU-USER-EMAIL            PIC X(40).
      ******************************************************************
      *    AVERAGE CARDIAC RHYTHM WHILE EXERCISING.  MUST BE > 0 --    *
      *    EDITED BY ACTVUPDT 210-EDIT-USER AS PART OF ENROLLING THE   *
      *    USER.  EVERY ACTIVITY ADMITTED FOR THIS USER HAS ITS        *
      *    ACTIVITY-BPM SET EQUAL TO THIS FIELD.                       *
      ******************************************************************
           05  FU-USER-AVG-BPM          PIC 9(03).
           05  FILLER                   PIC X(34).
