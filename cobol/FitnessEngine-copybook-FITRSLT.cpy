000100******************************************************************
000200* FITRSLT  --  QUERY-RESULT RECORD, ONE LINE PER BATCH QUERY RUN *
000300*                                                                *
000400* ONLY THE COLUMNS RELEVANT TO THE QUERY THAT RAN ARE POPULATED; *
000500* THE REST ARE LEFT AT ZERO/BLANK BY QRYRUN1/QRYRUN2 900-WRITE-  *
000600* RESULT.  NO CONTROL BREAKS OR SUBTOTALS -- THE "TOTAL" IS THE  *
000700* ONE FINAL FIGURE THE QUERY ACCUMULATED.                        *
000800******************************************************************
000900 01  FITRSLT-REC.
001000     05  RESULT-QUERY-NAME        PIC X(24).
001100     05  RESULT-USER-CODE         PIC 9(09).
001200     05  RESULT-USER-NAME         PIC X(40).
001300     05  RESULT-NUMERIC           PIC 9(09)V9(04).
001400     05  RESULT-ACTIVITY-TYPE     PIC X(16).
001500     05  RESULT-COUNT             PIC 9(09).
001600     05  FILLER                   PIC X(09).
