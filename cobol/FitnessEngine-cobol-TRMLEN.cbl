000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRMLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    HOUSE UTILITY -- RETURNS THE LENGTH OF THE SUPPLIED TEXT
001200*    FIELD WITH TRAILING BLANKS/LOW-VALUES STRIPPED.  CARRIED
001300*    FORWARD FROM THE ORIGINAL STRING-LENGTH UTILITY UNCHANGED
001400*    IN MECHANISM; ONLY THE CALLERS ARE NEW.
001500*
001600*    CHANGE LOG
001700*    ----------
001800*    01/01/08  JS   ----  ORIGINAL PROGRAM.
001900*    05/20/09  JS   0003  ADOPTED BY THE FITNESS ENGINE TO SIZE
002000*                         RESULT-USER-NAME FOR THE QRYRUN1 AND
002100*                         QRYRUN2 CONSOLE TRACE LINES.
002200*    04/02/98  JS   0071  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
002300*    06/11/09  RM   0005  RETURN-LTH MADE COMP TO MATCH THE
002400*                         CALLERS' WORKING-STORAGE RECEIVING
002500*                         FIELD; NO OTHER MECHANISM CHANGE.
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 77  TRMLEN-CALL-COUNT   PIC 9(7) COMP VALUE ZERO.
003900 01  MISC-FIELDS.
004000     05 L              PIC S9(4) COMP.
004100     05 TEMP-TXT       PIC X(255).
004200     05 FILLER                   PIC X(01).
004300******************************************************************
004400*    ALTERNATE TABLE VIEW OF THE WORK TEXT, ONE BYTE PER ENTRY --
004500*    KEPT FOR THE OCCASIONAL TRACE THAT NEEDS TO WALK IT A
004600*    CHARACTER AT A TIME RATHER THAN INSPECT THE WHOLE FIELD.
004700******************************************************************
004800 01  MISC-FIELDS-X REDEFINES MISC-FIELDS.
004900     05 L-X                      PIC X(2).
005000     05 TEMP-TXT-TBL OCCURS 255 TIMES
005100                                  PIC X(1).
005200     05 FILLER                   PIC X(01).
005300******************************************************************
005400*    HALF-WORD VIEW OF THE SAME BYTES, USED ONLY WHEN A CALLER
005500*    PASSES A SHORTER FIELD AND THE TRACE NEEDS TO SEE WHERE THE
005600*    BOUNDARY FALLS WITHOUT UNPACKING THE FULL 255-BYTE TABLE.
005700******************************************************************
005800 01  MISC-FIELDS-2X REDEFINES MISC-FIELDS.
005900     05 L-2X                     PIC X(2).
006000     05 TEMP-TXT-HALF1            PIC X(128).
006100     05 TEMP-TXT-HALF2            PIC X(127).
006200     05 FILLER                   PIC X(01).
006300******************************************************************
006400*    CALL-COUNT VIEW THAT LETS A TRACE DROP-IN DISPLAY THE RUN
006500*    TOTAL AS UNSIGNED DISPLAY DIGITS WITHOUT A SEPARATE MOVE.
006600******************************************************************
006700 77  TRMLEN-CALL-COUNT-X REDEFINES TRMLEN-CALL-COUNT
006800                                  PIC 9(7).
006900
007000 LINKAGE SECTION.
007100 01  TEXT1             PIC X(255).
007200 01  RETURN-LTH        PIC S9(4) COMP.
007300
007400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007500     ADD +1 TO TRMLEN-CALL-COUNT.
007600     MOVE TEXT1 TO TEMP-TXT.
007700     INSPECT TEMP-TXT
007800               REPLACING ALL LOW-VALUES BY SPACES.
007900     MOVE LENGTH OF TEMP-TXT TO L.
008000     PERFORM 100-TRIM-TRAILING THRU 100-EXIT
008100         UNTIL L = 0.
008200     ADD L TO RETURN-LTH.
008300     GOBACK.
008400
008500 100-TRIM-TRAILING.
008600     IF TEMP-TXT(L:1) NOT = SPACE
008700         GO TO 100-EXIT.
008800     SUBTRACT 1 FROM L.
008900 100-EXIT.
009000     EXIT.
