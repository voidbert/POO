000100******************************************************************
000200* ABENDREC  --  HOUSE FATAL-ERROR LAYOUT, COPIED BY EVERY BATCH  *
000300* STEP IN THIS SYSTEM.  A PARAGRAPH THAT CANNOT CONTINUE MOVES   *
000400* A REASON (AND, WHEN IT HAS ONE, AN EXPECTED/ACTUAL PAIR) INTO  *
000500* THIS AREA, WRITES IT TO SYSOUT, AND FALLS INTO THE SHOP'S      *
000600* STANDARD FORCED-ABEND DIVIDE BELOW -- NEVER A GOBACK WITH A    *
000700* NON-ZERO RETURN-CODE, SO THE ABEND SHOWS UP IN THE JOB LOG     *
000800* THE SAME WAY FOR EVERY PROGRAM IN THE SUITE.                  *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-REASON            PIC X(40).
001200     05  EXPECTED-VAL            PIC 9(9).
001300     05  ACTUAL-VAL              PIC 9(9).
001400     05  FILLER                  PIC X(77).
001500
001600 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
001700 77  ONE-VAL                     PIC 9(01) VALUE 1.
