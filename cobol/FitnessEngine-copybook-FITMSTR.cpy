000100******************************************************************
000200* FITMSTR  --  FITNESS ROSTER MASTER, ONE VSAM RECORD PER USER   *
000300*                                                                *
000400* KEYED RANDOM BY FITMSTR-KEY (= USER-CODE).  HOLDS EVERYTHING   *
000500* ONE USER'S ACTIVITY AND TRAINING-PLAN STATE CARRIES BETWEEN    *
000600* RUNS: THE TO-DO SET, THE DONE SET, AND THE RECURRING           *
000700* TRAINING PLAN.                                                 *
000800*                                                                *
000900* WRITTEN BY ACTVUPDT 220-ADD-USER WHEN A USER FIRST ENROLLS,    *
001000* REWRITTEN BY ACTVUPDT (ACTIVITY ADMITTED TO TO-DO), BY         *
001100* PLANUPDT (PLAN ENTRY ADDED / WEEKDAYS CHANGED), AND BY LEAPFWD *
001200* (TO-DO PROMOTED TO DONE, PLAN OCCURRENCES MATERIALIZED INTO    *
001300* DONE).  READ RANDOM BY QRYRUN1/QRYRUN2/LEAPFWD, ONE USER-CODE  *
001400* AT A TIME, DRIVEN OFF A ROSTER TABLE LOADED FROM USRDATA --    *
001500* THIS SHOP HAS NO KEYED LOOKUP BY ANYTHING OTHER THAN           *
001600* USER-CODE, SO AN ALTERNATE INDEX IS NOT CARRIED.               *
001700*                                                                *
001800* TABLE SIZES ARE INSTALLATION LIMITS, NOT BUSINESS RULES --     *
001900* THEY BOUND HOW MANY ISOLATED TO-DO/DONE ACTIVITIES AND PLAN    *
002000* ENTRIES ONE USER MAY CARRY IN THIS RELEASE.  RAISE LT-87       *
002100* BEFORE RAISING THESE IF A SHOP EVER NEEDS MORE.                *
002200******************************************************************
002300 01  FITMSTR-AREA.
002400     05  FITMSTR-KEY              PIC 9(09).
002500******************************************************************
002600*    ALTERNATE ALPHANUMERIC VIEW OF THE KEY, USED BY ACTVUPDT,   *
002700*    PLANUPDT AND LEAPFWD WHEN BUILDING DISPLAY/REPORT LINES --  *
002800*    AVOIDS A SEPARATE MOVE-AND-EDIT JUST FOR A KEY ECHO.        *
002900******************************************************************
003000     05  FITMSTR-KEY-X REDEFINES FITMSTR-KEY
003100                                  PIC X(09).
003200     05  FITMSTR-USER-CLASS       PIC X(12).
003300         88  FITMSTR-CLASS-BEGINNER      VALUE 'BEGINNER    '.
003400         88  FITMSTR-CLASS-INTERMED      VALUE 'INTERMEDIATE'.
003500         88  FITMSTR-CLASS-ADVANCED      VALUE 'ADVANCED    '.
003600     05  FITMSTR-USER-NAME        PIC X(40).
003700     05  FITMSTR-USER-ADDRESS     PIC X(60).
003800     05  FITMSTR-USER-EMAIL       PIC X(40).
003900     05  FITMSTR-USER-AVG-BPM     PIC 9(03).
004000******************************************************************
004100*    MULTIPLIER IN FORCE FOR THIS USER, CACHED AT ENROLLMENT BY  *
004200*    ACTVUPDT 250-LOOKUP-MULTIPLIER SO QRYRUN1/QRYRUN2/CALCKCAL  *
004300*    NEVER HAVE TO RE-DERIVE IT FROM FITMSTR-USER-CLASS.         *
004400******************************************************************
004500     05  FITMSTR-CALORIE-MULT     PIC 9(01)V9(04).
004600******************************************************************
004700*    MON..SUN, 1 = THE RECURRING PLAN RUNS THAT DAY.  LEFTMOST   *
004800*    DIGIT IS MONDAY.  REPLACED WHOLESALE BY PLANUPDT            *
004900*    310-SET-WEEKDAYS; NEVER ADDED TO A DIGIT AT A TIME.         *
005000******************************************************************
005100     05  FITMSTR-PLAN-WEEKDAYS    PIC 9(07).
005200******************************************************************
005300*    ISOLATED ("TO-DO") ACTIVITIES NOT YET PROMOTED TO DONE.     *
005400*    ADDED BY ACTVUPDT 400-ADD-ACTIVITY, REMOVED (BY COMPACTING  *
005500*    THE TABLE) WHEN LEAPFWD PROMOTES AN ENTRY TO THE DONE       *
005600*    TABLE BELOW.                                                *
005700******************************************************************
005800     05  FITMSTR-TODO-COUNT       PIC 9(03) COMP.
005900     05  FITMSTR-TODO-TBL OCCURS 50 TIMES
006000                          INDEXED BY TODO-IDX.
006100         10  TODO-ACTIVITY-TYPE    PIC X(16).
006200         10  TODO-DURATION-SEC     PIC 9(07).
006300         10  TODO-EXEC-DATE        PIC 9(14).
006400         10  TODO-BPM              PIC 9(03).
006500         10  TODO-DISTANCE-KM      PIC 9(05)V9(04).
006600         10  TODO-ALTIMETRY        PIC 9(01)V9(04).
006700         10  TODO-REPS             PIC 9(05).
006800         10  TODO-WEIGHT-KG        PIC 9(05)V9(04).
006900******************************************************************
007000*    ACTIVITIES THAT EITHER RAN THEIR COURSE (PROMOTED BY        *
007100*    LEAPFWD 460-PROMOTE-TODO) OR WERE MATERIALIZED STRAIGHT     *
007200*    FROM THE TRAINING PLAN (LEAPFWD 440-STORE-OCCURRENCE).      *
007300*    NOTHING IS EVER REMOVED FROM THIS TABLE ONCE WRITTEN.       *
007400******************************************************************
007500     05  FITMSTR-DONE-COUNT       PIC 9(03) COMP.
007600     05  FITMSTR-DONE-TBL OCCURS 200 TIMES
007700                          INDEXED BY DONE-IDX.
007800         10  DONE-ACTIVITY-TYPE    PIC X(16).
007900         10  DONE-DURATION-SEC     PIC 9(07).
008000         10  DONE-EXEC-DATE        PIC 9(14).
008100         10  DONE-BPM              PIC 9(03).
008200         10  DONE-DISTANCE-KM      PIC 9(05)V9(04).
008300         10  DONE-ALTIMETRY        PIC 9(01)V9(04).
008400         10  DONE-REPS             PIC 9(05).
008500         10  DONE-WEIGHT-KG        PIC 9(05)V9(04).
008600******************************************************************
008700*    ALTERNATE FLAT VIEW OF ONE DONE-TBL ENTRY, USED BY          *
008800*    CALCKCAL'S CALLER TO PASS A SINGLE DONE ROW AS ONE          *
008900*    CONTIGUOUS LINKAGE PARAMETER WITHOUT AN INTERMEDIATE MOVE.  *
009000******************************************************************
009100     05  FITMSTR-DONE-TBL-X REDEFINES FITMSTR-DONE-TBL
009200                          PIC X(68)
009300                          OCCURS 200 TIMES
009400                          INDEXED BY DONEX-IDX.
009500******************************************************************
009600*    THE RECURRING TRAINING PLAN.  ADDED BY PLANUPDT             *
009700*    300-ADD-PLAN-ENTRY; ENTRIES ARE KEPT AT THEIR ORIGINAL      *
009800*    (UN-MULTIPLIED) DURATION -- PLAN-TIMES CARRIES THE REPEAT.  *
009900******************************************************************
010000     05  FITMSTR-PLAN-COUNT       PIC 9(03) COMP.
010100     05  FITMSTR-PLAN-TBL OCCURS 20 TIMES
010200                          INDEXED BY PLAN-IDX.
010300         10  PLANT-ACTIVITY-TYPE   PIC X(16).
010400         10  PLANT-DURATION-SEC    PIC 9(07).
010500         10  PLANT-EXEC-TIME       PIC 9(14).
010600         10  PLANT-BPM             PIC 9(03).
010700         10  PLANT-DISTANCE-KM     PIC 9(05)V9(04).
010800         10  PLANT-ALTIMETRY       PIC 9(01)V9(04).
010900         10  PLANT-REPS            PIC 9(05).
011000         10  PLANT-WEIGHT-KG       PIC 9(05)V9(04).
011100         10  PLANT-TIMES           PIC 9(05).
011200     05  FILLER                    PIC X(20).
