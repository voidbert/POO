000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACTVEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS A DAILY ACTIVITY-ADMISSION FILE
001300*          PRODUCED BY THE FRONT-END COLLECTION JOB FROM THE
001400*          FITNESS APPLICATION'S TO-DO REQUESTS
001500*
001600*          IT CONTAINS A SINGLE RECORD FOR EVERY CANDIDATE
001700*          ACTIVITY OFFERED TO THE ENGINE THIS RUN
001800*
001900*          THE PROGRAM EDITS EACH RECORD AGAINST THE FIELD RULES
002000*          FOR ITS ACTIVITY-TYPE, BALANCES FINAL RECORDS-READ
002100*          VERSUS A TRAILER REC, AND WRITES A "GOOD" ACTIVITY
002200*          OUTPUT FILE FOR ACTVUPDT TO ADMIT
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   FIT0001.ACTDATA
002700
002800         VSAM MASTER FILE        -   FIT0001.FITMSTR
002900
003000         CONTROL CARD FILE       -   FIT0001.FITCTL
003100
003200         INPUT ERROR FILE        -   FIT0001.ACTERR
003300
003400         OUTPUT FILE PRODUCED    -   FIT0001.ACTEDIT
003500
003600         DUMP FILE               -   SYSOUT
003700
003800*    CHANGE LOG
003900*    ----------
004000*    01/23/88  JS   ----  ORIGINAL PROGRAM (AS DALYEDIT).
004100*    06/11/09  RM   0102  RETARGETED FROM THE PATIENT DAILY
004200*                         CHARGES FEED TO THE FITNESS ENGINE'S
004300*                         ACTIVITY-ADMISSION FEED.  FIELD EDITS
004400*                         REWRITTEN PER ACTIVITY-TYPE.
004500*    09/30/09  RM   0109  ADDED THE FITCTL "NOW" PRECONDITION --
004600*                         A STANDALONE ACTIVITY MAY NOT START
004700*                         BEFORE THE ENGINE'S CURRENT CLOCK.
004800*    02/14/10  DHK  0118  SET ACTIVITY-BPM FROM THE OWNING
004900*                         USER'S AVERAGE ON THE WAY THROUGH --
005000*                         SAVES ACTVUPDT A SECOND VSAM READ.
005100*    08/02/10  DHK  0121  REJECT WHEN FA-USER-CODE IS NOT ON
005200*                         FITMSTR INSTEAD OF LETTING ACTVUPDT
005300*                         ABEND ON THE RANDOM READ.
005400*    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE
005500*                         FIELDS ARE ALREADY CCYYMMDD, NO
005600*                         WINDOWING LOGIC PRESENT, NO CHANGE.
005700*    11/19/11  RM   0133  ALTIMETRY UPPER-BOUND EDIT WAS USING
005800*                         "NOT >" INSTEAD OF "<=" -- REJECTED
005900*                         1.0000 EXACTLY.  FIXED PER TICKET
006000*                         FIT-133.
006100******************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     C01 IS NEXT-PAGE.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT ACTDATA
007500     ASSIGN TO UT-S-ACTDATA
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT ACTEDIT
008000     ASSIGN TO UT-S-ACTEDIT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT ACTERR
008500     ASSIGN TO UT-S-ACTERR
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT FITCTL
009000     ASSIGN TO UT-S-FITCTL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT FITMSTR
009500            ASSIGN       TO FITMSTR
009600            ORGANIZATION IS INDEXED
009700            ACCESS MODE  IS RANDOM
009800            RECORD KEY   IS FITMSTR-KEY
009900            FILE STATUS  IS FITMSTR-STATUS.
010000
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000
011100****** THIS FILE IS PASSED IN FROM THE FITNESS COLLECTION SYSTEM
011200****** IT CONSISTS OF ALL CANDIDATE ACTIVITY RECORDS ENTERED
011300****** THERE ARE TWO RECORD FORMATS - DETAIL AND TRAILER RECS
011400****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
011500 FD  ACTDATA
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 90 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS ACTIVITY-REC-DATA.
012100 01  ACTIVITY-REC-DATA PIC X(90).
012200
012300****** THIS FILE IS WRITTEN FOR ALL ACTIVITY RECORDS THAT PASS
012400****** THE PROGRAM'S EDIT ROUTINES
012500****** THE TRAILER RECORD SHOULD ONLY CARRY THE NUMBER OF
012600****** RECORDS IN THE FILE ON TO THE NEXT JOB STEP
012700 FD  ACTEDIT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORD CONTAINS 90 CHARACTERS
013200     DATA RECORD IS ACTIVITY-REC-EDIT.
013300 01  ACTIVITY-REC-EDIT PIC X(90).
013400
013500 FD  ACTERR
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 130 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS ACTIVITY-REC-ERR.
014100 01  ACTIVITY-REC-ERR.
014200     05  ERR-MSG                     PIC X(40).
014300     05  REST-OF-REC                 PIC X(90).
014400
014500****** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK FORWARD
014600****** BETWEEN JOB STEPS -- SEE FITCTL-REC BELOW
014700 FD  FITCTL
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 25 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS FITCTL-REC.
015300 01  FITCTL-REC.
015400     05  CTL-NOW-DATE             PIC 9(14).
015500     05  CTL-NEXT-USER-CODE       PIC 9(09).
015600     05  FILLER                   PIC X(02).
015700
015800 FD  FITMSTR
015900     RECORD CONTAINS 2964 CHARACTERS
016000     DATA RECORD IS FITMSTR-REC.
016100 01  FITMSTR-REC.
016200     05 FITMSTR-KEY      PIC 9(09).
016300     05 FILLER           PIC X(2955).
016400
016500** QSAM FILE
016600 WORKING-STORAGE SECTION.
016700
016800 01  FILE-STATUS-CODES.
016900     05  FITMSTR-STATUS          PIC X(2).
017000         88 RECORD-FOUND    VALUE "00".
017100     05  OFCODE                  PIC X(2).
017200         88 CODE-WRITE    VALUE SPACES.
017300
017400** QSAM FILE
017500 COPY FITACTV.
017600
017700** VSAM FILE
017800 COPY FITMSTR.
017900
018000 01  WS-TRAILER-REC.
018100     05  FILLER                  PIC X(1).
018200     05  IN-RECORD-COUNT         PIC 9(9).
018300
018400 01  WS-SYSOUT-REC.
018500     05  MSG                     PIC X(80).
018550     05  FILLER                  PIC X(01).
018600
018700 77  WS-RETURN-LTH                PIC S9(4) VALUE ZERO.
018800
018900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
019100     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
019200     05 RECORDS-READ             PIC 9(9) COMP.
019300     05 ROW-SUB                  PIC 9(02).
019400
019500 01  MISC-WS-FLDS.
019600     05 RETURN-CD                PIC S9(04) VALUE 0.
019700
019800 01  FLAGS-AND-SWITCHES.
019900     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
020000         88 NO-MORE-DATA VALUE "N".
020100     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
020200         88 RECORD-ERROR-FOUND VALUE "Y".
020300         88 VALID-RECORD  VALUE "N".
020400     05 IS-TRAILER-SW            PIC X(01) VALUE "N".
020500         88 TRAILER-REC  VALUE "Y".
020600
020700 COPY ABENDREC.
020800
020900 77  PARA-NAME                    PIC X(32) VALUE SPACES.
021000
021100 PROCEDURE DIVISION.
021200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021300     PERFORM 100-MAINLINE THRU 100-EXIT
021400             UNTIL NO-MORE-DATA OR
021500             TRAILER-REC.
021600     PERFORM 999-CLEANUP THRU 999-EXIT.
021700     MOVE +0 TO RETURN-CODE.
021800     GOBACK.
021900
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB ACTVEDIT ********".
022300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
022400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022500     READ FITCTL INTO FITCTL-REC
022600         AT END
022700         MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
022800         GO TO 1000-ABEND-RTN
022900     END-READ.
023000     PERFORM 900-READ-ACTDATA THRU 900-EXIT.
023100     IF NO-MORE-DATA
023200         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
023300         GO TO 1000-ABEND-RTN.
023400 000-EXIT.
023500     EXIT.
023600
023700 100-MAINLINE.
023800     MOVE "100-MAINLINE" TO PARA-NAME.
023900*  VALIDATE THE ACTIVITY AGAINST ITS TYPE'S FIELD RULES
024000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
024100
024200     IF RECORD-ERROR-FOUND
024300         ADD +1 TO RECORDS-IN-ERROR
024400         PERFORM 710-WRITE-ACTERR THRU 710-EXIT
024500     ELSE
024600         ADD +1 TO RECORDS-WRITTEN
024700         PERFORM 700-WRITE-ACTEDIT THRU 700-EXIT.
024800     PERFORM 900-READ-ACTDATA THRU 900-EXIT.
024900 100-EXIT.
025000     EXIT.
025100
025200 300-FIELD-EDITS.
025300     MOVE "300-FIELD-EDITS" TO PARA-NAME.
025400     MOVE "N" TO ERROR-FOUND-SW IN FLAGS-AND-SWITCHES.
025500******** COMMON FIELDS, EVERY ACTIVITY TYPE
025600     IF FA-DURATION-SEC IN FITACTV-REC < 1
025700        MOVE "*** DURATION-SEC MUST BE >= 1" TO
025800        ERR-MSG IN ACTIVITY-REC-ERR
025900        MOVE "Y" TO ERROR-FOUND-SW
026000        GO TO 300-EXIT.
026100
026200     IF NOT FA-TYPE-TRACKRUN    IN FITACTV-REC
026300     AND NOT FA-TYPE-MOUNTAINRUN IN FITACTV-REC
026400     AND NOT FA-TYPE-PUSHUP      IN FITACTV-REC
026500     AND NOT FA-TYPE-DIAMONDPUSHUP IN FITACTV-REC
026600     AND NOT FA-TYPE-WEIGHTLIFTING IN FITACTV-REC
026700        MOVE "*** UNRECOGNIZED ACTIVITY-TYPE" TO
026800        ERR-MSG IN ACTIVITY-REC-ERR
026900        MOVE "Y" TO ERROR-FOUND-SW
027000        GO TO 300-EXIT.
027100
027200     IF FA-TYPE-DISTANCE IN FITACTV-REC
027300        PERFORM 310-EDIT-DISTANCE THRU 310-EXIT
027400        IF RECORD-ERROR-FOUND GO TO 300-EXIT.
027500
027600     IF FA-TYPE-MOUNTAINRUN IN FITACTV-REC
027700        PERFORM 320-EDIT-ALTIMETRY THRU 320-EXIT
027800        IF RECORD-ERROR-FOUND GO TO 300-EXIT.
027900
028000     IF FA-TYPE-REPETITION IN FITACTV-REC
028100        PERFORM 330-EDIT-REPS THRU 330-EXIT
028200        IF RECORD-ERROR-FOUND GO TO 300-EXIT.
028300
028400     IF FA-TYPE-WEIGHTLIFTING IN FITACTV-REC
028500        PERFORM 340-EDIT-WEIGHT THRU 340-EXIT
028600        IF RECORD-ERROR-FOUND GO TO 300-EXIT.
028700
028800     IF VALID-RECORD
028900        PERFORM 400-PRECONDITION-EDITS THRU 400-EXIT.
029000
029100 300-EXIT.
029200     EXIT.
029300
029400 310-EDIT-DISTANCE.
029500******** TRACKRUN, MOUNTAINRUN -- MUST CARRY A POSITIVE DISTANCE
029600     IF FA-DISTANCE-KM IN FITACTV-REC NOT > ZERO
029700        MOVE "*** DISTANCE-KM MUST BE > 0" TO
029800        ERR-MSG IN ACTIVITY-REC-ERR
029900        MOVE "Y" TO ERROR-FOUND-SW.
030000 310-EXIT.
030100     EXIT.
030200
030300 320-EDIT-ALTIMETRY.
030400******** MOUNTAINRUN -- ALTIMETRY DIFFICULTY IN [0.0000, 1.0000]
030500     IF FA-ALTIMETRY IN FITACTV-REC > 1.0000
030600        MOVE "*** ALTIMETRY MUST BE <= 1.0000" TO
030700        ERR-MSG IN ACTIVITY-REC-ERR
030800        MOVE "Y" TO ERROR-FOUND-SW.
030900 320-EXIT.
031000     EXIT.
031100
031200 330-EDIT-REPS.
031300******** PUSHUP, DIAMONDPUSHUP, WEIGHTLIFTING -- REPS MUST BE > 0
031400     IF FA-REPS IN FITACTV-REC NOT > ZERO
031500        MOVE "*** REPS MUST BE > 0" TO
031600        ERR-MSG IN ACTIVITY-REC-ERR
031700        MOVE "Y" TO ERROR-FOUND-SW.
031800 330-EXIT.
031900     EXIT.
032000
032100 340-EDIT-WEIGHT.
032200******** WEIGHTLIFTING -- WEIGHT-KG MUST BE > 0
032300     IF FA-WEIGHT-KG IN FITACTV-REC NOT > ZERO
032400        MOVE "*** WEIGHT-KG MUST BE > 0" TO
032500        ERR-MSG IN ACTIVITY-REC-ERR
032600        MOVE "Y" TO ERROR-FOUND-SW.
032700 340-EXIT.
032800     EXIT.
032900
033000 400-PRECONDITION-EDITS.
033100     MOVE "400-PRECONDITION-EDITS" TO PARA-NAME.
033200******** ADMISSION PRECONDITION -- START MAY NOT BE BEFORE "NOW"
033300     IF FA-EXEC-DATE-NUM IN FITACTV-REC < CTL-NOW-DATE
033400        MOVE "*** ACTIVITY STARTS BEFORE ENGINE NOW" TO
033500        ERR-MSG IN ACTIVITY-REC-ERR
033600        MOVE "Y" TO ERROR-FOUND-SW
033700        GO TO 400-EXIT.
033800
033900******** OWNING USER MUST ALREADY BE ON THE ROSTER MASTER
034000     MOVE FA-USER-CODE IN FITACTV-REC TO FITMSTR-KEY.
034100     READ FITMSTR INTO FITMSTR-AREA.
034200     IF NOT RECORD-FOUND
034300         MOVE "*** USER-CODE NOT-FOUND ON FITMSTR" TO
034400         ERR-MSG IN ACTIVITY-REC-ERR
034500         MOVE "Y" TO ERROR-FOUND-SW
034600         GO TO 400-EXIT.
034700
034800******** STAMP THE ACTIVITY'S BPM FROM THE OWNING USER'S AVERAGE
034900     MOVE FITMSTR-USER-AVG-BPM TO FA-BPM IN FITACTV-REC.
035000 400-EXIT.
035100     EXIT.
035200
035300 700-WRITE-ACTEDIT.
035400     WRITE ACTIVITY-REC-EDIT FROM FITACTV-REC.
035500 700-EXIT.
035600     EXIT.
035700
035800 710-WRITE-ACTERR.
035900     MOVE FITACTV-REC TO REST-OF-REC.
036000     WRITE ACTIVITY-REC-ERR.
036100 710-EXIT.
036200     EXIT.
036300
036400 800-OPEN-FILES.
036500     OPEN INPUT ACTDATA, FITCTL.
036600     OPEN OUTPUT ACTEDIT, SYSOUT, ACTERR.
036700     OPEN I-O FITMSTR.
036800 800-EXIT.
036900     EXIT.
037000
037100 850-CLOSE-FILES.
037200     CLOSE ACTDATA, FITCTL,
037300           ACTEDIT, SYSOUT, ACTERR,
037400           FITMSTR.
037500 850-EXIT.
037600     EXIT.
037700
037800 900-READ-ACTDATA.
037900     READ ACTDATA INTO FITACTV-REC
038000         AT END MOVE "N" TO MORE-DATA-SW
038100         GO TO 900-EXIT
038200     END-READ.
038300     MOVE "N" TO ERROR-FOUND-SW.
038400     ADD +1 TO RECORDS-READ.
038500 900-EXIT.
038600     EXIT.
038700
038800 999-CLEANUP.
038900     MOVE "999-CLEANUP" TO PARA-NAME.
039000*  FINAL FILE-HANDLING EDITS AND TRAILER RECORD HANDLING
039100     MOVE ACTIVITY-REC-DATA TO WS-TRAILER-REC.
039200     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
039300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
039400                               TO ABEND-REASON
039500         MOVE RECORDS-READ     TO ACTUAL-VAL
039600         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
039700         DISPLAY "** RECORDS READ **"
039800         DISPLAY RECORDS-READ
039900         DISPLAY "** RECORD-IN EXPECTED **"
040000         DISPLAY  IN-RECORD-COUNT
040100         GO TO 1000-ABEND-RTN.
040200
040300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040400
040500     DISPLAY "** RECORDS READ **".
040600     DISPLAY RECORDS-READ.
040700     DISPLAY "** RECORDS WRITTEN **".
040800     DISPLAY  RECORDS-WRITTEN.
040900     DISPLAY "** ERROR RECORDS FOUND **".
041000     DISPLAY  RECORDS-IN-ERROR.
041100
041200     DISPLAY "******** NORMAL END OF JOB ACTVEDIT ********".
041300 999-EXIT.
041400     EXIT.
041500
041600 1000-ABEND-RTN.
041700     MOVE "1000-ABEND-RTN" TO PARA-NAME.
041800     WRITE SYSOUT-REC FROM ABEND-REC.
041900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042000     DISPLAY "*** ABNORMAL END OF JOB-ACTVEDIT ***" UPON CONSOLE.
042100     DIVIDE ZERO-VAL INTO ONE-VAL.
