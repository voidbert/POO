000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QRYRUN2.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS ONE WHOLE-ROSTER, NO-DATE-WINDOW
001300*          QUERY AND WRITES A SINGLE QUERY-RESULT LINE --
001400*
001500*              QUERYMOSTCOMMONACTIVITY   ACTIVITY-TYPE TALLY
001600*              QUERYHARDESTTRAININGPLAN  PER-USER PLAN KCAL TOTAL
001700*
001800*          UNLIKE QRYRUN1, NEITHER QUERY HERE LOOKS AT ACTIVITY-
001900*          EXEC-DATE AT ALL -- EVERY "DONE" OR "PLAN" ENTRY ON THE
002000*          ROSTER COUNTS, NO MATTER WHEN IT FELL.
002100*
002200******************************************************************
002300
002400  PARAMETER CARD FILE    -   FIT0001.QRYPARM
002500
002600  NEW-USER INPUT FILE    -   FIT0001.USRDATA (ROSTER ORDER)
002700
002800  VSAM MASTER FILE       -   FIT0001.FITMSTR
002900
003000  RESULT OUTPUT FILE     -   FIT0001.QRYRSLT
003100
003200  DUMP FILE              -   SYSOUT
003300
003400*    CHANGE LOG
003500*    ----------
003600*    01/01/08  JS   ----  ORIGINAL PROGRAM (AS TRMTSRCH).
003700*    08/03/09  RM   0109  RETARGETED FROM THE INPATIENT TREATMENT
003800*                         SEARCH/LAB-COST CALCULATION TO THE
003900*                         FITNESS ENGINE'S TWO WHOLE-ROSTER, NO-
004000*                         DATE-WINDOW QUERIES.  THE LAB-TEST-TABLE
004100*                         SEARCH BECOMES THE ACTIVITY-TYPE TALLY
004200*                         TABLE SEARCH IN 500-DO-MOST-COMMON.
004300*    08/10/09  RM   0110  DROPPED THE SORT/TRAILER-RECORD PAIR OF
004400*                         FILES -- THIS PROGRAM NEEDS NO FITCTL
004500*                         CLOCK AND NO IN/OUT BALANCING, SO IT
004600*                         READS USRDATA DIRECTLY, ONE PASS.
004700*    04/02/98  JS   0071  Y2K READINESS REVIEW -- NO DATE FIELDS
004800*                         ARE READ OR COMPARED BY THIS PROGRAM.
004900*    02/14/11  DHK  0131  QUERYHARDESTTRAININGPLAN WAS SUMMING
005000*                         RAW PLANT-DURATION-SEC INSTEAD OF
005100*                         CALLING CALCKCAL -- FIXED TO SUM KCAL.
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT QRYPARM
006700     ASSIGN TO UT-S-QRYPARM
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT USRDATA
007200     ASSIGN TO UT-S-USRDATA
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT QRYRSLT
007700     ASSIGN TO UT-S-QRYRSLT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100     SELECT FITMSTR
008200            ASSIGN       TO FITMSTR
008300            ORGANIZATION IS INDEXED
008400            ACCESS MODE  IS RANDOM
008500            RECORD KEY   IS FITMSTR-KEY
008600            FILE STATUS  IS FITMSTR-STATUS.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 120 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(120).
009700
009800****** ONE RECORD, PICKS THE QUERY -- NEITHER QUERY HERE TAKES ANY
009900****** FURTHER PARAMETER, SO THIS CARD CARRIES NOTHING ELSE
010000 FD  QRYPARM
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 24 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS QRYPARM-REC.
010600 01  QRYPARM-REC.
010700     05  QP-QUERY-NAME           PIC X(24).
010800         88  QP-QUERY-MOST-COMMON-ACTIVITY
010900                      VALUE 'QUERYMOSTCOMMONACTIVITY'.
011000         88  QP-QUERY-HARDEST-PLAN
011100                      VALUE 'QUERYHARDESTTRAININGPLAN'.
011200
011300****** NEW-ENROLLEE FEED, READ HERE ONLY TO BUILD THE ROSTER-ORDER
011400****** USER-CODE/NAME TABLE -- FITMSTR CARRIES THE ACTIVITY DATA
011500 FD  USRDATA
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 198 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS USER-REC-DATA.
012100 01  USER-REC-DATA PIC X(198).
012200
012300 FD  QRYRSLT
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 120 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS QUERY-RESULT-REC.
012900 01  QUERY-RESULT-REC PIC X(120).
013000
013100 FD  FITMSTR
013200     RECORD CONTAINS 2964 CHARACTERS
013300     DATA RECORD IS FITMSTR-REC.
013400 01  FITMSTR-REC.
013500     05 FITMSTR-KEY      PIC 9(09).
013600     05 FILLER           PIC X(2955).
013700
013800** QSAM FILE
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200     05  OFCODE                  PIC X(2).
014300         88 CODE-READ     VALUE SPACES.
014400         88 NO-MORE-DATA  VALUE "10".
014500     05  FITMSTR-STATUS          PIC X(2).
014600         88 RECORD-FOUND    VALUE "00".
014700
014800** VSAM FILE
014900 COPY FITMSTR.
015000
015100 COPY FITUSER.
015200
015300 COPY FITRSLT.
015400
015500 01  WS-SYSOUT-REC.
015600     05  MSG                     PIC X(80).
015700     05  FILLER                  PIC X(01).
015800
015900****** ROSTER-ORDER USER-CODE/NAME TABLE, LOADED ONCE FROM
016000****** USRDATA AND WALKED IN ORDER FOR WHICHEVER WHOLE-ROSTER
016100****** QUERY RUNS -- THE EQUIPMENT-TABLE IDIOM, KEYED OTHER WAY.
016200 01  WS-USER-AREA.
016300     05  USER-COUNT              PIC 9(03) COMP.
016400     05  WS-USER-TBL OCCURS 500 TIMES
016500                                  INDEXED BY USER-IDX.
016600         10  UT-USER-CODE        PIC 9(09).
016700         10  UT-USER-NAME        PIC X(40).
016800     05  FILLER                  PIC X(01).
016900****** DISPLAY-ONLY VIEW OF ONE TABLE ROW, DROPPED IN DURING A
017000****** TRACE RUN RATHER THAN UNPACKING THE GROUP BY HAND.
017100 01  WS-USER-AREA-X REDEFINES WS-USER-AREA.
017200     05  FILLER                  PIC X(03).
017300     05  WS-USER-TBL-X OCCURS 500 TIMES
017400                                  PIC X(49).
017500     05  FILLER                  PIC X(01).
017600
017700****** ACTIVITY-TYPE TALLY TABLE FOR 500-DO-MOST-COMMON, ONE ROW
017800****** PER ACTIVITY TYPE THIS SHOP RECOGNIZES -- SAME SEARCH IDIOM
017900****** TRMTSRCH USED AGAINST ITS LAB-TEST TABLE, JUST A TALLY
018000****** INSTEAD OF A COST LOOKUP.
018100 01  WS-TALLY-AREA.
018200     05  WS-TALLY-TBL OCCURS 5 TIMES INDEXED BY TALLY-IDX.
018300         10  TALLY-ACTIVITY-TYPE  PIC X(16).
018400         10  TALLY-COUNT          PIC 9(09) COMP.
018500     05  FILLER                  PIC X(01).
018600****** ALTERNATE VIEW OF THE WHOLE TABLE, USED ONLY TO ZERO IT IN
018700****** ONE MOVE INSTEAD OF FIVE.
018800 01  WS-TALLY-AREA-X REDEFINES WS-TALLY-AREA.
018900     05  FILLER                  PIC X(125).
019000
019100 01  WS-BEST-SO-FAR.
019200     05  BEST-USER-CODE          PIC 9(09).
019300     05  BEST-USER-NAME          PIC X(40).
019400     05  BEST-KCAL-TOTAL         PIC 9(09)V99.
019500     05  FILLER                  PIC X(01).
019600
019700 01  WS-WORK-AREA.
019800     05  WS-ONE-KCAL             PIC 9(09)V99.
019900     05  WS-PLAN-TOTAL           PIC 9(09)V99.
020000     05  WS-ONE-CALL-RETCODE     PIC S9(04) COMP.
020100     05  WS-REPEAT-COUNTER       PIC 9(05) COMP.
020200     05  FILLER                  PIC X(01).
020300
020400 01  CALCKCAL-PARMS-AREA.
020500     05  CK-ACTIVITY-TYPE        PIC X(16).
020600     05  CK-DURATION-SEC         PIC 9(07).
020700     05  CK-BPM                  PIC 9(03).
020800     05  CK-DISTANCE-KM          PIC 9(05)V9(04).
020900     05  CK-ALTIMETRY            PIC 9(01)V9(04).
021000     05  CK-REPS                 PIC 9(05).
021100     05  CK-WEIGHT-KG            PIC 9(05)V9(04).
021200     05  CK-MULTIPLIER           PIC 9(01)V9(04).
021300
021400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021500     05 RECORDS-READ             PIC 9(9) COMP.
021600     05 RESULT-USERS-SEEN        PIC 9(7) COMP.
021700     05 BEST-TALLY-IDX           PIC 9(02) COMP.
021710     05 WS-RETURN-LTH            PIC S9(4) COMP.
021800
021900 01  FLAGS-AND-SWITCHES.
022000     05 MORE-USERS-SW            PIC X(01) VALUE "Y".
022100         88 NO-MORE-USERS VALUE "N".
022200
022300 COPY ABENDREC.
022400
022500 77  PARA-NAME                    PIC X(32) VALUE SPACES.
022600
022700 LINKAGE SECTION.
022800
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
023200         VARYING USER-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.
023300
023400     EVALUATE TRUE
023500         WHEN QP-QUERY-MOST-COMMON-ACTIVITY
023600             PERFORM 500-DO-MOST-COMMON THRU 500-EXIT
023700         WHEN QP-QUERY-HARDEST-PLAN
023800             PERFORM 600-DO-HARDEST-PLAN THRU 600-EXIT
023900         WHEN OTHER
024000             MOVE "*** UNRECOGNIZED QUERY-NAME ON QRYPARM"
024100                                  TO ABEND-REASON
024200             GO TO 1000-ABEND-RTN
024300     END-EVALUATE.
024400
024500     PERFORM 900-WRITE-RESULT THRU 900-EXIT.
024600     PERFORM 999-CLEANUP THRU 999-EXIT.
024700     MOVE ZERO TO RETURN-CODE.
024800     GOBACK.
024900
025000 000-HOUSEKEEPING.
025100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200     DISPLAY "******** BEGIN JOB QRYRUN2 ********".
025300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-BEST-SO-FAR,
025500                WS-USER-AREA, WS-TALLY-AREA.
025600
025700     READ QRYPARM INTO QRYPARM-REC
025800         AT END
025900         MOVE "*** NO QRYPARM CONTROL RECORD" TO ABEND-REASON
026000         GO TO 1000-ABEND-RTN
026100     END-READ.
026200
026300     PERFORM 010-INIT-TALLY-TABLE THRU 010-EXIT
026400         VARYING TALLY-IDX FROM 1 BY 1 UNTIL TALLY-IDX > 5.
026500 000-EXIT.
026600     EXIT.
026700
026800****** THE FIVE ACTIVITY TYPES CALCKCAL KNOWS -- KEEP THIS LIST IN
026900****** STEP WITH CALCKCAL'S OWN 88-LEVELS.
027000 010-INIT-TALLY-TABLE.
027100     MOVE "010-INIT-TALLY-TABLE" TO PARA-NAME.
027200     EVALUATE TALLY-IDX
027300         WHEN 1
027400             MOVE 'TRACKRUN        '
027500                          TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
027600         WHEN 2
027700             MOVE 'MOUNTAINRUN     '
027800                          TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
027900         WHEN 3
028000             MOVE 'PUSHUP          '
028100                          TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
028200         WHEN 4
028300             MOVE 'DIAMONDPUSHUP   '
028400                          TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
028500         WHEN 5
028600             MOVE 'WEIGHTLIFTING   '
028700                          TO TALLY-ACTIVITY-TYPE(TALLY-IDX)
028800     END-EVALUATE.
028900     MOVE ZERO TO TALLY-COUNT(TALLY-IDX).
029000 010-EXIT.
029100     EXIT.
029200
029300 050-LOAD-USER-TABLE.
029400     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
029500     READ USRDATA INTO FITUSER-REC
029600         AT END
029700         MOVE "N" TO MORE-USERS-SW
029800         GO TO 050-EXIT
029900     END-READ.
030000     ADD +1 TO RECORDS-READ.
030100     IF USER-IDX > 500
030200         MOVE "*** USER ROSTER TABLE FULL (500)" TO ABEND-REASON
030300         GO TO 1000-ABEND-RTN.
030400     MOVE FU-USER-CODE            TO UT-USER-CODE(USER-IDX).
030500     MOVE FU-USER-NAME            TO UT-USER-NAME(USER-IDX).
030600     SET USER-COUNT TO USER-IDX.
030700 050-EXIT.
030800     EXIT.
030900
031000 500-DO-MOST-COMMON.
031100     MOVE "500-DO-MOST-COMMON" TO PARA-NAME.
031200     MOVE 'QUERYMOSTCOMMONACTIVITY ' TO RESULT-QUERY-NAME.
031300     PERFORM 510-TALLY-ONE-USER THRU 510-EXIT
031400         VARYING USER-IDX FROM 1 BY 1
031500         UNTIL USER-IDX > USER-COUNT.
031600
031700     SET BEST-TALLY-IDX TO 1.
031800     PERFORM 520-FIND-BEST-TALLY THRU 520-EXIT
031900         VARYING TALLY-IDX FROM 2 BY 1 UNTIL TALLY-IDX > 5.
032000
032100     MOVE TALLY-ACTIVITY-TYPE(BEST-TALLY-IDX)
032200                                  TO RESULT-ACTIVITY-TYPE.
032300     MOVE TALLY-COUNT(BEST-TALLY-IDX) TO RESULT-COUNT.
032400 500-EXIT.
032500     EXIT.
032600
032700 510-TALLY-ONE-USER.
032800     MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
032900     READ FITMSTR INTO FITMSTR-AREA
033000         INVALID KEY
033100             MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
033200                                  TO ABEND-REASON
033300             GO TO 1000-ABEND-RTN
033400     END-READ.
033500     ADD +1 TO RESULT-USERS-SEEN.
033600
033700     PERFORM 515-TALLY-ONE-DONE THRU 515-EXIT
033800         VARYING DONE-IDX FROM 1 BY 1
033900         UNTIL DONE-IDX > FITMSTR-DONE-COUNT.
034000 510-EXIT.
034100     EXIT.
034200
034300 515-TALLY-ONE-DONE.
034400     SET TALLY-IDX TO 1.
034500     SEARCH WS-TALLY-TBL
034600         AT END
034700             MOVE "*** DONE ACTIVITY-TYPE NOT IN TALLY TABLE"
034800                                  TO ABEND-REASON
034900             GO TO 1000-ABEND-RTN
035000         WHEN TALLY-ACTIVITY-TYPE(TALLY-IDX)
035100                            = DONE-ACTIVITY-TYPE(DONE-IDX)
035200             ADD 1 TO TALLY-COUNT(TALLY-IDX)
035300     END-SEARCH.
035400 515-EXIT.
035500     EXIT.
035600
035700 520-FIND-BEST-TALLY.
035800     IF TALLY-COUNT(TALLY-IDX) > TALLY-COUNT(BEST-TALLY-IDX)
035900         SET BEST-TALLY-IDX TO TALLY-IDX.
036000 520-EXIT.
036100     EXIT.
036200
036300 600-DO-HARDEST-PLAN.
036400     MOVE "600-DO-HARDEST-PLAN" TO PARA-NAME.
036500     MOVE 'QUERYHARDESTTRAININGPLAN' TO RESULT-QUERY-NAME.
036600     PERFORM 610-PLAN-ONE-USER THRU 610-EXIT
036700         VARYING USER-IDX FROM 1 BY 1
036800         UNTIL USER-IDX > USER-COUNT.
036900
037000     MOVE BEST-USER-CODE          TO RESULT-USER-CODE.
037100     MOVE BEST-USER-NAME          TO RESULT-USER-NAME.
037200     MOVE BEST-KCAL-TOTAL         TO RESULT-NUMERIC.
037300 600-EXIT.
037400     EXIT.
037500
037600 610-PLAN-ONE-USER.
037700     MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
037800     READ FITMSTR INTO FITMSTR-AREA
037900         INVALID KEY
038000             MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
038100                                  TO ABEND-REASON
038200             GO TO 1000-ABEND-RTN
038300     END-READ.
038400     ADD +1 TO RESULT-USERS-SEEN.
038500
038600     MOVE ZERO TO WS-PLAN-TOTAL.
038700     PERFORM 615-PLAN-ONE-ENTRY THRU 615-EXIT
038800         VARYING PLAN-IDX FROM 1 BY 1
038900         UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT.
039000
039100     IF WS-PLAN-TOTAL > BEST-KCAL-TOTAL
039200         MOVE WS-PLAN-TOTAL       TO BEST-KCAL-TOTAL
039300         MOVE FITMSTR-KEY         TO BEST-USER-CODE
039400         MOVE FITMSTR-USER-NAME   TO BEST-USER-NAME.
039500 610-EXIT.
039600     EXIT.
039700
039800 615-PLAN-ONE-ENTRY.
039900     MOVE PLANT-ACTIVITY-TYPE(PLAN-IDX) TO CK-ACTIVITY-TYPE.
040000     MOVE PLANT-DURATION-SEC(PLAN-IDX)  TO CK-DURATION-SEC.
040100     MOVE PLANT-BPM(PLAN-IDX)           TO CK-BPM.
040200     MOVE PLANT-DISTANCE-KM(PLAN-IDX)   TO CK-DISTANCE-KM.
040300     MOVE PLANT-ALTIMETRY(PLAN-IDX)     TO CK-ALTIMETRY.
040400     MOVE PLANT-REPS(PLAN-IDX)          TO CK-REPS.
040500     MOVE PLANT-WEIGHT-KG(PLAN-IDX)     TO CK-WEIGHT-KG.
040600     MOVE FITMSTR-CALORIE-MULT          TO CK-MULTIPLIER.
040700
040800     CALL 'CALCKCAL' USING CALCKCAL-PARMS-AREA, WS-ONE-KCAL,
040900                            WS-ONE-CALL-RETCODE.
041000     IF WS-ONE-CALL-RETCODE NOT = ZERO
041100         MOVE "*** NON-ZERO RETURN CODE FROM CALCKCAL"
041200                                  TO ABEND-REASON
041300         GO TO 1000-ABEND-RTN.
041400
041500     PERFORM 620-ADD-REPEATS THRU 620-EXIT
041600         VARYING WS-REPEAT-COUNTER FROM 1 BY 1
041700         UNTIL WS-REPEAT-COUNTER > PLANT-TIMES(PLAN-IDX).
041800 615-EXIT.
041900     EXIT.
042000
042100 620-ADD-REPEATS.
042200     ADD WS-ONE-KCAL TO WS-PLAN-TOTAL.
042300 620-EXIT.
042400     EXIT.
042500
042600 700-CLOSE-FILES.
042700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
042800     CLOSE QRYPARM, USRDATA, QRYRSLT, SYSOUT, FITMSTR.
042900 700-EXIT.
043000     EXIT.
043100
043200 800-OPEN-FILES.
043300     OPEN INPUT QRYPARM, USRDATA, FITMSTR.
043400     OPEN OUTPUT QRYRSLT, SYSOUT.
043500 800-EXIT.
043600     EXIT.
043700
043800 900-WRITE-RESULT.
043850     MOVE "900-WRITE-RESULT" TO PARA-NAME.
043860     MOVE ZERO TO WS-RETURN-LTH.
043870     CALL 'TRMLEN' USING RESULT-USER-NAME, WS-RETURN-LTH.
043880     IF WS-RETURN-LTH = ZERO
043890         MOVE 1 TO WS-RETURN-LTH.
043900     DISPLAY "RESULT FOR USER: "
043910         RESULT-USER-NAME(1:WS-RETURN-LTH).
044000     WRITE QUERY-RESULT-REC FROM FITRSLT-REC.
044100 900-EXIT.
044200     EXIT.
044300
044400 999-CLEANUP.
044500     MOVE "999-CLEANUP" TO PARA-NAME.
044600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
044700
044800     DISPLAY "** RECORDS READ **".
044900     DISPLAY RECORDS-READ.
045000     DISPLAY "** ROSTER USERS SEEN **".
045100     DISPLAY RESULT-USERS-SEEN.
045200
045300     DISPLAY "******** NORMAL END OF JOB QRYRUN2 ********".
045400 999-EXIT.
045500     EXIT.
045600
045700 1000-ABEND-RTN.
045800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
045900     WRITE SYSOUT-REC FROM ABEND-REC.
046000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046100     DISPLAY "*** ABNORMAL END OF JOB-QRYRUN2 ***" UPON CONSOLE.
046200     DIVIDE ZERO-VAL INTO ONE-VAL.
