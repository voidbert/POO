000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  LEAPFWD.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS THE ENGINE'S "LEAP FORWARD" STATE
001300*          TRANSITION -- IT MOVES THE CLOCK (FITCTL CTL-NOW-DATE)
001400*          AHEAD TO A GOAL DATE CARRIED ON LEAPCTL, AND FOR EVERY
001500*          USER ON THE ROSTER (IN USER-CODE ORDER):
001600*
001700*              (1) PROMOTES EVERY "TO-DO" ACTIVITY WHOSE END
001800*                  TIMESTAMP FALLS AT OR BEFORE GOAL TO "DONE",
001900*              (2) MATERIALIZES EVERY TRAINING-PLAN OCCURRENCE
002000*                  FALLING ON A QUALIFYING CALENDAR DAY FROM NOW
002100*                  THROUGH GOAL, WHOSE OWN END FALLS AT OR
002200*                  BEFORE GOAL -- ADDING IT STRAIGHT TO "DONE".
002300*
002400*          NOTHING IS EVER REMOVED FROM "DONE".  A "TO-DO" ENTRY
002500*          THAT DOES NOT QUALIFY STAYS ON THE TABLE.  THE RUN IS
002600*          REJECTED OUTRIGHT, BEFORE FITMSTR IS TOUCHED, IF THE
002700*          GOAL IS NOT STRICTLY LATER THAN THE CURRENT NOW.
002800*
002900******************************************************************
003000
003100 PARAMETER CARD FILE    -   FIT0001.LEAPCTL
003200
003300 NEW-USER INPUT FILE    -   FIT0001.USRDATA (ROSTER ORDER)
003400
003500 CONTROL CARD FILE      -   FIT0001.FITCTL (I-O -- CLOCK ADVANCES)
003600
003700 VSAM MASTER FILE       -   FIT0001.FITMSTR (I-O)
003800
003900 DUMP FILE              -   SYSOUT
004000
004100*    CHANGE LOG
004200*    ----------
004300*    01/01/08  JS   ----  ORIGINAL PROGRAM (AS PATLIST).
004400*    09/30/09  RM   0109  RETARGETED FROM THE INPATIENT CENSUS/
004500*                         TREATMENT REPORT TO THE FITNESS ENGINE'S
004600*                         LEAP-FORWARD BATCH STEP.  THE OLD
004700*                         PATIENT-BY-PATIENT REPORT PRINT BECOMES
004800*                         THE USER-BY-USER TO-DO-PROMOTE-AND-PLAN-
004900*                         MATERIALIZE SWEEP IN 200-LEAP-ONE-USER.
005000*    10/05/09  RM   0112  ADDED THE CALENDAR WALK (700-INCREMENT-
005100*                         DATE/710-LEAP-YEAR-CHECK) AND THE
005200*                         WEEKDAY TEST (410-CALC-WEEKDAY) --
005300*                         NEITHER TABLE NOR INTRINSIC FUNCTION
005400*                         EXISTED ON THIS
005500*                         SHOP'S COMPILER FOR EITHER ONE, SO BOTH
005600*                         ARE HAND-CODED HERE FROM ORDINARY
005700*                         ARITHMETIC.
005800*    11/02/09  RM   0114  DROPPED THE PAGE-PRINT PARAGRAPHS (600
005900*                         THROUGH 790 IN THE OLD PATLIST) -- THIS
006000*                         STEP WRITES NO REPORT, IT ONLY REWRITES
006100*                         FITMSTR AND FITCTL.
006200*    04/02/98  JS   0071  Y2K READINESS REVIEW -- THE CALENDAR
006300*                         WALK CARRIES A FULL 4-DIGIT CCYY
006400*                         THROUGHOUT, INCLUDING THE LEAP-YEAR
006500*                         TEST, SO THE
006600*                         CENTURY ROLLOVER NEEDS NO SPECIAL CASE.
006700*    02/22/11  DHK  0133  460-PROMOTE-TODO WAS SHIFTING THE WRONG
006800*                         ENTRY DOWN WHEN A KEPT ROW FOLLOWED A
006900*                         PROMOTED ONE -- FIXED THE COMPACTION TO
007000*                         COPY FROM TODO-IDX TO WS-KEEP-COUNT, NOT
007100*                         THE OTHER WAY AROUND.
007200*    08/19/13  PLR  0158  FITMSTR-DONE-TBL IS NOW CHECKED FOR ROOM
007300*                         BEFORE EVERY PROMOTION -- ABEND
007400*                         INSTEAD OF LOSING AN OCCURRENCE IF IT
007500*                         EVER FILLS.
007600******************************************************************
007700
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-390.
008100 OBJECT-COMPUTER. IBM-390.
008200 SPECIAL-NAMES.
008300     C01 IS NEXT-PAGE.
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT SYSOUT
008700     ASSIGN TO UT-S-SYSOUT
008800       ORGANIZATION IS SEQUENTIAL.
008900
009000     SELECT LEAPCTL
009100     ASSIGN TO UT-S-LEAPCTL
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS OFCODE.
009400
009500     SELECT USRDATA
009600     ASSIGN TO UT-S-USRDATA
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT FITCTL
010100     ASSIGN TO UT-S-FITCTL
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS OFCODE.
010400
010500     SELECT FITMSTR
010600            ASSIGN       TO FITMSTR
010700            ORGANIZATION IS INDEXED
010800            ACCESS MODE  IS RANDOM
010900            RECORD KEY   IS FITMSTR-KEY
011000            FILE STATUS  IS FITMSTR-STATUS.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 120 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(120).
012100
012200****** ONE RECORD, CARRYING THE TARGET ("GOAL") DATE/TIME TO LEAP
012300****** THE ENGINE CLOCK FORWARD TO.
012400 FD  LEAPCTL
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 24 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS LEAPCTL-REC.
013000 01  LEAPCTL-REC.
013100     05  LC-GOAL-DATE            PIC 9(14).
013200     05  FILLER                  PIC X(10).
013300
013400****** NEW-ENROLLEE FEED, READ HERE ONLY TO BUILD THE ROSTER-ORDER
013500****** USER-CODE/NAME TABLE -- FITMSTR CARRIES THE ACTIVITY DATA
013600 FD  USRDATA
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 198 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS USER-REC-DATA.
014200 01  USER-REC-DATA PIC X(198).
014300
014400****** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK FORWARD
014500****** BETWEEN JOB STEPS -- THIS IS THE ONE STEP THAT ADVANCES IT.
014600 FD  FITCTL
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 25 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS FITCTL-REC.
015200 01  FITCTL-REC.
015300     05  CTL-NOW-DATE             PIC 9(14).
015400     05  CTL-NEXT-USER-CODE       PIC 9(09).
015500     05  FILLER                   PIC X(02).
015600
015700 FD  FITMSTR
015800     RECORD CONTAINS 2964 CHARACTERS
015900     DATA RECORD IS FITMSTR-REC.
016000 01  FITMSTR-REC.
016100     05 FITMSTR-KEY      PIC 9(09).
016200     05 FILLER           PIC X(2955).
016300
016400** QSAM FILE
016500 WORKING-STORAGE SECTION.
016600
016700 01  FILE-STATUS-CODES.
016800     05  OFCODE                  PIC X(2).
016900         88 CODE-READ     VALUE SPACES.
017000         88 NO-MORE-DATA  VALUE "10".
017100     05  FITMSTR-STATUS          PIC X(2).
017200         88 RECORD-FOUND    VALUE "00".
017300
017400** VSAM FILE
017500 COPY FITMSTR.
017600
017700 COPY FITUSER.
017800
017900 01  WS-SYSOUT-REC.
018000     05  MSG                     PIC X(80).
018100     05  FILLER                  PIC X(01).
018200
018300****** ROSTER-ORDER USER-CODE TABLE, LOADED ONCE FROM USRDATA AND
018400****** WALKED IN ORDER -- THE SAME EQUIPMENT-TABLE IDIOM QRYRUN1
018500****** AND QRYRUN2 USE AGAINST FITMSTR, KEYED THE SAME WAY HERE.
018600 01  WS-USER-AREA.
018700     05  USER-COUNT              PIC 9(03) COMP.
018800     05  WS-USER-TBL OCCURS 500 TIMES
018900                                  INDEXED BY USER-IDX.
019000         10  UT-USER-CODE        PIC 9(09).
019100         10  UT-USER-NAME        PIC X(40).
019200     05  FILLER                  PIC X(01).
019300****** DISPLAY-ONLY VIEW OF ONE TABLE ROW, DROPPED IN DURING A
019400****** TRACE RUN RATHER THAN UNPACKING THE GROUP BY HAND.
019500 01  WS-USER-AREA-X REDEFINES WS-USER-AREA.
019600     05  FILLER                  PIC X(03).
019700     05  WS-USER-TBL-X OCCURS 500 TIMES
019800                                  PIC X(49).
019900     05  FILLER                  PIC X(01).
020000
020100****** THE CALENDAR-WALK "NOW" POINTER, WALKED ONE DAY AT A TIME
020200****** FROM THE SAVED ENGINE NOW UP TO THE GOAL, FOR EACH USER IN
020300****** TURN -- RESET PER USER SINCE EACH USER'S OWN PLAN-WEEKDAYS
020400****** MASK AND PLAN-TBL DECIDE WHAT A QUALIFYING DAY PRODUCES.
020500 01  WS-WALK-DATE-ONLY           PIC 9(08).
020600****** BROKEN-OUT CCYY/MM/DD VIEW OF THE SAME FIELD, FOR THE
020700****** CALENDAR-INCREMENT AND WEEKDAY ARITHMETIC BELOW.
020800 01  WS-WALK-DATE-X REDEFINES WS-WALK-DATE-ONLY.
020900     05  WS-WALK-CCYY            PIC 9(04).
021000     05  WS-WALK-MM              PIC 9(02).
021100     05  WS-WALK-DD              PIC 9(02).
021200
021300 01  WS-CALENDAR-AREA.
021400     05  WS-NOW-DATE-ONLY        PIC 9(08).
021500     05  WS-GOAL-DATE-ONLY       PIC 9(08).
021600     05  WS-DAYS-THIS-MONTH      PIC 9(02) COMP.
021700     05  WS-LEAP-REM             PIC 9(02) COMP.
021800     05  LEAP-YEAR-SW            PIC X(01).
021900         88 LEAP-YEAR     VALUE "Y".
022000         88 NOT-LEAP-YEAR VALUE "N".
022100     05  FILLER                  PIC X(01).
022200
022300****** THE TWELVE MONTH LENGTHS, SHORT FEBRUARY -- 710-LEAP-YEAR-
022400****** CHECK PATCHES FEBRUARY TO 29 ON A LEAP YEAR BEFORE THE
022500****** OVERFLOW TEST IN 700-INCREMENT-DATE RUNS.
022600 01  WS-MONTH-TBL-AREA.
022700     05  MONTH-DAYS OCCURS 12 TIMES PIC 9(02) COMP.
022800     05  FILLER                  PIC X(01).
022900
023000****** ZELLER'S-CONGRUENCE WORK FIELDS FOR 410-CALC-WEEKDAY.  NO
023100****** INTRINSIC FUNCTION FOR DAY-OF-WEEK EXISTS ON THIS SHOP'S
023200****** COMPILER, SO THE CLASSIC HAND ARITHMETIC IS USED INSTEAD.
023300****** RESULT IS WEEKDAY-IDX, 1=MONDAY THROUGH 7=SUNDAY, MATCHING
023400****** THE LEFT-TO-RIGHT ORDER OF FITMSTR-PLAN-WEEKDAYS' 7 DIGITS.
023500 01  WS-ZELLER-AREA.
023600     05  Z-MONTH                 PIC 9(02) COMP.
023700     05  Z-YEAR                  PIC 9(04) COMP.
023800     05  Z-CENTURY               PIC 9(02) COMP.
023900     05  Z-YR-IN-CENT            PIC 9(02) COMP.
024000     05  Z-TERM1                 PIC 9(02) COMP.
024100     05  Z-TERM2                 PIC 9(02) COMP.
024200     05  Z-TERM3                 PIC 9(02) COMP.
024300     05  Z-SUM                   PIC 9(04) COMP.
024400     05  Z-QUOTIENT              PIC 9(02) COMP.
024500     05  Z-DOW-RAW               PIC 9(01) COMP.
024600     05  WS-WEEKDAY-RAW          PIC S9(02) COMP.
024700     05  WEEKDAY-IDX             PIC 9(01) COMP.
024800     05  FILLER                  PIC X(01).
024900
025000****** TIMESTAMP WORK FIELDS FOR THE TWO PLACES THIS PROGRAM
025100****** COMPUTES AN END FROM A START AND A DURATION -- THE SAME
025200****** PLAIN-ARITHMETIC "END = START + DURATION" RULE ACTVUPDT
025300****** USES FOR ITS OWN OVERLAP TEST.
025400 01  WS-TIMESTAMP-AREA.
025500     05  WS-ENTRY-START          PIC 9(14).
025600     05  WS-OCC-START            PIC 9(14).
025700     05  WS-OCC-END              PIC 9(14).
025800     05  WS-TODO-END             PIC 9(14).
025900     05  FILLER                  PIC X(02).
026000
026100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026200     05 RECORDS-READ             PIC 9(9) COMP.
026300     05 RESULT-USERS-SEEN        PIC 9(7) COMP.
026400     05 WS-OCC-COUNTER           PIC 9(05) COMP.
026500     05 WS-KEEP-COUNT            PIC 9(03) COMP.
026600     05 WS-MONTH-IDX             PIC 9(02) COMP.
026700
026800 01  FLAGS-AND-SWITCHES.
026900     05 MORE-USERS-SW            PIC X(01) VALUE "Y".
027000         88 NO-MORE-USERS VALUE "N".
027100
027200 COPY ABENDREC.
027300
027400 77  PARA-NAME                    PIC X(32) VALUE SPACES.
027500
027600 LINKAGE SECTION.
027700
027800 PROCEDURE DIVISION.
027900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028000     PERFORM 100-MAINLINE THRU 100-EXIT.
028100     PERFORM 900-REWRITE-FITCTL THRU 900-EXIT.
028200     PERFORM 999-CLEANUP THRU 999-EXIT.
028300     MOVE ZERO TO RETURN-CODE.
028400     GOBACK.
028500
028600 000-HOUSEKEEPING.
028700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028800     DISPLAY "******** BEGIN JOB LEAPFWD ********".
028900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-USER-AREA,
029100                WS-CALENDAR-AREA, WS-ZELLER-AREA,
029200                WS-TIMESTAMP-AREA.
029300
029400     PERFORM 010-INIT-MONTH-TABLE THRU 010-EXIT.
029500
029600     READ LEAPCTL INTO LEAPCTL-REC
029700         AT END
029800         MOVE "*** NO LEAPCTL CONTROL RECORD" TO ABEND-REASON
029900         GO TO 1000-ABEND-RTN
030000     END-READ.
030100
030200     READ FITCTL INTO FITCTL-REC
030300         AT END
030400         MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
030500         GO TO 1000-ABEND-RTN
030600     END-READ.
030700
030800****** PRECONDITION -- GOAL MUST BE STRICTLY LATER THAN NOW, OR
030900****** THE WHOLE RUN IS REJECTED BEFORE FITMSTR IS EVER OPENED
031000****** FOR UPDATE -- NO PARTIAL EFFECT.
031100     IF LC-GOAL-DATE NOT > CTL-NOW-DATE
031200         MOVE "*** GOAL DATE NOT STRICTLY AFTER NOW -- REJECTED"
031300                                  TO ABEND-REASON
031400         MOVE CTL-NOW-DATE(1:9)       TO EXPECTED-VAL
031500         MOVE LC-GOAL-DATE(1:9)       TO ACTUAL-VAL
031600         GO TO 1000-ABEND-RTN.
031700
031800     MOVE CTL-NOW-DATE(1:8)       TO WS-NOW-DATE-ONLY.
031900     MOVE LC-GOAL-DATE(1:8)       TO WS-GOAL-DATE-ONLY.
032000
032100     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
032200         VARYING USER-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.
032300 000-EXIT.
032400     EXIT.
032500
032600****** THE TWELVE MONTH LENGTHS, SHORT FEBRUARY -- PLAIN
032700****** SEQUENTIAL MOVES, THE SAME WAY 850-LOAD-MULT-TABLE IN
032800****** ACTVUPDT LOADS
032900****** ITS OWN SMALL LOOKUP TABLE.
033000 010-INIT-MONTH-TABLE.
033100     MOVE "010-INIT-MONTH-TABLE" TO PARA-NAME.
033200     MOVE 31 TO MONTH-DAYS(1).
033300     MOVE 28 TO MONTH-DAYS(2).
033400     MOVE 31 TO MONTH-DAYS(3).
033500     MOVE 30 TO MONTH-DAYS(4).
033600     MOVE 31 TO MONTH-DAYS(5).
033700     MOVE 30 TO MONTH-DAYS(6).
033800     MOVE 31 TO MONTH-DAYS(7).
033900     MOVE 31 TO MONTH-DAYS(8).
034000     MOVE 30 TO MONTH-DAYS(9).
034100     MOVE 31 TO MONTH-DAYS(10).
034200     MOVE 30 TO MONTH-DAYS(11).
034300     MOVE 31 TO MONTH-DAYS(12).
034400 010-EXIT.
034500     EXIT.
034600
034700 050-LOAD-USER-TABLE.
034800     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
034900     READ USRDATA INTO FITUSER-REC
035000         AT END
035100         MOVE "N" TO MORE-USERS-SW
035200         GO TO 050-EXIT
035300     END-READ.
035400     ADD +1 TO RECORDS-READ.
035500     IF USER-IDX > 500
035600         MOVE "*** USER ROSTER TABLE FULL (500)" TO ABEND-REASON
035700         GO TO 1000-ABEND-RTN.
035800     MOVE FU-USER-CODE            TO UT-USER-CODE(USER-IDX).
035900     MOVE FU-USER-NAME            TO UT-USER-NAME(USER-IDX).
036000     SET USER-COUNT TO USER-IDX.
036100 050-EXIT.
036200     EXIT.
036300
036400****** THE LEAP-FORWARD SWEEP ITSELF -- EVERY USER ON THE ROSTER,
036500****** IN USER-CODE ORDER, GETS THE SAME TREATMENT.
036600 100-MAINLINE.
036700     MOVE "100-MAINLINE" TO PARA-NAME.
036800     PERFORM 200-LEAP-ONE-USER THRU 200-EXIT
036900         VARYING USER-IDX FROM 1 BY 1 UNTIL USER-IDX > USER-COUNT.
037000 100-EXIT.
037100     EXIT.
037200
037300 200-LEAP-ONE-USER.
037400     MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
037500     READ FITMSTR INTO FITMSTR-AREA
037600         INVALID KEY
037700             MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
037800                                  TO ABEND-REASON
037900             GO TO 1000-ABEND-RTN
038000     END-READ.
038100     ADD +1 TO RESULT-USERS-SEEN.
038200
038300     PERFORM 400-MATERIALIZE-PLAN THRU 400-EXIT.
038400     PERFORM 460-PROMOTE-TODO THRU 460-EXIT.
038500
038600     REWRITE FITMSTR-REC FROM FITMSTR-AREA
038700         INVALID KEY
038800             MOVE "*** FITMSTR REWRITE FAILED" TO ABEND-REASON
038900             GO TO 1000-ABEND-RTN
039000     END-REWRITE.
039100 200-EXIT.
039200     EXIT.
039300
039400****** WALKS EVERY CALENDAR DAY FROM NOW THROUGH GOAL (INCLUSIVE)
039500****** FOR THIS USER, EXPANDING THE TRAINING PLAN ON EVERY DAY
039600****** WHOSE WEEKDAY IS SET IN THIS USER'S OWN PLAN-WEEKDAYS MASK.
039700 400-MATERIALIZE-PLAN.
039800     MOVE "400-MATERIALIZE-PLAN" TO PARA-NAME.
039900     MOVE WS-NOW-DATE-ONLY TO WS-WALK-DATE-ONLY.
040000     PERFORM 405-WALK-ONE-DAY THRU 405-EXIT
040100         UNTIL WS-WALK-DATE-ONLY > WS-GOAL-DATE-ONLY.
040200 400-EXIT.
040300     EXIT.
040400
040500 405-WALK-ONE-DAY.
040600     PERFORM 410-CALC-WEEKDAY THRU 410-EXIT.
040700     IF FITMSTR-PLAN-WEEKDAYS(WEEKDAY-IDX:1) = "1"
040800         PERFORM 420-EXPAND-PLAN-ENTRY THRU 420-EXIT
040900             VARYING PLAN-IDX FROM 1 BY 1
041000             UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT.
041100     PERFORM 700-INCREMENT-DATE THRU 700-EXIT.
041200 405-EXIT.
041300     EXIT.
041400
041500****** ZELLER'S CONGRUENCE AGAINST WS-WALK-CCYY/MM/DD -- RAW
041600****** RESULT 0=SATURDAY THROUGH 6=FRIDAY, RE-BASED BELOW TO
041700****** 1=MONDAY
041800****** THROUGH 7=SUNDAY TO LINE UP WITH THE PLAN-WEEKDAYS MASK.
041900 410-CALC-WEEKDAY.
042000     MOVE "410-CALC-WEEKDAY" TO PARA-NAME.
042100     IF WS-WALK-MM < 3
042200         COMPUTE Z-MONTH = WS-WALK-MM + 12
042300         COMPUTE Z-YEAR = WS-WALK-CCYY - 1
042400     ELSE
042500         MOVE WS-WALK-MM TO Z-MONTH
042600         MOVE WS-WALK-CCYY TO Z-YEAR
042700     END-IF.
042800     DIVIDE Z-YEAR BY 100 GIVING Z-CENTURY REMAINDER Z-YR-IN-CENT.
042900     COMPUTE Z-TERM1 = (13 * (Z-MONTH + 1)) / 5.
043000     COMPUTE Z-TERM2 = Z-YR-IN-CENT / 4.
043100     COMPUTE Z-TERM3 = Z-CENTURY / 4.
043200     COMPUTE Z-SUM = WS-WALK-DD + Z-TERM1 + Z-YR-IN-CENT
043300                     + Z-TERM2 + Z-TERM3 + (5 * Z-CENTURY).
043400     DIVIDE Z-SUM BY 7 GIVING Z-QUOTIENT REMAINDER Z-DOW-RAW.
043500     COMPUTE WS-WEEKDAY-RAW = Z-DOW-RAW - 1.
043600     IF WS-WEEKDAY-RAW <= 0
043700         COMPUTE WS-WEEKDAY-RAW = WS-WEEKDAY-RAW + 7.
043800     MOVE WS-WEEKDAY-RAW TO WEEKDAY-IDX.
043900 410-EXIT.
044000     EXIT.
044100
044200****** ONE PLAN ENTRY ON A QUALIFYING DAY -- ITS START ON THIS DAY
044300****** IS THE WALK DATE GLUED TO THE ENTRY'S OWN TIME-OF-DAY (THE
044400****** ENTRY'S OWN NORMALIZED DATE IN PLANT-EXEC-TIME IS IGNORED).
044500 420-EXPAND-PLAN-ENTRY.
044600     MOVE "420-EXPAND-PLAN-ENTRY" TO PARA-NAME.
044700     MOVE WS-WALK-DATE-ONLY TO WS-ENTRY-START(1:8).
044800     MOVE PLANT-EXEC-TIME(PLAN-IDX)(9:6) TO WS-ENTRY-START(9:6).
044900     PERFORM 440-STORE-OCCURRENCE THRU 440-EXIT
045000         VARYING WS-OCC-COUNTER FROM 0 BY 1
045100         UNTIL WS-OCC-COUNTER >= PLANT-TIMES(PLAN-IDX).
045200 420-EXIT.
045300     EXIT.
045400
045500****** OCCURRENCE I OF THE ENTRY -- STARTS I*DURATION AFTER THE
045600****** ENTRY'S OWN START ON THIS DAY, KEPT ONLY IF IT ENDS AT OR
045700****** BEFORE THE GOAL.
045800 440-STORE-OCCURRENCE.
045900     MOVE "440-STORE-OCCURRENCE" TO PARA-NAME.
046000     COMPUTE WS-OCC-START = WS-ENTRY-START
046100         + (WS-OCC-COUNTER * PLANT-DURATION-SEC(PLAN-IDX)).
046200     COMPUTE WS-OCC-END =
046300         WS-OCC-START + PLANT-DURATION-SEC(PLAN-IDX).
046400     IF WS-OCC-END <= LC-GOAL-DATE
046500         IF FITMSTR-DONE-COUNT = 200
046600             MOVE "*** FITMSTR-DONE-TBL IS FULL" TO ABEND-REASON
046700             GO TO 1000-ABEND-RTN
046800         END-IF
046900         ADD 1 TO FITMSTR-DONE-COUNT
047000         SET DONE-IDX TO FITMSTR-DONE-COUNT
047100         MOVE PLANT-ACTIVITY-TYPE(PLAN-IDX)
047200                                  TO DONE-ACTIVITY-TYPE(DONE-IDX)
047300         MOVE PLANT-DURATION-SEC(PLAN-IDX)
047400                                  TO DONE-DURATION-SEC(DONE-IDX)
047500         MOVE WS-OCC-START        TO DONE-EXEC-DATE(DONE-IDX)
047600         MOVE PLANT-BPM(PLAN-IDX) TO DONE-BPM(DONE-IDX)
047700         MOVE PLANT-DISTANCE-KM(PLAN-IDX)
047800                                  TO DONE-DISTANCE-KM(DONE-IDX)
047900         MOVE PLANT-ALTIMETRY(PLAN-IDX)
048000                                  TO DONE-ALTIMETRY(DONE-IDX)
048100         MOVE PLANT-REPS(PLAN-IDX) TO DONE-REPS(DONE-IDX)
048200         MOVE PLANT-WEIGHT-KG(PLAN-IDX)
048300                                  TO DONE-WEIGHT-KG(DONE-IDX)
048400     END-IF.
048500 440-EXIT.
048600     EXIT.
048700
048800****** PROMOTES EVERY QUALIFYING TO-DO ENTRY TO DONE AND COMPACTS
048900****** THE TO-DO TABLE DOWN OVER THE GAPS LEFT BEHIND -- WS-KEEP-
049000****** COUNT IS THE WRITE POINTER, ALWAYS AT OR BEHIND TODO-IDX.
049100 460-PROMOTE-TODO.
049200     MOVE "460-PROMOTE-TODO" TO PARA-NAME.
049300     MOVE 0 TO WS-KEEP-COUNT.
049400     PERFORM 470-PROMOTE-ONE-TODO THRU 470-EXIT
049500         VARYING TODO-IDX FROM 1 BY 1
049600         UNTIL TODO-IDX > FITMSTR-TODO-COUNT.
049700     MOVE WS-KEEP-COUNT TO FITMSTR-TODO-COUNT.
049800 460-EXIT.
049900     EXIT.
050000
050100 470-PROMOTE-ONE-TODO.
050200     COMPUTE WS-TODO-END =
050300         TODO-EXEC-DATE(TODO-IDX) + TODO-DURATION-SEC(TODO-IDX).
050400     IF WS-TODO-END <= LC-GOAL-DATE
050500         IF FITMSTR-DONE-COUNT = 200
050600             MOVE "*** FITMSTR-DONE-TBL IS FULL" TO ABEND-REASON
050700             GO TO 1000-ABEND-RTN
050800         END-IF
050900         ADD 1 TO FITMSTR-DONE-COUNT
051000         SET DONE-IDX TO FITMSTR-DONE-COUNT
051100         MOVE TODO-ACTIVITY-TYPE(TODO-IDX)
051200                                  TO DONE-ACTIVITY-TYPE(DONE-IDX)
051300         MOVE TODO-DURATION-SEC(TODO-IDX)
051400                                  TO DONE-DURATION-SEC(DONE-IDX)
051500         MOVE TODO-EXEC-DATE(TODO-IDX)
051600                                  TO DONE-EXEC-DATE(DONE-IDX)
051700         MOVE TODO-BPM(TODO-IDX)  TO DONE-BPM(DONE-IDX)
051800         MOVE TODO-DISTANCE-KM(TODO-IDX)
051900                                  TO DONE-DISTANCE-KM(DONE-IDX)
052000         MOVE TODO-ALTIMETRY(TODO-IDX)
052100                                  TO DONE-ALTIMETRY(DONE-IDX)
052200         MOVE TODO-REPS(TODO-IDX) TO DONE-REPS(DONE-IDX)
052300         MOVE TODO-WEIGHT-KG(TODO-IDX)
052400                                  TO DONE-WEIGHT-KG(DONE-IDX)
052500     ELSE
052600         ADD 1 TO WS-KEEP-COUNT
052700         IF WS-KEEP-COUNT NOT = TODO-IDX
052800             MOVE TODO-ACTIVITY-TYPE(TODO-IDX)
052900                         TO TODO-ACTIVITY-TYPE(WS-KEEP-COUNT)
053000             MOVE TODO-DURATION-SEC(TODO-IDX)
053100                         TO TODO-DURATION-SEC(WS-KEEP-COUNT)
053200             MOVE TODO-EXEC-DATE(TODO-IDX)
053300                         TO TODO-EXEC-DATE(WS-KEEP-COUNT)
053400             MOVE TODO-BPM(TODO-IDX)
053500                         TO TODO-BPM(WS-KEEP-COUNT)
053600             MOVE TODO-DISTANCE-KM(TODO-IDX)
053700                         TO TODO-DISTANCE-KM(WS-KEEP-COUNT)
053800             MOVE TODO-ALTIMETRY(TODO-IDX)
053900                         TO TODO-ALTIMETRY(WS-KEEP-COUNT)
054000             MOVE TODO-REPS(TODO-IDX)
054100                         TO TODO-REPS(WS-KEEP-COUNT)
054200             MOVE TODO-WEIGHT-KG(TODO-IDX)
054300                         TO TODO-WEIGHT-KG(WS-KEEP-COUNT)
054400         END-IF
054500     END-IF.
054600 470-EXIT.
054700     EXIT.
054800
054900****** ADDS ONE CALENDAR DAY TO THE WALK DATE, ROLLING MONTH AND
055000****** YEAR AS NEEDED -- NO INTRINSIC FUNCTION FOR THIS EITHER, SO
055100****** THE MONTH-LENGTH TABLE PLUS THE LEAP-YEAR TEST DO THE WORK.
055200 700-INCREMENT-DATE.
055300     MOVE "700-INCREMENT-DATE" TO PARA-NAME.
055400     ADD 1 TO WS-WALK-DD.
055500     PERFORM 710-LEAP-YEAR-CHECK THRU 710-EXIT.
055600     MOVE MONTH-DAYS(WS-WALK-MM) TO WS-DAYS-THIS-MONTH.
055700     IF WS-WALK-MM = 2 AND LEAP-YEAR
055800         MOVE 29 TO WS-DAYS-THIS-MONTH.
055900     IF WS-WALK-DD > WS-DAYS-THIS-MONTH
056000         MOVE 1 TO WS-WALK-DD
056100         ADD 1 TO WS-WALK-MM
056200         IF WS-WALK-MM > 12
056300             MOVE 1 TO WS-WALK-MM
056400             ADD 1 TO WS-WALK-CCYY
056500         END-IF
056600     END-IF.
056700 700-EXIT.
056800     EXIT.
056900
057000****** STANDARD LEAP-YEAR TEST -- DIVISIBLE BY 4, NOT BY 100
057100****** UNLESS ALSO BY 400.
057200 710-LEAP-YEAR-CHECK.
057300     MOVE "710-LEAP-YEAR-CHECK" TO PARA-NAME.
057400     DIVIDE WS-WALK-CCYY BY 4   GIVING Z-QUOTIENT
057500                                 REMAINDER WS-LEAP-REM.
057600     IF WS-LEAP-REM NOT = 0
057700         SET NOT-LEAP-YEAR TO TRUE
057800     ELSE
057900         DIVIDE WS-WALK-CCYY BY 100 GIVING Z-QUOTIENT
058000                                     REMAINDER WS-LEAP-REM
058100         IF WS-LEAP-REM NOT = 0
058200             SET LEAP-YEAR TO TRUE
058300         ELSE
058400             DIVIDE WS-WALK-CCYY BY 400 GIVING Z-QUOTIENT
058500                                         REMAINDER WS-LEAP-REM
058600             IF WS-LEAP-REM = 0
058700                 SET LEAP-YEAR TO TRUE
058800             ELSE
058900                 SET NOT-LEAP-YEAR TO TRUE
059000             END-IF
059100         END-IF
059200     END-IF.
059300 710-EXIT.
059400     EXIT.
059500
059600 800-OPEN-FILES.
059700     OPEN INPUT LEAPCTL, USRDATA.
059800     OPEN I-O FITCTL, FITMSTR.
059900     OPEN OUTPUT SYSOUT.
060000 800-EXIT.
060100     EXIT.
060200
060300****** ONLY THE OTHER PARAGRAPH THAT REWRITES FITCTL -- THE CLOCK
060400****** MOVES TO THE GOAL ONLY AFTER EVERY USER HAS BEEN SWEPT.
060500 900-REWRITE-FITCTL.
060600     MOVE "900-REWRITE-FITCTL" TO PARA-NAME.
060700     MOVE LC-GOAL-DATE TO CTL-NOW-DATE.
060800     REWRITE FITCTL-REC.
060900     IF NOT CODE-READ
061000         MOVE "*** FITCTL REWRITE FAILED" TO ABEND-REASON
061100         GO TO 1000-ABEND-RTN.
061200 900-EXIT.
061300     EXIT.
061400
061500 850-CLOSE-FILES.
061600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061700     CLOSE LEAPCTL, USRDATA, FITCTL, SYSOUT, FITMSTR.
061800 850-EXIT.
061900     EXIT.
062000
062100 999-CLEANUP.
062200     MOVE "999-CLEANUP" TO PARA-NAME.
062300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
062400
062500     DISPLAY "** RECORDS READ **".
062600     DISPLAY RECORDS-READ.
062700     DISPLAY "** ROSTER USERS SEEN **".
062800     DISPLAY RESULT-USERS-SEEN.
062900
063000     DISPLAY "******** NORMAL END OF JOB LEAPFWD ********".
063100 999-EXIT.
063200     EXIT.
063300
063400 1000-ABEND-RTN.
063500     MOVE "1000-ABEND-RTN" TO PARA-NAME.
063600     WRITE SYSOUT-REC FROM ABEND-REC.
063700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
063800     DISPLAY "*** ABNORMAL END OF JOB-LEAPFWD ***" UPON CONSOLE.
063900     DIVIDE ZERO-VAL INTO ONE-VAL.
