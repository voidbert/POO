000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PLANUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES TRAINING-PLAN CHANGES TO FITMSTR.
001300*          EACH PLANDATA RECORD NAMES ONE RECURRING ENTRY TO ADD
001400*          TO A USER'S PLAN, TOGETHER WITH THE WEEKDAY MASK THE
001500*          WHOLE PLAN IS TO RUN ON FROM THIS POINT FORWARD -- IF
001600*          THE MASK ON THE RECORD DIFFERS FROM WHAT FITMSTR
001700*          CARRIES, THE MASK IS REPLACED AND THE USER'S CURRENT
001800*          TO-DO SET IS RE-PROVED AGAINST THE PLAN BEFORE THE NEW
001900*          ENTRY ITSELF IS ADMITTED
002000*
002100******************************************************************
002200
002300         INPUT FILE              -   FIT0001.PLANDATA
002400
002500         VSAM MASTER FILE        -   FIT0001.FITMSTR
002600
002700         DUMP FILE               -   SYSOUT
002800
002900*    CHANGE LOG
003000*    ----------
003100*    01/01/08  JS   ----  ORIGINAL PROGRAM (AS TRMTUPDT).
003200*    06/11/09  RM   0102  RETARGETED FROM PATIENT TREATMENT
003300*                         CHARGE ROLL-UP TO TRAINING-PLAN ENTRY
003400*                         ADMISSION.  LAB-CHARGE TABLE LOGIC
003500*                         REPLACED BY THE PLAN-ENTRY OVERLAP TEST.
003600*    07/09/09  RM   0106  ADDED 320-OVERLAP-TEST -- A NEW PLAN
003700*                         ENTRY MAY NOT OVERLAP ANOTHER ENTRY ON
003800*                         ANY WEEKDAY THE PLAN RUNS.  THE ENTRY'S
003900*                         DURATION IS MULTIPLIED BY ITS OWN
004000*                         PLAN-TIMES FOR THE TEST, THEN STORED AT
004100*                         ITS ORIGINAL, UN-MULTIPLIED DURATION.
004200*    07/21/09  DHK  0108  ADDED 310-SET-WEEKDAYS AND THE
004300*                         330-REVALIDATE-TODO RE-PROVE STEP --
004400*                         CHANGING THE MASK CAN EXPOSE THE PLAN TO
004500*                         A TO-DO ACTIVITY IT NEVER CONFLICTED
004600*                         WITH BEFORE.
004700*    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE FIELDS
004800*                         ARE ALREADY CCYYMMDD, NO WINDOWING
004900*                         LOGIC PRESENT, NO CHANGE.
005000*    02/18/11  DHK  0127  CANDIDATE ENTRY DATE WAS TAKEN AS-IS
005100*                         FROM THE FEED -- NOW FORCED TO
005200*                         00010101 REGARDLESS, PER THE "A PLAN
005300*                         ENTRY HAS NO CALENDAR DATE OF ITS OWN"
005400*                         RULE.
005500*    09/19/13  PLR  0151  FITMSTR-PLAN-TBL FULL (20 ENTRIES) FELL
005600*                         THROUGH SILENTLY ON THE REWRITE --
005700*                         ABEND INSTEAD OF LOSING THE RECORD, SAME
005800*                         FIX AS FIT-151 IN ACTVUPDT.
005810*    05/09/14  TWK  0166  340-ONE-TODO-VS-ALL-PLAN COMPARED A REAL
005820*                         TO-DO DATE AGAINST A YEAR-0001 PLAN TIME
005830*                         DIRECTLY -- COULD NEVER OVERLAP, SAME
005840*                         ROOT CAUSE AS FIT-165 IN ACTVUPDT. NOW
005850*                         GLUES THE TO-DO DATE TO THE ENTRY'S
005860*                         TIME-OF-DAY FIRST.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS NEXT-PAGE.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100
007200     SELECT PLANDATA
007300     ASSIGN TO UT-S-PLANDATA
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS OFCODE.
007600
007700     SELECT FITMSTR
007800            ASSIGN       TO FITMSTR
007900            ORGANIZATION IS INDEXED
008000            ACCESS MODE  IS RANDOM
008100            RECORD KEY   IS FITMSTR-KEY
008200            FILE STATUS  IS FITMSTR-STATUS.
008300
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  SYSOUT
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 100 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SYSOUT-REC.
009200 01  SYSOUT-REC  PIC X(100).
009300
009400****** RECURRING TRAINING-PLAN ENTRY FEED.  LAST RECORD ON THE
009500****** FILE IS A TRAILER CARRYING THE RECORD COUNT -- SEE
009600****** WS-TRAILER-REC BELOW
009700 FD  PLANDATA
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 97 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PLAN-REC-DATA.
010300 01  PLAN-REC-DATA PIC X(97).
010400
010500 FD  FITMSTR
010600     RECORD CONTAINS 2964 CHARACTERS
010700     DATA RECORD IS FITMSTR-REC.
010800 01  FITMSTR-REC.
010900     05 FITMSTR-KEY      PIC 9(09).
011000     05 FILLER           PIC X(2955).
011100
011200** QSAM FILE
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  OFCODE                  PIC X(2).
011700         88 CODE-READ     VALUE SPACES.
011800         88 NO-MORE-DATA  VALUE "10".
011900     05  FITMSTR-STATUS          PIC X(2).
012000         88 RECORD-FOUND    VALUE "00".
012100     05  FILLER                  PIC X(01).
012200
012300** QSAM FILE
012400 COPY FITACTV.
012500
012600** VSAM FILE
012700 COPY FITMSTR.
012800
012900 01  WS-TRAILER-REC.
013000     05  FILLER                  PIC X(1).
013100     05  IN-RECORD-COUNT         PIC 9(9).
013200     05  FILLER                  PIC X(01).
013300
013400 01  WS-SYSOUT-REC.
013500     05  MSG                     PIC X(80).
013600     05  MSG-USER-CODE           PIC 9(09).
013700     05  FILLER                  PIC X(10).
013800     05  FILLER                  PIC X(01).
013900
014000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014100     05 RECORDS-READ             PIC 9(9) COMP.
014200     05 ENTRIES-ADDED            PIC 9(7) COMP.
014300     05 ENTRIES-REJECTED         PIC 9(7) COMP.
014400     05 FILLER                  PIC X(01).
014500
014600 01  FLAGS-AND-SWITCHES.
014700     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
014800         88 NO-MORE-PLANDATA  VALUE "N".
014900     05 ENTRY-ERROR-SW           PIC X(01) VALUE "N".
015000         88 ENTRY-HAS-ERROR  VALUE "Y".
015100     05 OVERLAP-FOUND-SW         PIC X(01) VALUE "N".
015200         88 OVERLAP-FOUND  VALUE "Y".
015300     05 WEEKDAYS-CHANGED-SW      PIC X(01) VALUE "N".
015400         88 WEEKDAYS-CHANGED  VALUE "Y".
015500     05 FILLER                  PIC X(01).
015600
015700 COPY ABENDREC.
015800
015900 77  PARA-NAME                    PIC X(32) VALUE SPACES.
016000 77  WS-END-THIS                  PIC 9(14) COMP.
016100 77  WS-START-OTHER                PIC 9(14) COMP.
016200 77  WS-END-OTHER                  PIC 9(14) COMP.
016210******************************************************************
016220*    HOLDS THE TO-DO ACTIVITY'S OWN CALENDAR DATE GLUED TO A     *
016230*    PLAN ENTRY'S TIME-OF-DAY -- A PLAN ENTRY'S OWN STORED DATE  *
016240*    IS FORCED TO YEAR 0001, SO IT CANNOT BE COMPARED TO A REAL  *
016250*    DATE DIRECTLY.  DISPLAY, NOT COMP, SO THE 8-AND-6 SUBSTRING *
016260*    MOVES IN 340-ONE-TODO-VS-ALL-PLAN WORK.                     *
016270******************************************************************
016280 77  WS-PLAN-TODAY-START           PIC 9(14).
016300 77  WS-SAVE-WEEKDAYS              PIC 9(07) COMP.
016400
016500 PROCEDURE DIVISION.
016600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016700     PERFORM 100-ADD-PLAN-ENTRIES THRU 100-EXIT
016800             UNTIL NO-MORE-PLANDATA.
016900     PERFORM 999-CLEANUP THRU 999-EXIT.
017000     MOVE +0 TO RETURN-CODE.
017100     GOBACK.
017200
017300 000-HOUSEKEEPING.
017400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017500     DISPLAY "******** BEGIN JOB PLANUPDT ********".
017600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017800     PERFORM 900-READ-PLANDATA THRU 900-EXIT.
017900 000-EXIT.
018000     EXIT.
018100
018200 100-ADD-PLAN-ENTRIES.
018300     MOVE "100-ADD-PLAN-ENTRIES" TO PARA-NAME.
018400     PERFORM 300-ADD-PLAN-ENTRY THRU 300-EXIT.
018500     IF ENTRY-HAS-ERROR
018600         ADD +1 TO ENTRIES-REJECTED
018700     ELSE
018800         ADD +1 TO ENTRIES-ADDED.
018900     PERFORM 900-READ-PLANDATA THRU 900-EXIT.
019000 100-EXIT.
019100     EXIT.
019200
019300 300-ADD-PLAN-ENTRY.
019400     MOVE "300-ADD-PLAN-ENTRY" TO PARA-NAME.
019500     MOVE "N" TO ENTRY-ERROR-SW.
019600******** A PLAN ENTRY HAS NO CALENDAR DATE OF ITS OWN
019700     MOVE 00010101 TO FP-EXEC-DATE-CCYYMMDD IN FITPLAN-REC.
019800
019900     MOVE FP-USER-CODE IN FITPLAN-REC TO FITMSTR-KEY.
020000     READ FITMSTR INTO FITMSTR-AREA.
020100     IF NOT RECORD-FOUND
020200         MOVE "Y" TO ENTRY-ERROR-SW
020300         MOVE "*** REJECTED, USER-CODE NOT-FOUND ON FITMSTR"
020400                                  TO MSG IN WS-SYSOUT-REC
020500         PERFORM 710-WRITE-SYSOUT THRU 710-EXIT
020600         GO TO 300-EXIT.
020700
020800     IF FP-WEEKDAY-MASK IN FITPLAN-REC
020900          NOT = FITMSTR-PLAN-WEEKDAYS
021000         PERFORM 310-SET-WEEKDAYS THRU 310-EXIT
021100         IF ENTRY-HAS-ERROR
021200             GO TO 300-EXIT.
021300
021400     PERFORM 320-OVERLAP-TEST THRU 320-EXIT.
021500     IF OVERLAP-FOUND
021600         MOVE "Y" TO ENTRY-ERROR-SW
021700         MOVE "*** REJECTED, PLAN ENTRY OVERLAPS"
021800                                  TO MSG IN WS-SYSOUT-REC
021900         PERFORM 710-WRITE-SYSOUT THRU 710-EXIT
022000         GO TO 300-EXIT.
022100
022200     IF FITMSTR-PLAN-COUNT = 20
022300         MOVE "** FITMSTR-PLAN-TBL IS FULL" TO ABEND-REASON
022400         GO TO 1000-ABEND-RTN.
022500
022600     ADD +1 TO FITMSTR-PLAN-COUNT.
022700     SET PLAN-IDX TO FITMSTR-PLAN-COUNT.
022800     MOVE FP-ACTIVITY-TYPE IN FITPLAN-REC
022900                              TO PLANT-ACTIVITY-TYPE(PLAN-IDX).
023000     MOVE FP-DURATION-SEC IN FITPLAN-REC
023100                              TO PLANT-DURATION-SEC(PLAN-IDX).
023200     MOVE FP-EXEC-DATE-NUM IN FITPLAN-REC
023300                              TO PLANT-EXEC-TIME(PLAN-IDX).
023400     MOVE FP-BPM IN FITPLAN-REC
023500                              TO PLANT-BPM(PLAN-IDX).
023600     MOVE FP-DISTANCE-KM IN FITPLAN-REC
023700                              TO PLANT-DISTANCE-KM(PLAN-IDX).
023800     MOVE FP-ALTIMETRY IN FITPLAN-REC
023900                              TO PLANT-ALTIMETRY(PLAN-IDX).
024000     MOVE FP-REPS IN FITPLAN-REC
024100                              TO PLANT-REPS(PLAN-IDX).
024200     MOVE FP-WEIGHT-KG IN FITPLAN-REC
024300                              TO PLANT-WEIGHT-KG(PLAN-IDX).
024400     MOVE FP-PLAN-TIMES IN FITPLAN-REC
024500                              TO PLANT-TIMES(PLAN-IDX).
024600
024700     REWRITE FITMSTR-REC FROM FITMSTR-AREA
024800         INVALID KEY
024900             MOVE "** PROBLEM REWRITING FITMSTR" TO ABEND-REASON
025000             MOVE FITMSTR-STATUS TO EXPECTED-VAL
025100             GO TO 1000-ABEND-RTN
025200     END-REWRITE.
025300 300-EXIT.
025400     EXIT.
025500
025600 310-SET-WEEKDAYS.
025700******** REPLACE THE MASK, THEN RE-PROVE THE TO-DO SET STILL
025800******** CLEARS THE PLAN BEFORE IT IS MADE PERMANENT
025900     MOVE "310-SET-WEEKDAYS" TO PARA-NAME.
026000     MOVE FITMSTR-PLAN-WEEKDAYS TO WS-SAVE-WEEKDAYS.
026100     MOVE FP-WEEKDAY-MASK IN FITPLAN-REC
026200                                  TO FITMSTR-PLAN-WEEKDAYS.
026300
026400     PERFORM 330-REVALIDATE-TODO THRU 330-EXIT.
026500     IF OVERLAP-FOUND
026600         MOVE WS-SAVE-WEEKDAYS TO FITMSTR-PLAN-WEEKDAYS
026700         MOVE "Y" TO ENTRY-ERROR-SW
026800         MOVE "*** REJECTED, WEEKDAY CHANGE EXPOSES TO-DO"
026900                                  TO MSG IN WS-SYSOUT-REC
027000         PERFORM 710-WRITE-SYSOUT THRU 710-EXIT
027100         GO TO 310-EXIT.
027200
027300     MOVE "Y" TO WEEKDAYS-CHANGED-SW.
027400 310-EXIT.
027500     EXIT.
027600
027700 320-OVERLAP-TEST.
027800******** HALF-OPEN INTERVAL TEST: STARTA<ENDB AND STARTB<ENDA,
027900******** CANDIDATE ENTRY'S COMBINED (TIMES-MULTIPLIED) SPAN
028000******** AGAINST EVERY EXISTING PLAN ENTRY'S COMBINED SPAN.
028100     MOVE "320-OVERLAP-TEST" TO PARA-NAME.
028200     MOVE "N" TO OVERLAP-FOUND-SW.
028300     COMPUTE WS-END-THIS =
028400         FP-EXEC-DATE-NUM IN FITPLAN-REC
028500             + (FP-DURATION-SEC IN FITPLAN-REC
028600                 * FP-PLAN-TIMES IN FITPLAN-REC).
028700
028800     IF FITMSTR-PLAN-COUNT > 0
028900         PERFORM 325-OVERLAP-VS-PLAN THRU 325-EXIT
029000             VARYING PLAN-IDX FROM 1 BY 1
029100             UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT
029200             OR OVERLAP-FOUND.
029300 320-EXIT.
029400     EXIT.
029500
029600 325-OVERLAP-VS-PLAN.
029700     MOVE PLANT-EXEC-TIME(PLAN-IDX) TO WS-START-OTHER.
029800     COMPUTE WS-END-OTHER = WS-START-OTHER +
029900         (PLANT-DURATION-SEC(PLAN-IDX) * PLANT-TIMES(PLAN-IDX)).
030000     IF FP-EXEC-DATE-NUM IN FITPLAN-REC < WS-END-OTHER
030100     AND WS-START-OTHER < WS-END-THIS
030200         MOVE "Y" TO OVERLAP-FOUND-SW.
030300 325-EXIT.
030400     EXIT.
030500
030600 330-REVALIDATE-TODO.
030700******** EVERY TO-DO ACTIVITY CARRIED FOR THIS USER AGAINST
030800******** EVERY PLAN ENTRY, AT THE (POSSIBLY NEW) WEEKDAY MASK --
030900******** THE MASK ITSELF DOES NOT ENTER THE SPAN TEST, SO THIS
031000******** ONLY EVER FINDS WHAT 500-OVERLAP-TEST WOULD HAVE FOUND
031100******** IN ACTVUPDT HAD THE MASK BEEN SET THIS WAY FROM THE
031200******** START.
031300     MOVE "330-REVALIDATE-TODO" TO PARA-NAME.
031400     MOVE "N" TO OVERLAP-FOUND-SW.
031500     IF FITMSTR-TODO-COUNT > 0 AND FITMSTR-PLAN-COUNT > 0
031600         PERFORM 335-TODO-VS-PLAN THRU 335-EXIT
031700             VARYING TODO-IDX FROM 1 BY 1
031800             UNTIL TODO-IDX > FITMSTR-TODO-COUNT
031900             OR OVERLAP-FOUND.
032000 330-EXIT.
032100     EXIT.
032200
032300 335-TODO-VS-PLAN.
032400     COMPUTE WS-END-THIS =
032500         TODO-EXEC-DATE(TODO-IDX) + TODO-DURATION-SEC(TODO-IDX).
032600     PERFORM 340-ONE-TODO-VS-ALL-PLAN THRU 340-EXIT
032700         VARYING PLAN-IDX FROM 1 BY 1
032800         UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT
032900         OR OVERLAP-FOUND.
033000 335-EXIT.
033100     EXIT.
033200
033300 340-ONE-TODO-VS-ALL-PLAN.
033310******** THE PLAN ENTRY HAS NO CALENDAR DATE OF ITS OWN (FORCED
033320******** TO YEAR 0001) -- GLUE THE TO-DO ACTIVITY'S OWN DATE TO
033330******** THE ENTRY'S TIME-OF-DAY FIRST, SAME AS LEAPFWD
033340******** 420-EXPAND-PLAN-ENTRY, OR A REAL DATE NEVER OVERLAPS A
033350******** YEAR-0001 ONE.
033360     MOVE TODO-EXEC-DATE(TODO-IDX)(1:8)
033370                                  TO WS-PLAN-TODAY-START(1:8).
033380     MOVE PLANT-EXEC-TIME(PLAN-IDX)(9:6)
033390                                  TO WS-PLAN-TODAY-START(9:6).
033400     MOVE WS-PLAN-TODAY-START    TO WS-START-OTHER.
033500     COMPUTE WS-END-OTHER = WS-START-OTHER +
033600         (PLANT-DURATION-SEC(PLAN-IDX) * PLANT-TIMES(PLAN-IDX)).
033700     IF TODO-EXEC-DATE(TODO-IDX) < WS-END-OTHER
033800     AND WS-START-OTHER < WS-END-THIS
033900         MOVE "Y" TO OVERLAP-FOUND-SW.
034000 340-EXIT.
034100     EXIT.
034200
034300 710-WRITE-SYSOUT.
034400     MOVE FP-USER-CODE IN FITPLAN-REC TO MSG-USER-CODE
034500                                          IN WS-SYSOUT-REC.
034600     WRITE SYSOUT-REC FROM WS-SYSOUT-REC.
034700 710-EXIT.
034800     EXIT.
034900
035000 800-OPEN-FILES.
035100     OPEN INPUT PLANDATA.
035200     OPEN OUTPUT SYSOUT.
035300     OPEN I-O FITMSTR.
035400 800-EXIT.
035500     EXIT.
035600
035700 850-CLOSE-FILES.
035800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
035900     CLOSE PLANDATA, SYSOUT, FITMSTR.
036000 850-EXIT.
036100     EXIT.
036200
036300 900-READ-PLANDATA.
036400     READ PLANDATA INTO FITPLAN-REC
036500         AT END MOVE "N" TO MORE-DATA-SW
036600         GO TO 900-EXIT
036700     END-READ.
036800     ADD +1 TO RECORDS-READ.
036900 900-EXIT.
037000     EXIT.
037100
037200 999-CLEANUP.
037300     MOVE "999-CLEANUP" TO PARA-NAME.
037400*  FINAL FILE-HANDLING EDITS AND TRAILER RECORD HANDLING
037500     MOVE PLAN-REC-DATA TO WS-TRAILER-REC.
037600     IF RECORDS-READ NOT EQUAL TO IN-RECORD-COUNT
037700         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
037800                               TO ABEND-REASON
037900         MOVE RECORDS-READ     TO ACTUAL-VAL
038000         MOVE IN-RECORD-COUNT  TO EXPECTED-VAL
038100         DISPLAY "** RECORDS READ **"
038200         DISPLAY RECORDS-READ
038300         DISPLAY "** RECORD-IN EXPECTED **"
038400         DISPLAY  IN-RECORD-COUNT
038500         GO TO 1000-ABEND-RTN.
038600
038700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800
038900     DISPLAY "** PLAN ENTRIES READ / ADDED / REJECTED **".
039000     DISPLAY RECORDS-READ.
039100     DISPLAY ENTRIES-ADDED.
039200     DISPLAY ENTRIES-REJECTED.
039300
039400     DISPLAY "******** NORMAL END OF JOB PLANUPDT ********".
039500 999-EXIT.
039600     EXIT.
039700
039800 1000-ABEND-RTN.
039900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
040000     WRITE SYSOUT-REC FROM ABEND-REC.
040100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040200     DISPLAY "*** ABNORMAL END OF JOB-PLANUPDT ***" UPON CONSOLE.
040300     DIVIDE ZERO-VAL INTO ONE-VAL.
