000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  QRYRUN1.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RUNS ONE DATE-WINDOWED QUERY OVER THE
001300*          FITNESS ROSTER, SELECTED BY THE ONE-RECORD QRYPARM
001400*          CONTROL CARD, AND WRITES A SINGLE QUERY-RESULT LINE --
001500*
001600*              QUERYDISTANCE          ONE USER, TYPE-FILTERED
001700*              QUERYMOSTACTIVITIES    WHOLE ROSTER, DONE-COUNT
001800*              QUERYMOSTCALORIES      WHOLE ROSTER, KCAL TOTAL
001900*
002000*          ALL THREE SHARE THE 200-IN-WINDOW DATE TEST -- AN
002100*          ACTIVITY IS "IN WINDOW" IF ITS END TIMESTAMP FALLS
002200*          STRICTLY BETWEEN QP-WINDOW-START AND QP-WINDOW-END
002300*
002400******************************************************************
002500
002600  PARAMETER CARD FILE    -   FIT0001.QRYPARM
002700
002800  NEW-USER INPUT FILE    -   FIT0001.USRDATA (ROSTER ORDER)
002900
003000  VSAM MASTER FILE       -   FIT0001.FITMSTR
003100
003200  CONTROL CARD FILE      -   FIT0001.FITCTL (READ-ONLY)
003300
003400  RESULT OUTPUT FILE     -   FIT0001.QRYRSLT
003500
003600  DUMP FILE              -   SYSOUT
003700
003800*    CHANGE LOG
003900*    ----------
004000*    01/01/08  JS   ----  ORIGINAL PROGRAM (AS PATSRCH).
004100*    06/18/09  RM   0106  RETARGETED FROM THE INPATIENT TREATMENT
004200*                         SEARCH TO THE FITNESS ENGINE'S DATE-
004300*                         WINDOWED QUERY RUNS.  EQUIPMENT-TABLE
004400*                         LOOKUP REPLACED BY THE USER-CODE/NAME
004500*                         ROSTER TABLE LOADED FROM USRDATA.
004600*    07/01/09  RM   0107  ADDED THE QRYPARM CONTROL CARD SO ONE
004700*                         LOAD MODULE CAN RUN ANY OF THE THREE
004800*                         DATE-WINDOWED QUERIES -- JCL PICKS THE
004900*                         QUERY BY SUPPLYING A DIFFERENT CARD.
005000*    07/15/09  RM   0108  ADDED 200-IN-WINDOW AS A SHARED
005100*                         PARAGRAPH INSTEAD OF CODING THE
005200*                         BOUNDARY TEST THREE TIMES -- ONE
005300*                         PLACE TO FIX IF IT EVER CHANGES.
005400*    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE FIELDS
005500*                         ARE ALREADY CCYYMMDDHHMMSS, NO CHANGE.
005600*    11/09/10  DHK  0126  QUERYMOSTACTIVITIES TIE-BREAK WAS
005700*                         KEEPING THE LAST MAX INSTEAD OF THE
005800*                         FIRST-FOUND -- SPEC SAYS FIRST WINS.
005900*                         CHANGED THE COMPARISON FROM >= TO >.
006000*    09/19/13  PLR  0152  USER TABLE WAS 200 ENTRIES AND SILENTLY
006100*                         TRUNCATED THE ROSTER ON A BIG RUN --
006200*                         RAISED TO 500 AND ABEND IF STILL SHORT.
006300******************************************************************
006400
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER. IBM-390.
006800 OBJECT-COMPUTER. IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS NEXT-PAGE.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT QRYPARM
007800     ASSIGN TO UT-S-QRYPARM
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200     SELECT USRDATA
008300     ASSIGN TO UT-S-USRDATA
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS OFCODE.
008600
008700     SELECT FITCTL
008800     ASSIGN TO UT-S-FITCTL
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100
009200     SELECT QRYRSLT
009300     ASSIGN TO UT-S-QRYRSLT
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT FITMSTR
009800            ASSIGN       TO FITMSTR
009900            ORGANIZATION IS INDEXED
010000            ACCESS MODE  IS RANDOM
010100            RECORD KEY   IS FITMSTR-KEY
010200            FILE STATUS  IS FITMSTR-STATUS.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400******* ONE RECORD, PICKS THE QUERY AND SUPPLIES ITS WINDOW/FILTER
011500 FD  QRYPARM
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 70 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS QRYPARM-REC.
012100 01  QRYPARM-REC.
012200     05  QP-QUERY-NAME           PIC X(24).
012300         88  QP-QUERY-DISTANCE
012400                      VALUE 'QUERYDISTANCE           '.
012500         88  QP-QUERY-MOST-ACTIVITIES
012600                      VALUE 'QUERYMOSTACTIVITIES     '.
012700         88  QP-QUERY-MOST-CALORIES
012800                      VALUE 'QUERYMOSTCALORIES       '.
012900     05  QP-WINDOW-START         PIC 9(14).
013000     05  QP-WINDOW-END           PIC 9(14).
013100******* QUERYDISTANCE ONLY -- WHICH USER, AND WHICH DISTANCE TYPES
013200     05  QP-USER-CODE            PIC 9(09).
013300     05  QP-DISTANCE-FILTER      PIC X(01).
013400         88  QP-FILTER-ALL-DISTANCE     VALUE 'A'.
013500         88  QP-FILTER-ALTIMETRY-ONLY   VALUE 'M'.
013600     05  FILLER                  PIC X(08).
013700
013800****** NEW-ENROLLEE FEED, READ HERE ONLY TO BUILD THE ROSTER-ORDER
013900****** USER-CODE/NAME TABLE -- FITMSTR CARRIES THE ACTIVITY DATA
014000 FD  USRDATA
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 198 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS USER-REC-DATA.
014600 01  USER-REC-DATA PIC X(198).
014700
014800***** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK -- READ
014900***** ONLY FOR THE SYSOUT BANNER, NEVER REWRITTEN HERE
015000 FD  FITCTL
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 25 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS FITCTL-REC.
015600 01  FITCTL-REC.
015700     05  CTL-NOW-DATE             PIC 9(14).
015800     05  CTL-NEXT-USER-CODE       PIC 9(09).
015900     05  FILLER                   PIC X(02).
016000
016100 FD  QRYRSLT
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 120 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS QUERY-RESULT-REC.
016700 01  QUERY-RESULT-REC PIC X(120).
016800
016900 FD  FITMSTR
017000     RECORD CONTAINS 2964 CHARACTERS
017100     DATA RECORD IS FITMSTR-REC.
017200 01  FITMSTR-REC.
017300     05 FITMSTR-KEY      PIC 9(09).
017400     05 FILLER           PIC X(2955).
017500
017600** QSAM FILE
017700 WORKING-STORAGE SECTION.
017800
017900 01  FILE-STATUS-CODES.
018000     05  OFCODE                  PIC X(2).
018100         88 CODE-READ     VALUE SPACES.
018200         88 NO-MORE-DATA  VALUE "10".
018300     05  FITMSTR-STATUS          PIC X(2).
018400         88 RECORD-FOUND    VALUE "00".
018500
018600** VSAM FILE
018700 COPY FITMSTR.
018800
018900 COPY FITUSER.
019000
019100 COPY FITRSLT.
019200
019300 01  WS-SYSOUT-REC.
019400     05  MSG                     PIC X(80).
019500     05  FILLER                  PIC X(01).
019600
019700****** ROSTER-ORDER USER-CODE/NAME TABLE, LOADED ONCE FROM USRDATA
019800****** AND WALKED IN ORDER FOR EVERY WHOLE-ROSTER QUERY -- THE
019900****** THE SAME ROSTER-TABLE IDIOM USED ELSEWHERE IN THIS SUITE
020000****** (HERE THE TABLE DRIVES THE RANDOM READS OF THE BIG FILE).
020100 01  WS-USER-AREA.
020200     05  USER-COUNT              PIC 9(03) COMP.
020300     05  WS-USER-TBL OCCURS 500 TIMES
020400                                  INDEXED BY USER-IDX.
020500         10  UT-USER-CODE        PIC 9(09).
020600         10  UT-USER-NAME        PIC X(40).
020700     05  FILLER                  PIC X(01).
020800****** DISPLAY-ONLY VIEW OF ONE TABLE ROW, DROPPED IN DURING A
020900****** TRACE RUN RATHER THAN UNPACKING THE GROUP BY HAND.
021000 01  WS-USER-AREA-X REDEFINES WS-USER-AREA.
021100     05  FILLER                  PIC X(03).
021200     05  WS-USER-TBL-X OCCURS 500 TIMES
021300                                  PIC X(49).
021400     05  FILLER                  PIC X(01).
021500
021600 01  WS-BEST-SO-FAR.
021700     05  BEST-USER-CODE          PIC 9(09).
021800     05  BEST-USER-NAME          PIC X(40).
021900     05  BEST-ACTIVITY-COUNT     PIC 9(09) COMP.
022000     05  BEST-KCAL-TOTAL         PIC 9(09)V99.
022100     05  FILLER                  PIC X(01).
022200
022300 77  WS-DISTANCE-TOTAL           PIC 9(09)V9(04).
022400
022500 01  WS-WINDOW-WORK.
022600     05  WS-ACTV-END             PIC 9(14).
022700     05  WS-ONE-KCAL             PIC 9(09)V99.
022800     05  WS-ONE-CALL-RETCODE     PIC S9(04) COMP.
022900     05  FILLER                  PIC X(01).
023000
023100 01  CALCKCAL-PARMS-AREA.
023200     05  CK-ACTIVITY-TYPE        PIC X(16).
023300     05  CK-DURATION-SEC         PIC 9(07).
023400     05  CK-BPM                  PIC 9(03).
023500     05  CK-DISTANCE-KM          PIC 9(05)V9(04).
023600     05  CK-ALTIMETRY            PIC 9(01)V9(04).
023700     05  CK-REPS                 PIC 9(05).
023800     05  CK-WEIGHT-KG            PIC 9(05)V9(04).
023900     05  CK-MULTIPLIER           PIC 9(01)V9(04).
024000
024100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
024200     05 RECORDS-READ             PIC 9(9) COMP.
024300     05 RESULT-USERS-SEEN        PIC 9(7) COMP.
024400     05 WS-RETURN-LTH            PIC S9(4) COMP.
024500
024600 01  FLAGS-AND-SWITCHES.
024700     05 MORE-USERS-SW            PIC X(01) VALUE "Y".
024800         88 NO-MORE-USERS VALUE "N".
024900     05 DONE-IN-WINDOW-SW        PIC X(01) VALUE "N".
025000         88 ACTIVITY-IN-WINDOW VALUE "Y".
025100
025200 COPY ABENDREC.
025300
025400 77  PARA-NAME                    PIC X(32) VALUE SPACES.
025500
025600 LINKAGE SECTION.
025700
025800 PROCEDURE DIVISION.
025900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026000     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
026100         VARYING USER-IDX FROM 1 BY 1 UNTIL NO-MORE-USERS.
026200
026300     EVALUATE TRUE
026400         WHEN QP-QUERY-DISTANCE
026500             PERFORM 400-DO-DISTANCE THRU 400-EXIT
026600         WHEN QP-QUERY-MOST-ACTIVITIES
026700             PERFORM 500-DO-MOST-ACTIVITIES THRU 500-EXIT
026800         WHEN QP-QUERY-MOST-CALORIES
026900             PERFORM 600-DO-MOST-CALORIES THRU 600-EXIT
027000         WHEN OTHER
027100             MOVE "*** UNRECOGNIZED QUERY-NAME ON QRYPARM"
027200                                  TO ABEND-REASON
027300             GO TO 1000-ABEND-RTN
027400     END-EVALUATE.
027500
027600     PERFORM 900-WRITE-RESULT THRU 900-EXIT.
027700     PERFORM 999-CLEANUP THRU 999-EXIT.
027800     MOVE ZERO TO RETURN-CODE.
027900     GOBACK.
028000
028100 000-HOUSEKEEPING.
028200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028300     DISPLAY "******** BEGIN JOB QRYRUN1 ********".
028400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-BEST-SO-FAR,
028600                WS-USER-AREA, WS-DISTANCE-TOTAL.
028700
028800     READ QRYPARM INTO QRYPARM-REC
028900         AT END
029000         MOVE "*** NO QRYPARM CONTROL RECORD" TO ABEND-REASON
029100         GO TO 1000-ABEND-RTN
029200     END-READ.
029300
029400     READ FITCTL INTO FITCTL-REC
029500         AT END
029600         MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
029700         GO TO 1000-ABEND-RTN
029800     END-READ.
029900     DISPLAY "** ENGINE NOW AS OF THIS RUN **".
030000     DISPLAY CTL-NOW-DATE.
030100 000-EXIT.
030200     EXIT.
030300
030400 050-LOAD-USER-TABLE.
030500     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
030600     READ USRDATA INTO FITUSER-REC
030700         AT END
030800         MOVE "N" TO MORE-USERS-SW
030900         GO TO 050-EXIT
031000     END-READ.
031100     ADD +1 TO RECORDS-READ.
031200     IF USER-IDX > 500
031300         MOVE "*** USER ROSTER TABLE FULL (500)" TO ABEND-REASON
031400         GO TO 1000-ABEND-RTN.
031500     MOVE FU-USER-CODE            TO UT-USER-CODE(USER-IDX).
031600     MOVE FU-USER-NAME            TO UT-USER-NAME(USER-IDX).
031700     SET USER-COUNT TO USER-IDX.
031800 050-EXIT.
031900     EXIT.
032000
032100 200-IN-WINDOW.
032200******** SHARED DATE-WINDOW TEST -- AN ACTIVITY IS IN WINDOW
032300******** IF ITS END FALLS STRICTLY BETWEEN QP-WINDOW-START
032400******** AND QP-WINDOW-END.
032500     MOVE "200-IN-WINDOW" TO PARA-NAME.
032600     MOVE "N" TO DONE-IN-WINDOW-SW.
032700     IF QP-WINDOW-START < WS-ACTV-END
032800     AND WS-ACTV-END < QP-WINDOW-END
032900         MOVE "Y" TO DONE-IN-WINDOW-SW.
033000 200-EXIT.
033100     EXIT.
033200
033300 400-DO-DISTANCE.
033400     MOVE "400-DO-DISTANCE" TO PARA-NAME.
033500     MOVE "QUERYDISTANCE           " TO RESULT-QUERY-NAME.
033600     MOVE QP-USER-CODE TO FITMSTR-KEY.
033700     READ FITMSTR INTO FITMSTR-AREA
033800         INVALID KEY
033900             MOVE "*** QUERYDISTANCE USER-CODE NOT ON FITMSTR"
034000                                  TO ABEND-REASON
034100             GO TO 1000-ABEND-RTN
034200     END-READ.
034300
034400     PERFORM 410-DISTANCE-ONE-DONE THRU 410-EXIT
034500         VARYING DONE-IDX FROM 1 BY 1
034600         UNTIL DONE-IDX > FITMSTR-DONE-COUNT.
034700
034800     MOVE FITMSTR-KEY             TO RESULT-USER-CODE.
034900     MOVE FITMSTR-USER-NAME       TO RESULT-USER-NAME.
035000     MOVE WS-DISTANCE-TOTAL       TO RESULT-NUMERIC.
035100 400-EXIT.
035200     EXIT.
035300
035400 410-DISTANCE-ONE-DONE.
035500     IF QP-FILTER-ALTIMETRY-ONLY
035600     AND DONE-ACTIVITY-TYPE(DONE-IDX) NOT =
035700                              'MOUNTAINRUN     '
035800         GO TO 410-EXIT.
035900     IF NOT (DONE-ACTIVITY-TYPE(DONE-IDX) = 'TRACKRUN        '
036000         OR  DONE-ACTIVITY-TYPE(DONE-IDX) = 'MOUNTAINRUN     ')
036100         GO TO 410-EXIT.
036200
036300     COMPUTE WS-ACTV-END =
036400         DONE-EXEC-DATE(DONE-IDX) + DONE-DURATION-SEC(DONE-IDX).
036500     PERFORM 200-IN-WINDOW THRU 200-EXIT.
036600     IF ACTIVITY-IN-WINDOW
036700         ADD DONE-DISTANCE-KM(DONE-IDX) TO WS-DISTANCE-TOTAL.
036800 410-EXIT.
036900     EXIT.
037000
037100 500-DO-MOST-ACTIVITIES.
037200     MOVE "500-DO-MOST-ACTIVITIES" TO PARA-NAME.
037300     MOVE "QUERYMOSTACTIVITIES     " TO RESULT-QUERY-NAME.
037400     PERFORM 510-COUNT-ONE-USER THRU 510-EXIT
037500         VARYING USER-IDX FROM 1 BY 1
037600         UNTIL USER-IDX > USER-COUNT.
037700
037800     MOVE BEST-USER-CODE          TO RESULT-USER-CODE.
037900     MOVE BEST-USER-NAME          TO RESULT-USER-NAME.
038000     MOVE BEST-ACTIVITY-COUNT     TO RESULT-NUMERIC.
038100 500-EXIT.
038200     EXIT.
038300
038400 510-COUNT-ONE-USER.
038500     MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
038600     READ FITMSTR INTO FITMSTR-AREA
038700         INVALID KEY
038800             MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
038900                                  TO ABEND-REASON
039000             GO TO 1000-ABEND-RTN
039100     END-READ.
039200     ADD +1 TO RESULT-USERS-SEEN.
039300
039400     MOVE ZERO TO RESULT-COUNT.
039500     PERFORM 515-COUNT-ONE-DONE THRU 515-EXIT
039600         VARYING DONE-IDX FROM 1 BY 1
039700         UNTIL DONE-IDX > FITMSTR-DONE-COUNT.
039800
039900     IF RESULT-COUNT > BEST-ACTIVITY-COUNT
040000         MOVE RESULT-COUNT        TO BEST-ACTIVITY-COUNT
040100         MOVE FITMSTR-KEY         TO BEST-USER-CODE
040200         MOVE FITMSTR-USER-NAME   TO BEST-USER-NAME.
040300 510-EXIT.
040400     EXIT.
040500
040600 515-COUNT-ONE-DONE.
040700     COMPUTE WS-ACTV-END =
040800         DONE-EXEC-DATE(DONE-IDX) + DONE-DURATION-SEC(DONE-IDX).
040900     PERFORM 200-IN-WINDOW THRU 200-EXIT.
041000     IF ACTIVITY-IN-WINDOW
041100         ADD 1 TO RESULT-COUNT.
041200 515-EXIT.
041300     EXIT.
041400
041500 600-DO-MOST-CALORIES.
041600     MOVE "600-DO-MOST-CALORIES" TO PARA-NAME.
041700     MOVE "QUERYMOSTCALORIES       " TO RESULT-QUERY-NAME.
041800     PERFORM 610-CALORIES-ONE-USER THRU 610-EXIT
041900         VARYING USER-IDX FROM 1 BY 1
042000         UNTIL USER-IDX > USER-COUNT.
042100
042200     MOVE BEST-USER-CODE          TO RESULT-USER-CODE.
042300     MOVE BEST-USER-NAME          TO RESULT-USER-NAME.
042400     MOVE BEST-KCAL-TOTAL         TO RESULT-NUMERIC.
042500 600-EXIT.
042600     EXIT.
042700
042800 610-CALORIES-ONE-USER.
042900     MOVE UT-USER-CODE(USER-IDX)  TO FITMSTR-KEY.
043000     READ FITMSTR INTO FITMSTR-AREA
043100         INVALID KEY
043200             MOVE "*** ROSTER USER-CODE NOT ON FITMSTR"
043300                                  TO ABEND-REASON
043400             GO TO 1000-ABEND-RTN
043500     END-READ.
043600     ADD +1 TO RESULT-USERS-SEEN.
043700
043800     MOVE ZERO TO WS-ONE-KCAL.
043900     MOVE ZERO TO WS-DISTANCE-TOTAL.
044000     PERFORM 615-CALORIES-ONE-DONE THRU 615-EXIT
044100         VARYING DONE-IDX FROM 1 BY 1
044200         UNTIL DONE-IDX > FITMSTR-DONE-COUNT.
044300
044400     IF WS-DISTANCE-TOTAL > BEST-KCAL-TOTAL
044500         MOVE WS-DISTANCE-TOTAL   TO BEST-KCAL-TOTAL
044600         MOVE FITMSTR-KEY         TO BEST-USER-CODE
044700         MOVE FITMSTR-USER-NAME   TO BEST-USER-NAME.
044800 610-EXIT.
044900     EXIT.
045000
045100 615-CALORIES-ONE-DONE.
045200     COMPUTE WS-ACTV-END =
045300         DONE-EXEC-DATE(DONE-IDX) + DONE-DURATION-SEC(DONE-IDX).
045400     PERFORM 200-IN-WINDOW THRU 200-EXIT.
045500     IF NOT ACTIVITY-IN-WINDOW
045600         GO TO 615-EXIT.
045700
045800     MOVE DONE-ACTIVITY-TYPE(DONE-IDX) TO CK-ACTIVITY-TYPE.
045900     MOVE DONE-DURATION-SEC(DONE-IDX)  TO CK-DURATION-SEC.
046000     MOVE DONE-BPM(DONE-IDX)           TO CK-BPM.
046100     MOVE DONE-DISTANCE-KM(DONE-IDX)   TO CK-DISTANCE-KM.
046200     MOVE DONE-ALTIMETRY(DONE-IDX)     TO CK-ALTIMETRY.
046300     MOVE DONE-REPS(DONE-IDX)          TO CK-REPS.
046400     MOVE DONE-WEIGHT-KG(DONE-IDX)     TO CK-WEIGHT-KG.
046500     MOVE FITMSTR-CALORIE-MULT         TO CK-MULTIPLIER.
046600
046700     CALL 'CALCKCAL' USING CALCKCAL-PARMS-AREA, WS-ONE-KCAL,
046800                            WS-ONE-CALL-RETCODE.
046900     IF WS-ONE-CALL-RETCODE NOT = ZERO
047000         MOVE "*** NON-ZERO RETURN CODE FROM CALCKCAL"
047100                                  TO ABEND-REASON
047200         GO TO 1000-ABEND-RTN.
047300     ADD WS-ONE-KCAL TO WS-DISTANCE-TOTAL.
047400 615-EXIT.
047500     EXIT.
047600
047700 700-CLOSE-FILES.
047800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
047900     CLOSE QRYPARM, USRDATA, FITCTL, QRYRSLT, SYSOUT, FITMSTR.
048000 700-EXIT.
048100     EXIT.
048200
048300 800-OPEN-FILES.
048400     OPEN INPUT QRYPARM, USRDATA, FITCTL, FITMSTR.
048500     OPEN OUTPUT QRYRSLT, SYSOUT.
048600 800-EXIT.
048700     EXIT.
048800
048900 900-WRITE-RESULT.
048950     MOVE "900-WRITE-RESULT" TO PARA-NAME.
048960     MOVE ZERO TO WS-RETURN-LTH.
048970     CALL 'TRMLEN' USING RESULT-USER-NAME, WS-RETURN-LTH.
048980     IF WS-RETURN-LTH = ZERO
048990         MOVE 1 TO WS-RETURN-LTH.
049000     DISPLAY "RESULT FOR USER: "
049010         RESULT-USER-NAME(1:WS-RETURN-LTH).
049100     WRITE QUERY-RESULT-REC FROM FITRSLT-REC.
049200 900-EXIT.
049300     EXIT.
049400
049500 999-CLEANUP.
049600     MOVE "999-CLEANUP" TO PARA-NAME.
049700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
049800
049900     DISPLAY "** RECORDS READ **".
050000     DISPLAY RECORDS-READ.
050100     DISPLAY "** ROSTER USERS SEEN **".
050200     DISPLAY RESULT-USERS-SEEN.
050300
050400     DISPLAY "******** NORMAL END OF JOB QRYRUN1 ********".
050500 999-EXIT.
050600     EXIT.
050700
050800 1000-ABEND-RTN.
050900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
051000     WRITE SYSOUT-REC FROM ABEND-REC.
051100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051200     DISPLAY "*** ABNORMAL END OF JOB-QRYRUN1 ***" UPON CONSOLE.
051300     DIVIDE ZERO-VAL INTO ONE-VAL.
