000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ACTVUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE DAY'S ROSTER CHANGES TO
001300*          FITMSTR -- NEW USERS GET ENROLLED AND ASSIGNED THE
001400*          NEXT SEQUENTIAL USER-CODE, AND VALIDATED ACTIVITIES
001500*          (FROM ACTVEDIT'S ACTEDIT OUTPUT) ARE ADMITTED TO THE
001600*          OWNING USER'S TO-DO SET IF THEY DO NOT OVERLAP AN
001700*          EXISTING TO-DO ACTIVITY OR A RECURRING TRAINING-PLAN
001800*          ENTRY
001900*
002000******************************************************************
002100
002200         NEW-USER INPUT FILE     -   FIT0001.USRDATA
002300
002400         ACTIVITY INPUT FILE     -   FIT0001.ACTEDIT
002500
002600         VSAM MASTER FILE        -   FIT0001.FITMSTR
002700
002800         CONTROL CARD FILE       -   FIT0001.FITCTL (I-O)
002900
003000         DUMP FILE               -   SYSOUT
003100
003200*    CHANGE LOG
003300*    ----------
003400*    01/01/08  JS   ----  ORIGINAL PROGRAM (AS DALYUPDT).
003500*    06/11/09  RM   0102  RETARGETED FROM THE PATIENT/LAB UPDATE
003600*                         TO THE FITNESS ROSTER UPDATE.  PATIENT
003700*                         EQUIPMENT-CHARGE LOGIC REPLACED BY
003800*                         USER ENROLLMENT AND ACTIVITY ADMISSION.
003900*    06/25/09  RM   0104  ADDED 200-ADD-USER -- USER-CODE IS NOW
004000*                         ASSIGNED HERE, NOT CARRIED ON THE
004100*                         INPUT FEED.  NEXT-USER-CODE LIVES ON
004200*                         FITCTL SO IT SURVIVES ACROSS RUNS.
004300*    07/02/09  RM   0105  ADDED 250-LOOKUP-MULTIPLIER -- CLASS
004400*                         TO CALORIE-MULTIPLIER TABLE, CACHED
004500*                         ON FITMSTR SO CALCKCAL'S CALLERS NEVER
004600*                         HAVE TO RE-DERIVE IT.
004700*    10/14/09  DHK  0111  ADDED 400-ADD-ACTIVITY AND THE SHARED
004800*                         500-OVERLAP-TEST -- A NEW ACTIVITY MAY
004900*                         NOT OVERLAP ANOTHER TO-DO ACTIVITY OR
005000*                         A TRAINING-PLAN ENTRY FOR THE SAME
005100*                         USER.
005200*    04/02/98  JS   0071  Y2K READINESS REVIEW -- ALL DATE
005300*                         FIELDS ARE ALREADY CCYYMMDD, NO
005400*                         WINDOWING LOGIC PRESENT, NO CHANGE.
005500*    03/11/12  DHK  0140  OVERLAP TEST WAS COMPARING START TIMES
005600*                         ONLY -- REWROTE TO THE HALF-OPEN
005700*                         INTERVAL TEST (STARTA<ENDB AND
005800*                         STARTB<ENDA) PER AUDIT FINDING 12-009.
005900*    09/19/13  PLR  0151  FITMSTR-TODO-TBL WAS FULL (50 ENTRIES)
006000*                         AND THE REWRITE FELL THROUGH SILENTLY
006100*                         -- ABEND INSTEAD OF LOSING THE RECORD.
006150*    02/14/14  TWK  0163  850-LOAD-MULT-TABLE HAD THE INTERMEDIATE
006160*                         MULTIPLIER KEYED AS 1.2000 INSTEAD OF
006170*                         1.2500 -- EVERY INTERMEDIATE USER'S
006180*                         CALCKCAL RESULT WAS LOW.  CORRECTED.
006190*    05/09/14  TWK  0165  520-OVERLAP-VS-PLAN COMPARED A REAL
006191*                         ACTIVITY DATE AGAINST A YEAR-0001 PLAN
006192*                         TIME DIRECTLY -- COULD NEVER OVERLAP.
006193*                         NOW GLUES THE ACTIVITY'S OWN DATE TO
006194*                         THE PLAN ENTRY'S TIME-OF-DAY FIRST.
006200******************************************************************
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT SYSOUT
007200     ASSIGN TO UT-S-SYSOUT
007300       ORGANIZATION IS SEQUENTIAL.
007400
007500     SELECT USRDATA
007600     ASSIGN TO UT-S-USRDATA
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS OFCODE.
007900
008000     SELECT ACTEDIT
008100     ASSIGN TO UT-S-ACTEDIT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS OFCODE.
008400
008500     SELECT FITCTL
008600     ASSIGN TO UT-S-FITCTL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS OFCODE.
008900
009000     SELECT FITMSTR
009100            ASSIGN       TO FITMSTR
009200            ORGANIZATION IS INDEXED
009300            ACCESS MODE  IS RANDOM
009400            RECORD KEY   IS FITMSTR-KEY
009500            FILE STATUS  IS FITMSTR-STATUS.
009600
009700 DATA DIVISION.
009800 FILE SECTION.
009900 FD  SYSOUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 100 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SYSOUT-REC.
010500 01  SYSOUT-REC  PIC X(100).
010600
010700****** NEW-ENROLLEE FEED.  FU-USER-CODE ARRIVES ZERO -- THIS
010800****** PROGRAM ASSIGNS THE REAL CODE AS EACH RECORD IS READ
010900 FD  USRDATA
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 198 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS USER-REC-DATA.
011500 01  USER-REC-DATA PIC X(198).
011600
011700****** VALIDATED ACTIVITY FEED PRODUCED BY ACTVEDIT
011800 FD  ACTEDIT
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 90 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS ACTIVITY-REC-EDIT.
012400 01  ACTIVITY-REC-EDIT PIC X(90).
012500
012600****** ONE-LINE CONTROL CARD CARRYING THE ENGINE CLOCK AND THE
012700****** NEXT USER-CODE FORWARD BETWEEN RUNS
012800 FD  FITCTL
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 25 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS FITCTL-REC.
013400 01  FITCTL-REC.
013500     05  CTL-NOW-DATE             PIC 9(14).
013600     05  CTL-NEXT-USER-CODE       PIC 9(09).
013700     05  FILLER                   PIC X(02).
013800
013900 FD  FITMSTR
014000     RECORD CONTAINS 2964 CHARACTERS
014100     DATA RECORD IS FITMSTR-REC.
014200 01  FITMSTR-REC.
014300     05 FITMSTR-KEY      PIC 9(09).
014400     05 FILLER           PIC X(2955).
014500
014600** QSAM FILE
014700 WORKING-STORAGE SECTION.
014800
014900 01  FILE-STATUS-CODES.
015000     05  OFCODE                  PIC X(2).
015100         88 CODE-READ     VALUE SPACES.
015200         88 NO-MORE-DATA  VALUE "10".
015300     05  FITMSTR-STATUS          PIC X(2).
015400         88 RECORD-FOUND    VALUE "00".
015500
015600** QSAM FILE
015700 COPY FITUSER.
015800 COPY FITACTV.
015900
016000** VSAM FILE
016100 COPY FITMSTR.
016200
016300 01  WS-TRAILER-REC.
016400     05  FILLER                  PIC X(1).
016500     05  IN-RECORD-COUNT         PIC 9(9).
016600
016700 01  MULT-CLASS-TBL.
016800     05  MULT-ENTRY OCCURS 3 TIMES INDEXED BY MULT-IDX.
016900         10  MULT-CLASS           PIC X(12).
017000         10  MULT-VALUE            PIC 9(01)V9(04).
017100
017200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017300     05 USERS-READ               PIC 9(7) COMP.
017400     05 USERS-ADDED              PIC 9(7) COMP.
017500     05 USERS-REJECTED           PIC 9(7) COMP.
017600     05 ACTIVITIES-READ          PIC 9(9) COMP.
017700     05 ACTIVITIES-ADDED         PIC 9(7) COMP.
017800     05 ACTIVITIES-REJECTED      PIC 9(7) COMP.
017900     05 ROW-SUB                  PIC 9(02) COMP.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05 MORE-USERS-SW            PIC X(01) VALUE "Y".
018300         88 NO-MORE-USERS  VALUE "N".
018400     05 MORE-ACTIVITY-SW         PIC X(01) VALUE "Y".
018500         88 NO-MORE-ACTIVITY  VALUE "N".
018600     05 USER-ERROR-SW            PIC X(01) VALUE "N".
018700         88 USER-HAS-ERROR  VALUE "Y".
018800     05 ACTIVITY-ERROR-SW        PIC X(01) VALUE "N".
018900         88 ACTIVITY-HAS-ERROR  VALUE "Y".
019000     05 OVERLAP-FOUND-SW         PIC X(01) VALUE "N".
019100         88 OVERLAP-FOUND  VALUE "Y".
019200
019300 COPY ABENDREC.
019400
019500 77  PARA-NAME                    PIC X(32) VALUE SPACES.
019600 77  WS-END-THIS                  PIC 9(14) COMP.
019700 77  WS-START-OTHER               PIC 9(14) COMP.
019800 77  WS-END-OTHER                 PIC 9(14) COMP.
019850******************************************************************
019860*    HOLDS THE ACTIVITY'S OWN CALENDAR DATE GLUED TO A PLAN      *
019870*    ENTRY'S TIME-OF-DAY -- A PLAN ENTRY'S OWN STORED DATE IS    *
019880*    FORCED TO YEAR 0001 (SEE PLANUPDT), SO IT CANNOT BE         *
019890*    COMPARED TO A REAL DATE DIRECTLY.  DISPLAY, NOT COMP, SO    *
019900*    THE 8-AND-6 SUBSTRING MOVES BELOW WORK.                     *
019910******************************************************************
019920 77  WS-PLAN-TODAY-START          PIC 9(14).
019900
020000 PROCEDURE DIVISION.
020100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020200     PERFORM 100-ADD-USERS THRU 100-EXIT
020300             UNTIL NO-MORE-USERS.
020400     PERFORM 200-ADD-ACTIVITIES THRU 200-EXIT
020500             UNTIL NO-MORE-ACTIVITY.
020550     PERFORM 890-REWRITE-FITCTL THRU 890-EXIT.
020600     PERFORM 999-CLEANUP THRU 999-EXIT.
020700     MOVE +0 TO RETURN-CODE.
020800     GOBACK.
020900
021000 000-HOUSEKEEPING.
021100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021200     DISPLAY "******** BEGIN JOB ACTVUPDT ********".
021300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021500     PERFORM 850-LOAD-MULT-TABLE THRU 850-EXIT.
021600     READ FITCTL INTO FITCTL-REC
021700         AT END
021800         MOVE "*** NO FITCTL CONTROL RECORD" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN
022000     END-READ.
022100     PERFORM 910-READ-USRDATA THRU 910-EXIT.
022200     PERFORM 920-READ-ACTEDIT THRU 920-EXIT.
022300 000-EXIT.
022400     EXIT.
022500
022600 100-ADD-USERS.
022700     MOVE "100-ADD-USERS" TO PARA-NAME.
022800     PERFORM 210-EDIT-USER THRU 210-EXIT.
022900     IF NOT USER-HAS-ERROR
023000         PERFORM 220-ADD-USER THRU 220-EXIT
023100         ADD +1 TO USERS-ADDED
023200     ELSE
023300         ADD +1 TO USERS-REJECTED.
023400     PERFORM 910-READ-USRDATA THRU 910-EXIT.
023500 100-EXIT.
023600     EXIT.
023700
023800 200-ADD-ACTIVITIES.
023900     MOVE "200-ADD-ACTIVITIES" TO PARA-NAME.
024000     PERFORM 400-ADD-ACTIVITY THRU 400-EXIT.
024100     IF ACTIVITY-HAS-ERROR
024200         ADD +1 TO ACTIVITIES-REJECTED
024300     ELSE
024400         ADD +1 TO ACTIVITIES-ADDED.
024500     PERFORM 920-READ-ACTEDIT THRU 920-EXIT.
024600 200-EXIT.
024700     EXIT.
024800
024900 210-EDIT-USER.
025000     MOVE "210-EDIT-USER" TO PARA-NAME.
025100     MOVE "N" TO USER-ERROR-SW.
025200     IF FU-USER-AVG-BPM IN FITUSER-REC NOT > ZERO
025300         MOVE "Y" TO USER-ERROR-SW
025400         DISPLAY "*** REJECTED, USER-AVG-BPM MUST BE > 0 ***"
025500         GO TO 210-EXIT.
025600     IF NOT FU-CLASS-VALID IN FITUSER-REC
025700         MOVE "Y" TO USER-ERROR-SW
025800         DISPLAY "*** REJECTED, INVALID USER-CLASS ***".
025900 210-EXIT.
026000     EXIT.
026100
026200 220-ADD-USER.
026300     MOVE "220-ADD-USER" TO PARA-NAME.
026400******** ASSIGN THE NEXT SEQUENTIAL, NEVER-REUSED USER CODE
026500     ADD +1 TO CTL-NEXT-USER-CODE.
026600     MOVE CTL-NEXT-USER-CODE TO FU-USER-CODE IN FITUSER-REC.
026700     MOVE CTL-NEXT-USER-CODE TO FITMSTR-KEY.
026800
026900     PERFORM 250-LOOKUP-MULTIPLIER THRU 250-EXIT.
027000
027100     MOVE SPACES TO FITMSTR-AREA.
027200     MOVE FITMSTR-KEY             TO FITMSTR-KEY IN FITMSTR-AREA.
027300     MOVE FU-USER-CLASS IN FITUSER-REC
027400                                  TO FITMSTR-USER-CLASS.
027500     MOVE FU-USER-NAME IN FITUSER-REC
027600                                  TO FITMSTR-USER-NAME.
027700     MOVE FU-USER-ADDRESS IN FITUSER-REC
027800                                  TO FITMSTR-USER-ADDRESS.
027900     MOVE FU-USER-EMAIL IN FITUSER-REC
028000                                  TO FITMSTR-USER-EMAIL.
028100     MOVE FU-USER-AVG-BPM IN FITUSER-REC
028200                                  TO FITMSTR-USER-AVG-BPM.
028300     MOVE MULT-VALUE(MULT-IDX)   TO FITMSTR-CALORIE-MULT.
028400     MOVE ZERO                   TO FITMSTR-PLAN-WEEKDAYS.
028500     MOVE ZERO                   TO FITMSTR-TODO-COUNT
028600                                     FITMSTR-DONE-COUNT
028700                                     FITMSTR-PLAN-COUNT.
028800
028900     WRITE FITMSTR-REC FROM FITMSTR-AREA
029000         INVALID KEY
029100             MOVE "** PROBLEM WRITING FITMSTR" TO ABEND-REASON
029200             MOVE FITMSTR-STATUS TO EXPECTED-VAL
029300             GO TO 1000-ABEND-RTN
029400     END-WRITE.
029500 220-EXIT.
029600     EXIT.
029700
029800 250-LOOKUP-MULTIPLIER.
029900     MOVE "250-LOOKUP-MULTIPLIER" TO PARA-NAME.
030000     SET MULT-IDX TO 1.
030100     SEARCH MULT-ENTRY
030200         AT END
030300             MOVE "** UNKNOWN USER CLASS FOR MULTIPLIER"
030400                                  TO ABEND-REASON
030500             GO TO 1000-ABEND-RTN
030600         WHEN MULT-CLASS(MULT-IDX) = FU-USER-CLASS IN FITUSER-REC
030700             CONTINUE
030800     END-SEARCH.
030900 250-EXIT.
031000     EXIT.
031100
031200 400-ADD-ACTIVITY.
031300     MOVE "400-ADD-ACTIVITY" TO PARA-NAME.
031400     MOVE "N" TO ACTIVITY-ERROR-SW.
031500
031600     MOVE FA-USER-CODE IN FITACTV-REC TO FITMSTR-KEY.
031700     READ FITMSTR INTO FITMSTR-AREA
031800         INVALID KEY
031900             MOVE "** PROBLEM READING FITMSTR" TO ABEND-REASON
032000             MOVE FITMSTR-STATUS TO EXPECTED-VAL
032100             GO TO 1000-ABEND-RTN
032200     END-READ.
032300
032400     PERFORM 500-OVERLAP-TEST THRU 500-EXIT.
032500     IF OVERLAP-FOUND
032600         MOVE "Y" TO ACTIVITY-ERROR-SW
032700         DISPLAY "*** REJECTED, ACTIVITY OVERLAPS ***"
032800         GO TO 400-EXIT.
032900
033000     IF FITMSTR-TODO-COUNT = 50
033100         MOVE "** FITMSTR-TODO-TBL IS FULL" TO ABEND-REASON
033200         GO TO 1000-ABEND-RTN.
033300
033400     ADD +1 TO FITMSTR-TODO-COUNT.
033500     SET TODO-IDX TO FITMSTR-TODO-COUNT.
033600     MOVE FA-ACTIVITY-TYPE IN FITACTV-REC
033700                              TO TODO-ACTIVITY-TYPE(TODO-IDX).
033800     MOVE FA-DURATION-SEC IN FITACTV-REC
033900                              TO TODO-DURATION-SEC(TODO-IDX).
034000     MOVE FA-EXEC-DATE-NUM IN FITACTV-REC
034100                              TO TODO-EXEC-DATE(TODO-IDX).
034200     MOVE FA-BPM IN FITACTV-REC
034300                              TO TODO-BPM(TODO-IDX).
034400     MOVE FA-DISTANCE-KM IN FITACTV-REC
034500                              TO TODO-DISTANCE-KM(TODO-IDX).
034600     MOVE FA-ALTIMETRY IN FITACTV-REC
034700                              TO TODO-ALTIMETRY(TODO-IDX).
034800     MOVE FA-REPS IN FITACTV-REC
034900                              TO TODO-REPS(TODO-IDX).
035000     MOVE FA-WEIGHT-KG IN FITACTV-REC
035100                              TO TODO-WEIGHT-KG(TODO-IDX).
035200
035300     REWRITE FITMSTR-REC FROM FITMSTR-AREA
035400         INVALID KEY
035500             MOVE "** PROBLEM REWRITING FITMSTR" TO ABEND-REASON
035600             MOVE FITMSTR-STATUS TO EXPECTED-VAL
035700             GO TO 1000-ABEND-RTN
035800     END-REWRITE.
035900 400-EXIT.
036000     EXIT.
036100
036200 500-OVERLAP-TEST.
036300******** HALF-OPEN INTERVAL TEST: STARTA<ENDB AND STARTB<ENDA,
036400******** AGAINST EVERY EXISTING TO-DO ACTIVITY AND PLAN ENTRY
036500******** CARRIED FOR THIS USER ON THE FITMSTR TO-DO/PLAN TABLES.
036600     MOVE "500-OVERLAP-TEST" TO PARA-NAME.
036700     MOVE "N" TO OVERLAP-FOUND-SW.
036800     COMPUTE WS-END-THIS =
036900         FA-EXEC-DATE-NUM IN FITACTV-REC
037000             + FA-DURATION-SEC IN FITACTV-REC.
037100
037200     IF FITMSTR-TODO-COUNT > 0
037300         PERFORM 510-OVERLAP-VS-TODO THRU 510-EXIT
037400             VARYING TODO-IDX FROM 1 BY 1
037500             UNTIL TODO-IDX > FITMSTR-TODO-COUNT
037600             OR OVERLAP-FOUND.
037700
037800     IF NOT OVERLAP-FOUND AND FITMSTR-PLAN-COUNT > 0
037900         PERFORM 520-OVERLAP-VS-PLAN THRU 520-EXIT
038000             VARYING PLAN-IDX FROM 1 BY 1
038100             UNTIL PLAN-IDX > FITMSTR-PLAN-COUNT
038200             OR OVERLAP-FOUND.
038300 500-EXIT.
038400     EXIT.
038500
038600 510-OVERLAP-VS-TODO.
038700     MOVE TODO-EXEC-DATE(TODO-IDX) TO WS-START-OTHER.
038800     COMPUTE WS-END-OTHER =
038900         WS-START-OTHER + TODO-DURATION-SEC(TODO-IDX).
039000     IF FA-EXEC-DATE-NUM IN FITACTV-REC < WS-END-OTHER
039100     AND WS-START-OTHER < WS-END-THIS
039200         MOVE "Y" TO OVERLAP-FOUND-SW.
039300 510-EXIT.
039400     EXIT.
039500
039600 520-OVERLAP-VS-PLAN.
039700******** A PLAN ENTRY'S STORED DATE IS FORCED TO YEAR 0001 (NO
039800******** CALENDAR DATE OF ITS OWN) -- GLUE THE ACTIVITY'S OWN
039900******** CALENDAR DATE TO THE ENTRY'S TIME-OF-DAY BEFORE TESTING,
039910******** SAME AS LEAPFWD 420-EXPAND-PLAN-ENTRY, OR A REAL DATE
039920******** NEVER OVERLAPS A YEAR-0001 ONE.
039930     MOVE FA-EXEC-DATE-CCYYMMDD IN FITACTV-REC
039940                                  TO WS-PLAN-TODAY-START(1:8).
039950     MOVE PLANT-EXEC-TIME(PLAN-IDX)(9:6)
039960                                  TO WS-PLAN-TODAY-START(9:6).
039970     MOVE WS-PLAN-TODAY-START    TO WS-START-OTHER.
040100     COMPUTE WS-END-OTHER =
040200         WS-START-OTHER + PLANT-DURATION-SEC(PLAN-IDX).
040300     IF FA-EXEC-DATE-NUM IN FITACTV-REC < WS-END-OTHER
040400     AND WS-START-OTHER < WS-END-THIS
040500         MOVE "Y" TO OVERLAP-FOUND-SW.
040600 520-EXIT.
040700     EXIT.
040800
040900 800-OPEN-FILES.
041000     OPEN INPUT USRDATA, ACTEDIT.
041100     OPEN OUTPUT SYSOUT.
041200     OPEN I-O FITCTL, FITMSTR.
041300 800-EXIT.
041400     EXIT.
041500
041600 850-LOAD-MULT-TABLE.
041700******** MULTIPLIER TABLE -- KEEP IN STEP WITH FITUSER 88-LEVELS
041800     MOVE "BEGINNER    "  TO MULT-CLASS(1).
041900     MOVE 1.0000          TO MULT-VALUE(1).
042000     MOVE "INTERMEDIATE"  TO MULT-CLASS(2).
042100     MOVE 1.2500          TO MULT-VALUE(2).
042200     MOVE "ADVANCED    "  TO MULT-CLASS(3).
042300     MOVE 1.5000          TO MULT-VALUE(3).
042400 850-EXIT.
042500     EXIT.
042600
042610******** NEXT-USER-CODE LIVES ON FITCTL SO IT SURVIVES ACROSS RUNS
042620******** -- REWRITE IT HERE, ONCE, AFTER EVERY USER IS ADDED.
042630 890-REWRITE-FITCTL.
042640     MOVE "890-REWRITE-FITCTL" TO PARA-NAME.
042650     REWRITE FITCTL-REC.
042660     IF NOT CODE-READ
042670         MOVE "*** FITCTL REWRITE FAILED" TO ABEND-REASON
042680         GO TO 1000-ABEND-RTN.
042690 890-EXIT.
042695     EXIT.
042696
042698 900-CLOSE-FILES.
042800     MOVE "900-CLOSE-FILES" TO PARA-NAME.
042900     CLOSE USRDATA, ACTEDIT, FITCTL, SYSOUT, FITMSTR.
043000 900-EXIT.
043100     EXIT.
043200
043300 910-READ-USRDATA.
043400     READ USRDATA INTO FITUSER-REC
043500         AT END MOVE "N" TO MORE-USERS-SW
043600     END-READ.
043700     IF MORE-USERS-SW = "Y"
043800         ADD +1 TO USERS-READ.
043900 910-EXIT.
044000     EXIT.
044100
044200 920-READ-ACTEDIT.
044300     READ ACTEDIT INTO FITACTV-REC
044400         AT END MOVE "N" TO MORE-ACTIVITY-SW
044500     END-READ.
044600     IF MORE-ACTIVITY-SW = "Y"
044700         ADD +1 TO ACTIVITIES-READ.
044800 920-EXIT.
044900     EXIT.
045000
045100 999-CLEANUP.
045200     MOVE "999-CLEANUP" TO PARA-NAME.
045300     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
045400
045500     DISPLAY "** USERS READ / ADDED / REJECTED **".
045600     DISPLAY USERS-READ.
045700     DISPLAY USERS-ADDED.
045800     DISPLAY USERS-REJECTED.
045900     DISPLAY "** ACTIVITIES READ / ADDED / REJECTED **".
046000     DISPLAY ACTIVITIES-READ.
046100     DISPLAY ACTIVITIES-ADDED.
046200     DISPLAY ACTIVITIES-REJECTED.
046300
046400     DISPLAY "******** NORMAL END OF JOB ACTVUPDT ********".
046500 999-EXIT.
046600     EXIT.
046700
046800 1000-ABEND-RTN.
046900     MOVE "1000-ABEND-RTN" TO PARA-NAME.
047000     WRITE SYSOUT-REC FROM ABEND-REC.
047100     PERFORM 900-CLOSE-FILES THRU 900-EXIT.
047200     DISPLAY "*** ABNORMAL END OF JOB-ACTVUPDT ***" UPON CONSOLE.
047300     DIVIDE ZERO-VAL INTO ONE-VAL.
