000100******************************************************************
000200* FITUSER  --  FITNESS ROSTER APPLICANT/MEMBER RECORD            *
000300*                                                                *
000400* ONE RECORD PER ENROLLED USER, ONE LINE PER RECORD ON THE       *
000500* USERS INPUT FILE.  FILE ORDER = USER-CODE ORDER (ASCENDING)    *
000600* SINCE CODES ARE HANDED OUT SEQUENTIALLY BY ACTVUPDT AS EACH    *
000700* USER IS FIRST ENROLLED -- NOTHING RE-SORTS THIS FILE.          *
000800*                                                                *
000900* MAINTENANCE HISTORY IS CARRIED IN THE PROGRAMS THAT COPY       *
001000* THIS MEMBER, NOT HERE -- SEE ACTVEDIT/ACTVUPDT/QRYRUN1/QRYRUN2.*
001100******************************************************************
001200 01  FITUSER-REC.
001300******************************************************************
001400*    SEQUENTIAL CODE, ASSIGNED BY ACTVUPDT 220-ADD-USER.         *
001500*    FIRST USER ADDED GETS 1; NEVER REUSED, EVEN IF A USER IS    *
001600*    LATER DROPPED FROM THE ROSTER.                              *
001700******************************************************************
001800     05  FU-USER-CODE            PIC 9(09).
001900******************************************************************
002000*    TRAINING CLASS -- DRIVES THE CALORIE MULTIPLIER LOOKED UP   *
002100*    BY ACTVUPDT 250-LOOKUP-MULTIPLIER.  KEEP THE 88-LEVELS IN   *
002200*    STEP WITH THE MULT-CLASS-TBL IN THAT PARAGRAPH.             *
002300******************************************************************
002400     05  FU-USER-CLASS            PIC X(12).
002500         88  FU-CLASS-BEGINNER             VALUE 'BEGINNER    '.
002600         88  FU-CLASS-INTERMEDIATE         VALUE 'INTERMEDIATE'.
002700         88  FU-CLASS-ADVANCED             VALUE 'ADVANCED    '.
002800         88  FU-CLASS-VALID                VALUES 'BEGINNER    '
002900                                                   'INTERMEDIATE'
003000                                                   'ADVANCED    '.
003100     05  FU-USER-NAME             PIC X(40).
003200     05  FU-USER-ADDRESS          PIC X(60).
003300     05  FU-USER-EMAIL            PIC X(40).
003400******************************************************************
003500*    AVERAGE CARDIAC RHYTHM WHILE EXERCISING.  MUST BE > 0 --    *
003600*    EDITED BY ACTVUPDT 210-EDIT-USER AS PART OF ENROLLING THE   *
003700*    USER.  EVERY ACTIVITY ADMITTED FOR THIS USER HAS ITS        *
003800*    ACTIVITY-BPM SET EQUAL TO THIS FIELD.                       *
003900******************************************************************
004000     05  FU-USER-AVG-BPM          PIC 9(03).
004100     05  FILLER                   PIC X(34).
