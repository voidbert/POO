000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CALCKCAL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED SUBPROGRAM -- COMPUTES THE CALORIE BURN (KCAL) FOR
001200*    ONE ACTIVITY, GIVEN THE ACTIVITY-TYPE DISCRIMINANT AND THE
001300*    PERFORMING USER'S CALORIE MULTIPLIER.  NO FILE I/O; PURE
001400*    ARITHMETIC, CALLED ONCE PER ACTIVITY BY QRYRUN1 (CALORIE
001500*    QUERY) AND QRYRUN2 (HARDEST-PLAN QUERY).
001600*
001700*    CHANGE LOG
001800*    ----------
001900*    03/14/89  RM   0001  ORIGINAL PROGRAM -- PUSH-UP, DIAMOND
002000*                         PUSH-UP AND WEIGHT-LIFTING FORMULAS.
002100*    09/02/89  RM   0006  ADDED TRACK-RUN FORMULA (DISTANCE-
002200*                         WEIGHTED, NO HOURS FACTOR -- DO NOT
002300*                         "FIX" THIS, IT MATCHES THE SPEC).
002400*    01/11/90  RM   0014  ADDED MOUNTAIN-RUN FORMULA (ALTIMETRY
002500*                         SURCHARGE).
002600*    06/19/91  DHK  0033  MET BREAKS WERE BEING TESTED ON THE
002700*                         UNROUNDED KM/HR -- ROUND FIRST, THEN
002800*                         TEST, PER AUDIT FINDING 91-118.
002900*    02/08/93  DHK  0047  GUARD AGAINST A ZERO-DURATION CALL
003000*                         BLOWING UP THE KM/HR DIVIDE -- SHOULD
003100*                         NEVER HAPPEN (ACTVEDIT REJECTS IT) BUT
003200*                         COST US AN ABEND IN THE OVERNIGHT RUN.
003300*    11/30/94  JWT  0058  CARRY THE CALL COUNT FOR THE RUN-END
003400*                         TALLY DISPLAYED BY THE DRIVER JOBS.
003500*    04/02/98  JWT  0071  YEAR-2000 READINESS REVIEW -- NO DATE
003600*                         FIELDS IN THIS PROGRAM, NO CHANGE
003700*                         REQUIRED.  SIGNED OFF PER MEMO Y2K-41.
003800*    07/14/99  DHK  0074  ROUND MET AND KM/HR INTERMEDIATES TO 4
003900*                         DECIMALS EXPLICITLY INSTEAD OF LETTING
004000*                         COMPUTE TRUNCATE -- AVOIDS TRUNCATION
004100*                         DRIFT ACROSS THE CHAINED COMPUTES.
004200*    10/05/01  PLR  0082  FINAL KCAL ROUNDED TO 2 DECIMALS ON
004300*                         THE WAY OUT; CALLERS NO LONGER ROUND.
004400*    08/19/04  PLR  0095  RETURN CODE -8 FOR AN UNRECOGNIZED
004500*                         ACTIVITY-TYPE INSTEAD OF FALLING
004600*                         THROUGH WITH A ZERO RESULT.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 WORKING-STORAGE SECTION.
005900 01  CK-CALL-COUNT                PIC 9(7) COMP VALUE ZERO.
006000
006100 01  CK-WORK-FIELDS.
006200     05  WS-MET                   PIC 9(2)V9(4) COMP-3.
006300     05  WS-HOURS                 PIC 9(5)V9(4) COMP-3.
006400     05  WS-KMPH                  PIC 9(5)V9(4) COMP-3.
006500     05  WS-KCAL-4DP              PIC 9(9)V9(4) COMP-3.
006600     05  FILLER                   PIC X(01).
006700
006800******************************************************************
006900*    ALTERNATE DISPLAY VIEWS OF THE COMP-3 WORK FIELDS ABOVE, SO
007000*    A DISPLAY STATEMENT CAN BE DROPPED IN DURING A TRACE RUN
007100*    WITHOUT UN-PACKING THEM BY HAND.
007200******************************************************************
007300 01  CK-WORK-FIELDS-X REDEFINES CK-WORK-FIELDS.
007400     05  WS-MET-X                 PIC X(06).
007500     05  WS-HOURS-X                PIC X(09).
007600     05  WS-KMPH-X                 PIC X(09).
007700     05  WS-KCAL-4DP-X             PIC X(12).
007800     05  FILLER                   PIC X(01).
007900******************************************************************
008000*    BINARY-SUBSCRIPT VIEW OF WS-MET/WS-HOURS TOGETHER, USED BY
008100*    A TRACE DROP-IN THAT WANTS TO WALK THE TWO SIGNED-LESS
008200*    COMP-3 HALVES AS A SINGLE CONTIGUOUS DISPLAY FIELD.
008300******************************************************************
008400 01  CK-WORK-FIELDS-2X REDEFINES CK-WORK-FIELDS.
008500     05  WS-MET-HOURS-X            PIC X(15).
008600     05  WS-KMPH-KCAL-X            PIC X(21).
008700     05  FILLER                   PIC X(01).
008800
008900 01  CK-CALL-COUNT-X REDEFINES CK-CALL-COUNT
009000                                  PIC 9(7).
009100
009200 LINKAGE SECTION.
009300 01  CALCKCAL-PARMS.
009400     05  CK-ACTIVITY-TYPE          PIC X(16).
009500         88  CK-TRACKRUN                 VALUE 'TRACKRUN        '.
009600         88  CK-MOUNTAINRUN              VALUE 'MOUNTAINRUN     '.
009700         88  CK-PUSHUP                   VALUE 'PUSHUP          '.
009800         88  CK-DIAMONDPUSHUP            VALUE 'DIAMONDPUSHUP   '.
009900         88  CK-WEIGHTLIFTING            VALUE 'WEIGHTLIFTING   '.
010000     05  CK-DURATION-SEC           PIC 9(07).
010100     05  CK-BPM                    PIC 9(03).
010200     05  CK-DISTANCE-KM            PIC 9(05)V9(04).
010300     05  CK-ALTIMETRY              PIC 9(01)V9(04).
010400     05  CK-REPS                   PIC 9(05).
010500     05  CK-WEIGHT-KG              PIC 9(05)V9(04).
010600     05  CK-MULTIPLIER             PIC 9(01)V9(04).
010700
010800 01  CK-KCAL-RESULT                PIC 9(09)V99.
010900
011000 01  CK-RETURN-CODE                PIC S9(04) COMP.
011100
011200 PROCEDURE DIVISION USING CALCKCAL-PARMS, CK-KCAL-RESULT,
011300                           CK-RETURN-CODE.
011400 000-CALCKCAL-MAIN.
011500     ADD +1 TO CK-CALL-COUNT.
011600     MOVE ZERO TO CK-RETURN-CODE.
011700     MOVE ZERO TO WS-KCAL-4DP.
011800     IF CK-DURATION-SEC = ZERO
011900         MOVE 1 TO WS-HOURS
012000     ELSE
012100         COMPUTE WS-HOURS ROUNDED = CK-DURATION-SEC / 3600.
012200
012300     EVALUATE TRUE
012400         WHEN CK-PUSHUP
012500             PERFORM 100-CALC-PUSHUP THRU 100-EXIT
012600         WHEN CK-DIAMONDPUSHUP
012700             PERFORM 200-CALC-DIAMOND THRU 200-EXIT
012800         WHEN CK-WEIGHTLIFTING
012900             PERFORM 300-CALC-WEIGHTS THRU 300-EXIT
013000         WHEN CK-TRACKRUN
013100             PERFORM 400-CALC-TRACKRUN THRU 400-EXIT
013200         WHEN CK-MOUNTAINRUN
013300             PERFORM 500-CALC-MOUNTAIN THRU 500-EXIT
013400         WHEN OTHER
013500             MOVE -8 TO CK-RETURN-CODE
013600     END-EVALUATE.
013700
013800     MOVE ZERO TO CK-KCAL-RESULT.
013900     IF CK-RETURN-CODE = ZERO
014000         COMPUTE CK-KCAL-RESULT ROUNDED = WS-KCAL-4DP.
014100     GOBACK.
014200
014300 100-CALC-PUSHUP.
014400     IF CK-REPS <= 40
014500         MOVE 3.8 TO WS-MET
014600     ELSE
014700         MOVE 7.5 TO WS-MET.
014800     COMPUTE WS-KCAL-4DP ROUNDED =
014900         WS-MET * CK-BPM * WS-HOURS * CK-MULTIPLIER.
015000 100-EXIT.
015100     EXIT.
015200
015300 200-CALC-DIAMOND.
015400     IF CK-REPS <= 40
015500         MOVE 4.5 TO WS-MET
015600     ELSE
015700         MOVE 9.0 TO WS-MET.
015800     COMPUTE WS-KCAL-4DP ROUNDED =
015900         WS-MET * CK-BPM * WS-HOURS * CK-MULTIPLIER.
016000 200-EXIT.
016100     EXIT.
016200
016300 300-CALC-WEIGHTS.
016400     IF CK-REPS <= 15
016500         MOVE 3.5 TO WS-MET
016600     ELSE
016700         IF CK-REPS <= 30
016800             MOVE 5.0 TO WS-MET
016900         ELSE
017000             MOVE 6.0 TO WS-MET.
017100     COMPUTE WS-KCAL-4DP ROUNDED =
017200         WS-MET * CK-BPM * (CK-WEIGHT-KG / 200.0) * CK-MULTIPLIER.
017300 300-EXIT.
017400     EXIT.
017500
017600 400-CALC-TRACKRUN.
017700     COMPUTE WS-KMPH ROUNDED = CK-DISTANCE-KM / WS-HOURS.
017800     IF WS-KMPH <= 6.7593
017900         MOVE 6.5 TO WS-MET
018000     ELSE
018100         IF WS-KMPH <= 12.0701
018200             MOVE 11.8 TO WS-MET
018300         ELSE
018400             IF WS-KMPH <= 15.4497
018500                 MOVE 14.8 TO WS-MET
018600             ELSE
018700                 MOVE 18.0 TO WS-MET.
018800     COMPUTE WS-KCAL-4DP ROUNDED =
018900         WS-MET * CK-BPM * CK-DISTANCE-KM * CK-MULTIPLIER.
019000 400-EXIT.
019100     EXIT.
019200
019300 500-CALC-MOUNTAIN.
019400     COMPUTE WS-KMPH ROUNDED = CK-DISTANCE-KM / WS-HOURS.
019500     IF WS-KMPH <= 7.24
019600         MOVE 10.3 TO WS-MET
019700     ELSE
019800         IF WS-KMPH <= 9.66
019900             MOVE 13.3 TO WS-MET
020000         ELSE
020100             MOVE 15.5 TO WS-MET.
020200     COMPUTE WS-KCAL-4DP ROUNDED =
020300         WS-MET * CK-BPM * WS-HOURS * (1 + CK-ALTIMETRY)
020400             * CK-MULTIPLIER.
020500 500-EXIT.
020600     EXIT.
