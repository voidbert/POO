000100******************************************************************
000200* FITACTV  --  ACTIVITY AND TRAINING-PLAN-ENTRY FLAT RECORDS     *
000300*                                                                *
000400* ONE LINE PER ACTIVITY ON THE ACTIVITIES INPUT FILE, KEYED BY   *
000500* THE FA-USER-CODE LEADING FIELD (THE LOGICAL ACTIVITY RECORD    *
000600* ITSELF HAS NO USER-CODE -- THIS FILE LAYOUT ADDS ONE SO A      *
000700* SEQUENTIAL READ CAN BE MATCHED BACK TO THE OWNING USER).       *
000800*                                                                *
000900* THE RECORD IS A DISCRIMINATED UNION OVER FA-ACTIVITY-TYPE --   *
001000* EVERY TYPE-SPECIFIC FIELD IS PRESENT ON EVERY RECORD BUT ONLY  *
001100* THE ONES THAT APPLY TO THE TYPE IN FORCE ARE MEANINGFUL; THE   *
001200* REST ARE LEFT AT ZERO/BLANK BY THE FEEDING SYSTEM.             *
001300******************************************************************
001400 01  FITACTV-REC.
001500     05  FA-USER-CODE             PIC 9(09).
001600     05  FA-ACTIVITY-TYPE         PIC X(16).
001700         88  FA-TYPE-TRACKRUN            VALUE 'TRACKRUN        '.
001800         88  FA-TYPE-MOUNTAINRUN         VALUE 'MOUNTAINRUN     '.
001900         88  FA-TYPE-PUSHUP              VALUE 'PUSHUP          '.
002000         88  FA-TYPE-DIAMONDPUSHUP      VALUE 'DIAMONDPUSHUP   '.
002100         88  FA-TYPE-WEIGHTLIFTING      VALUE 'WEIGHTLIFTING   '.
002200         88  FA-TYPE-DISTANCE           VALUES 'TRACKRUN        '
002300                                               'MOUNTAINRUN     '.
002400         88  FA-TYPE-REPETITION         VALUES 'PUSHUP          '
002500                                               'DIAMONDPUSHUP   '
002600                                               'WEIGHTLIFTING   '.
002700     05  FA-DURATION-SEC          PIC 9(07).
002800******************************************************************
002900*    CCYYMMDDHHMMSS.  FOR A TRAINING-PLAN-ENTRY RECORD (SEE      *
003000*    01 FITPLAN-REC BELOW) THE CCYYMMDD PART IS FIXED AT         *
003100*    00010101 -- ONLY THE HHMMSS PART IS MEANINGFUL THERE.       *
003200******************************************************************
003300     05  FA-EXEC-DATE.
003400         10  FA-EXEC-DATE-CCYYMMDD  PIC 9(08).
003500         10  FA-EXEC-DATE-HHMMSS    PIC 9(06).
003600******************************************************************
003700*    SINGLE-FIELD NUMERIC VIEW OF FA-EXEC-DATE, USED WHEREVER THE
003800*    DATE/TIME NEEDS COMPARING OR MOVING AS ONE NUMBER INSTEAD OF
003900*    AS TWO (ACTVEDIT'S "NOW" PRECONDITION, LEAPFWD'S WINDOW
004000*    TESTS).
004100******************************************************************
004200     05  FA-EXEC-DATE-NUM REDEFINES FA-EXEC-DATE PIC 9(14).
004300     05  FA-BPM                   PIC 9(03).
004400     05  FA-DISTANCE-KM           PIC 9(05)V9(04).
004500     05  FA-ALTIMETRY             PIC 9(01)V9(04).
004600     05  FA-REPS                  PIC 9(05).
004700     05  FA-WEIGHT-KG             PIC 9(05)V9(04).
004800     05  FA-STATUS                PIC X(04).
004900         88  FA-STATUS-TODO              VALUE 'TODO'.
005000         88  FA-STATUS-DONE              VALUE 'DONE'.
005100     05  FILLER                   PIC X(09).
005200
005300******************************************************************
005400* FITPLAN-REC  --  ONE LINE PER RECURRING TRAINING-PLAN ENTRY ON *
005500* THE TRAINING-PLAN INPUT FILE.  CARRIES THE SAME ACTIVITY       *
005600* TEMPLATE SHAPE AS FITACTV-REC (LESS FA-STATUS, WHICH DOES NOT  *
005700* APPLY TO A PLAN ENTRY) PLUS THE REPEAT COUNT AND WEEKDAY MASK. *
005800******************************************************************
005900 01  FITPLAN-REC.
006000     05  FP-USER-CODE             PIC 9(09).
006100     05  FP-ACTIVITY-TYPE         PIC X(16).
006200         88  FP-TYPE-TRACKRUN            VALUE 'TRACKRUN        '.
006300         88  FP-TYPE-MOUNTAINRUN         VALUE 'MOUNTAINRUN     '.
006400         88  FP-TYPE-PUSHUP              VALUE 'PUSHUP          '.
006500         88  FP-TYPE-DIAMONDPUSHUP       VALUE 'DIAMONDPUSHUP   '.
006600         88  FP-TYPE-WEIGHTLIFTING       VALUE 'WEIGHTLIFTING   '.
006700     05  FP-DURATION-SEC          PIC 9(07).
006800******************************************************************
006900*    TIME-OF-DAY ONLY IS MEANINGFUL; CCYYMMDD IS ALWAYS 00010101 *
007000*    ON THIS FILE (THE PLAN HAS NO CALENDAR DATE OF ITS OWN --   *
007100*    LEAPFWD STAMPS IN THE REAL CALENDAR DATE WHEN IT            *
007200*    MATERIALIZES AN OCCURRENCE).                                *
007300******************************************************************
007400     05  FP-EXEC-DATE.
007500         10  FP-EXEC-DATE-CCYYMMDD  PIC 9(08).
007600         10  FP-EXEC-DATE-HHMMSS    PIC 9(06).
007700     05  FP-EXEC-DATE-NUM REDEFINES FP-EXEC-DATE PIC 9(14).
007800     05  FP-BPM                   PIC 9(03).
007900     05  FP-DISTANCE-KM           PIC 9(05)V9(04).
008000     05  FP-ALTIMETRY             PIC 9(01)V9(04).
008100     05  FP-REPS                  PIC 9(05).
008200     05  FP-WEIGHT-KG             PIC 9(05)V9(04).
008300******************************************************************
008400*    NUMBER OF BACK-TO-BACK REPETITIONS OF THIS ENTRY EACH TIME  *
008500*    THE PLAN RUNS.  REPETITION I'S START = ENTRY START PLUS     *
008600*    I TIMES FP-DURATION-SEC (SEE LEAPFWD 420-EXPAND-PLAN-ENTRY).*
008700******************************************************************
008800     05  FP-PLAN-TIMES            PIC 9(05).
008900******************************************************************
009000*    MON..SUN, 1 = PLAN RUNS THAT DAY.  LEFTMOST DIGIT IS MONDAY.*
009100******************************************************************
009200     05  FP-WEEKDAY-MASK          PIC 9(07).
009300     05  FILLER                   PIC X(08).
